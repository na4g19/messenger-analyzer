      ***************************************************************** 00000010
      * GROUP CHAT ANALYSIS SYSTEM (GCAS)                              *00000020
      *                                                                 00000030
      * BATCH ERROR WORK AREA DEFINITIONS FOR: FILE, DATA, CLASS       *00000040
      *                                                                 00000050
      ***************************************************************** 00000060
      *                                                                 00000070
       77  WS-GCA-ERROR-LENGTH        PIC S9(04)      COMP  VALUE +800. 00000080
      *                                                                 00000090
      *                                                                 00000100
       01  WS-GCA-ERROR-GENERAL.                                        00000110
      *                                                                 00000120
           05  WS-GCA-ERROR-TYPE      PIC X(04)       VALUE SPACES.     00000130
               88  GCA-FILE-ERROR                     VALUE 'FILE'.     00000140
               88  GCA-DATA-ERROR                     VALUE 'DATA'.     00000150
               88  GCA-CLASS-ERROR                    VALUE 'CLAS'.     00000160
           05  FILLER                 PIC X(04)       VALUE SPACES.     00000170
      *                                                                 00000180
      *                                                                 00000190
      ***************************************************************** 00000200
      *    GCA FORMATTED ERROR LINES                                   *00000210
      ***************************************************************** 00000220
      *                                                                 00000230
       01  WS-GCA-ERROR-AREA.                                           00000240
           05  WGEA-ERROR-01          PIC X(80)       VALUE ALL '*'.    00000250
           05  WGEA-ERROR-02.                                           00000260
               10 FILLER              PIC X(01)       VALUE '*'.        00000270
               10 FILLER              PIC X(78)       VALUE SPACES.     00000280
               10 FILLER              PIC X(01)       VALUE '*'.        00000290
           05  WGEA-ERROR-03.                                           00000300
               10 FILLER              PIC X(01)       VALUE '*'.        00000310
               10 FILLER              PIC X(78)       VALUE             00000320
               '   GROUP CHAT ANALYSIS SYSTEM (GCAS) ERROR '.           00000330
               10 FILLER              PIC X(01)       VALUE '*'.        00000340
           05  WGEA-ERROR-04.                                           00000350
               10 FILLER              PIC X(01)       VALUE '*'.        00000360
               10 FILLER              PIC X(78)       VALUE SPACES.     00000370
               10 FILLER              PIC X(01)       VALUE '*'.        00000380
           05  WGEA-ERROR-05          PIC X(80)       VALUE ALL '*'.    00000390
           05  WGEA-ERROR-06.                                           00000400
               10 FILLER              PIC X(01)       VALUE '*'.        00000410
               10 FILLER              PIC X(78)       VALUE SPACES.     00000420
               10 FILLER              PIC X(01)       VALUE '*'.        00000430
           05  WGEA-ERROR-07.                                           00000440
               10 FILLER              PIC X(01)       VALUE '*'.        00000450
               10 WGEA-ERROR-07-TEXT  PIC X(78)       VALUE SPACES.     00000460
               10 FILLER              PIC X(01)       VALUE '*'.        00000470
           05  WGEA-ERROR-08.                                           00000480
               10 FILLER              PIC X(01)       VALUE '*'.        00000490
               10 WGEA-ERROR-08-TEXT  PIC X(78)       VALUE SPACES.     00000500
               10 FILLER              PIC X(01)       VALUE '*'.        00000510
           05  WGEA-ERROR-09.                                           00000520
               10 FILLER              PIC X(01)       VALUE '*'.        00000530
               10 FILLER              PIC X(78)       VALUE SPACES.     00000540
               10 FILLER              PIC X(01)       VALUE '*'.        00000550
           05  WGEA-ERROR-10          PIC X(80)       VALUE ALL '*'.    00000560
      *                                                                 00000570
      *                                                                 00000580
      ***************************************************************** 00000590
      *    GCA FILE-STATUS ERROR LINE                                  *00000600
      ***************************************************************** 00000610
      *                                                                 00000620
       01  WS-GCA-FILE-ERROR-01.                                        00000630
           05  FILLER                 PIC X(01)       VALUE SPACES.     00000640
           05  FILLER                 PIC X(13)       VALUE             00000650
               'FILE ERROR: '.                                          00000660
           05  FILLER                 PIC X(10)       VALUE             00000670
               'PROGRAM = '.                                            00000680
           05  WGFE-PROGRAM-ID        PIC X(08)       VALUE SPACES.     00000690
           05  FILLER                 PIC X(18)       VALUE             00000700
               ', FILE STATUS = '.                                      00000710
           05  WGFE-FILE-STATUS       PIC X(02)       VALUE SPACES.     00000720
           05  FILLER                 PIC X(26)       VALUE SPACES.     00000730
      *                                                                 00000740
       01  WS-GCA-FILE-ERROR-02.                                        00000750
           05  FILLER                 PIC X(01)       VALUE SPACES.     00000760
           05  FILLER                 PIC X(10)       VALUE             00000770
               'DDNAME = '.                                             00000780
           05  WGFE-DDNAME            PIC X(08)       VALUE SPACES.     00000790
           05  FILLER                 PIC X(14)       VALUE             00000800
               ', PARAGRAPH = '.                                        00000810
           05  WGFE-PARAGRAPH         PIC X(06)       VALUE SPACES.     00000820
           05  FILLER                 PIC X(40)       VALUE SPACES.     00000830
      *                                                                 00000840
      *                                                                 00000850
      ***************************************************************** 00000860
      *    GCA DATA-CONTENT ERROR LINE  (MALFORMED MESSAGE FIELD)      *00000870
      ***************************************************************** 00000880
      *                                                                 00000890
       01  WS-GCA-DATA-ERROR-01.                                        00000900
           05  FILLER                 PIC X(01)       VALUE SPACES.     00000910
           05  FILLER                 PIC X(13)       VALUE             00000920
               'DATA ERROR: '.                                          00000930
           05  FILLER                 PIC X(10)       VALUE             00000940
               'PROGRAM = '.                                            00000950
           05  WGDE-PROGRAM-ID        PIC X(08)       VALUE SPACES.     00000960
           05  FILLER                 PIC X(16)       VALUE             00000970
               ', MESSAGE NO = '.                                       00000980
           05  WGDE-MESSAGE-NUMBER    PIC ZZZZZZZ9.                     00000990
           05  FILLER                 PIC X(19)       VALUE SPACES.     00001000
      *                                                                 00001010
       01  WS-GCA-DATA-ERROR-02.                                        00001020
           05  FILLER                 PIC X(01)       VALUE SPACES.     00001030
           05  FILLER                 PIC X(11)       VALUE             00001040
               'FIELD  = '.                                             00001050
           05  WGDE-FIELD-NAME        PIC X(30)       VALUE SPACES.     00001060
           05  WGDE-FIELD-NAME-R      REDEFINES WGDE-FIELD-NAME.        00001070
               10  WGDE-FIELD-NAME-1  PIC X(15).                        00001080
               10  WGDE-FIELD-NAME-2  PIC X(15).                        00001090
           05  FILLER                 PIC X(14)       VALUE             00001100
               ', PARAGRAPH = '.                                        00001110
           05  WGDE-PARAGRAPH         PIC X(06)       VALUE SPACES.     00001120
           05  FILLER                 PIC X(16)       VALUE SPACES.     00001130
      *                                                                 00001140
      *                                                                 00001150
      ***************************************************************** 00001160
      *    GCA CLASSIFICATION-RULE ERROR LINE  (NO KEYWORD MATCH)      *00001170
      ***************************************************************** 00001180
      *                                                                 00001190
       01  WS-GCA-CLASS-ERROR-01.                                       00001200
           05  FILLER                 PIC X(01)       VALUE SPACES.     00001210
           05  FILLER                 PIC X(18)       VALUE             00001220
               'CLASSIFICATION: '.                                      00001230
           05  FILLER                 PIC X(10)       VALUE             00001240
               'PROGRAM = '.                                            00001250
           05  WGCE-PROGRAM-ID        PIC X(08)       VALUE SPACES.     00001260
           05  FILLER                 PIC X(16)       VALUE             00001270
               ', SENDER NAME = '.                                      00001280
           05  WGCE-SENDER-NAME       PIC X(26)       VALUE SPACES.     00001290
           EJECT                                                        00001300
                                                                        00001310
