      ***************************************************************** 00000010
      * INFO-MESSAGE FILTER-KEYWORD TABLE -- LOADED FROM KEYWORD FILE * 00000020
      ***************************************************************** 00000030
      *                                                                 00000040
       77  GCA-FILT-KEYWORD-MAX       PIC S9(04)  VALUE +40  COMP-3.    00000050
      *                                                                 00000060
       01  GCA-FILT-KEYWORD-TABLE.                                      00000070
           05  GCA-FILT-KEYWORD-COUNT PIC 9(03)   VALUE ZEROES.         00000080
           05  FILLER                 PIC X(05)   VALUE SPACES.         00000090
           05  GCA-FILT-KEYWORD-ENTRY OCCURS 40 TIMES.                  00000100
               10  KEYWORD-TEXT       PIC X(200).                       00000110
               10  FILLER             PIC X(04)   VALUE SPACES.         00000120
           EJECT                                                        00000130
                                                                        00000140
