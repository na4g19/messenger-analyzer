       ID DIVISION.                                                     00010005
       PROGRAM-ID.  GCAS02.                                             00020005
       AUTHOR.  T. BRADY.                                               00030005
       INSTALLATION.  MERIDIAN SYSTEMS GROUP - BATCH SYSTEMS.           00040005
       DATE-WRITTEN.  02/09/92.                                         00050005
       DATE-COMPILED.                                                   00060005
       SECURITY.  NONE.                                                 00070005
      *                                                                 00080005
      ***************************************************************** 00090005
      *                 GROUP CHAT ANALYSIS SYSTEM (GCAS)              *00100005
      *                    MERIDIAN SYSTEMS GROUP                      *00110005
      *                                                                 00120005
      * PROGRAM :   GCAS02                                             *00130005
      * TRANS   :   N/A                                                *00140005
      * MAPSET  :   N/A                                                *00150005
      *                                                                 00160005
      * FUNCTION:   PROGRAM GCAS02 IS THE MESSAGE-FILTER SUBROUTINE.   *00170005
      *             IT IS CALLED ONCE PER RUN, AFTER THE WORKING       *00180005
      *             MESSAGE TABLE HAS BEEN LOADED, AND IT              *00190005
      *                                                                 00200005
      *                1) CORRECTS ANY ALIAS NAME LEADING AN            00210005
      *                   INFORMATIVE MESSAGE TO THE CANONICAL NAME    *00220005
      *                2) PULLS INFORMATIVE (SYSTEM-GENERATED)         *00230005
      *                   MESSAGES OUT OF THE WORKING TABLE             00240005
      *                3) PULLS SPAM MESSAGES OUT OF THE WORKING TABLE *00250005
      *                   BY FOUR HEURISTIC RULES                      *00260005
      *                4) DROPS ANY REMAINING MESSAGE WHOSE SENDER IS  *00270005
      *                   NOT ONE OF THE TRACKED GROUP MEMBERS         *00280005
      *                                                                 00290005
      * FILES   :   NONE - ALL TABLES ARE BUILT BY THE CALLER AND      *00300005
      *             PASSED IN ON EVERY CALL                            *00310005
      *                                                                 00320005
      * TRANSACTIONS GENERATED: N/A                                    *00330005
      *                                                                 00340005
      * PFKEYS  :   N/A                                                *00350005
      *                                                                 00360005
      ***************************************************************** 00370005
      *             PROGRAM CHANGE LOG                                 *00380005
      *             -------------------                                *00390005
      *                                                                 00400005
      *  DATE       UPDATED BY            CHANGE DESCRIPTION           *00410005
      *  --------   --------------------  --------------------------   *00420005
      *  02/09/92   T. BRADY               INITIAL VERSION - SPAM      *00430005
      *                                    RULES 2 AND 4 ONLY, INFO     00440005
      *                                    MESSAGES WERE STILL LEFT     00450005
      *                                    IN THE WORKING TABLE FOR     00460005
      *                                    THE FIRST RELEASE            00470005
      *  07/14/93   T. BRADY    CR0188     ADDED INFO-MESSAGE           00480005
      *                                    EXTRACTION PASS (RULE 2      00490005
      *                                    ABOVE) AND THE ALIAS-NAME    00500005
      *                                    CORRECTION PASS AHEAD OF IT  00510005
      *  05/02/95   R. OKONKWO  CR0340     ADDED SPAM RULE 1 (SINGLE    00520005
      *                                    REPEATED CHARACTER) AND      00530005
      *                                    SPAM RULE 3 (ECHOES A        00540005
      *                                    NEARBY MESSAGE)              00550005
      *  11/30/96   R. OKONKWO  CR0402     NON-TRACKED SENDER REMOVAL  *00560005
      *                                    MOVED HERE FROM GCAB01 SO    00570005
      *                                    ALL FILTERING LIVES IN ONE   00580005
      *                                    PLACE                        00590005
      *  01/22/99   T. BRADY    Y2K-0019   REVIEWED FOR YEAR 2000 -     00600005
      *                                    PROGRAM HOLDS NO DATE DATA,  00610005
      *                                    NO CHANGE REQUIRED           00620005
      *  08/19/01   L. VANCE    CR0871     CORRECTED THE ECHO-RULE      00630005
      *                                    NEIGHBOR WINDOW, WHICH WAS   00640005
      *                                    COMPARING THE CANDIDATE      00650005
      *                                    MESSAGE AGAINST ITSELF       00660005
      *  03/04/04   D. SIMPKINS CR1190     SPLIT THE ALIAS-CORRECTION   00670005
      *                                    CONTENT REWRITE OUT INTO ITS 00680005
      *                                    OWN PARAGRAPH CHAIN - NOTE   00690005
      *                                    FOR FUTURE MAINTAINERS: THIS 00700005
      *                                    PROGRAM USES STRING/UNSTRING 00710005
      *                                    WHERE OUR USUAL CHARACTER-   00720005
      *                                    TABLE CONVENTION IS NOT      00730005
      *                                    PRACTICAL - SEE THE REMARKS  00740005
      *                                    AT 0260-REWRITE-CONTENT      00750005
      *  06/28/06   D. SIMPKINS CR1420     RAISED WS-WORD-TABLE AND     00760005
      *                                    WS-NBR-WORD-TABLE FROM 300   00770005
      *                                    TO 500 ENTRIES - LONGEST     00780005
      *                                    MESSAGE SEEN TO DATE RAN     00790005
      *                                    OVER 300 WORDS               00800005
      ***************************************************************** 00810005
       ENVIRONMENT DIVISION.                                            00820005
       CONFIGURATION SECTION.                                           00830005
       SPECIAL-NAMES.                                                   00840005
           C01 IS TOP-OF-FORM.                                          00850005
       INPUT-OUTPUT SECTION.                                            00860005
       DATA DIVISION.                                                   00870005
       WORKING-STORAGE SECTION.                                         00880005
       77  FILLER               PIC X(12)  VALUE 'GCAS02  WS:'.         00890005
      *                                                                 00900005
       77  WS-SUB1               PIC S9(4) COMP VALUE +0.               00910005
       77  WS-SUB2               PIC S9(4) COMP VALUE +0.               00920005
       77  WS-SUB3               PIC S9(4) COMP VALUE +0.               00930005
       77  WS-SUB4               PIC S9(4) COMP VALUE +0.               00940005
       77  WS-KEPT-COUNT         PIC S9(5) COMP-3 VALUE +0.             00950005
       77  WS-NAME-LEN           PIC S9(4) COMP VALUE +0.               00960005
       77  WS-CANON-LEN          PIC S9(4) COMP VALUE +0.               00970005
       77  WS-KEYWORD-LEN        PIC S9(4) COMP VALUE +0.               00980005
       77  WS-REMAINDER-LEN       PIC S9(4) COMP VALUE +0.              00990005
       77  WS-CONTENT-PTR        PIC S9(4) COMP VALUE +0.               01000005
       77  WS-CONTENT-PTR2       PIC S9(4) COMP VALUE +0.               01010005
       77  WS-WORD-PTR           PIC S9(4) COMP VALUE +0.               01020005
       77  WS-DISTINCT-COUNT     PIC S9(4) COMP VALUE +0.               01030005
       77  WS-NBR-DISTINCT-COUNT PIC S9(4) COMP VALUE +0.               01040005
       77  WS-SHARED-COUNT       PIC S9(4) COMP VALUE +0.               01050005
       77  WS-LARGER-DISTINCT    PIC S9(4) COMP VALUE +0.               01060005
       77  WS-MAX-CHAR-FREQ      PIC S9(4) COMP VALUE +0.               01070005
       77  WS-LOW-BOUND          PIC S9(4) COMP VALUE +0.               01080005
       77  WS-HIGH-BOUND         PIC S9(4) COMP VALUE +0.               01090005
      *                                                                 01100005
       01  WS-SWITCHES.                                                 01110005
           05  WS-PREFIX-MATCH-SW    PIC X VALUE 'N'.                   01120005
               88  PREFIX-MATCHES            VALUE 'Y'.                 01130005
               88  PREFIX-NOT-MATCH          VALUE 'N'.                 01140005
           05  WS-ALIAS-FOUND-SW     PIC X VALUE 'N'.                   01150005
               88  ALIAS-PREFIX-FOUND        VALUE 'Y'.                 01160005
               88  ALIAS-PREFIX-NOT-FOUND    VALUE 'N'.                 01170005
           05  WS-INFO-FOUND-SW      PIC X VALUE 'N'.                   01180005
               88  INFO-PREFIX-FOUND         VALUE 'Y'.                 01190005
               88  INFO-PREFIX-NOT-FOUND     VALUE 'N'.                 01200005
           05  WS-SPAM-FOUND-SW      PIC X VALUE 'N'.                   01210005
               88  MESSAGE-IS-SPAM           VALUE 'Y'.                 01220005
               88  MESSAGE-NOT-SPAM          VALUE 'N'.                 01230005
           05  WS-TRACKED-SW         PIC X VALUE 'N'.                   01240005
               88  SENDER-IS-TRACKED         VALUE 'Y'.                 01250005
               88  SENDER-NOT-TRACKED        VALUE 'N'.                 01260005
           05  WS-DUP-CHECK-SW       PIC X VALUE 'N'.                   01270005
               88  WORD-ALREADY-SEEN         VALUE 'Y'.                 01280005
               88  WORD-NOT-YET-SEEN         VALUE 'N'.                 01290005
      *                                                                 01300005
      ***************************************************************** 01310005
      *    HOLD AREAS - A FIELD IS MOVED IN FROM THE TABLE BEING       *01320005
      *    SCANNED, THEN ADDRESSED A CHARACTER AT A TIME THROUGH THE   *01330005
      *    REDEFINED OCCURS TABLE BELOW IT, THE SAME WAY WE ADDRESS    *01340005
      *    THE JULIAN DATE AND YEAR TABLES IN GCAS03 - THIS SHOP'S      01350005
      *    COMPILER HAS NO REFERENCE MODIFICATION                      *01360005
      ***************************************************************** 01370005
      *                                                                 01380005
       01  WS-CONTENT-HOLD.                                             01390005
           05  WS-CONTENT-TEXT       PIC X(2000).                       01400005
       01  WS-CONTENT-HOLD-R REDEFINES WS-CONTENT-HOLD.                 01410005
           05  WS-CONTENT-CHAR OCCURS 2000 TIMES                        01420005
                                     PIC X(01).                         01430005
      *                                                                 01440005
      ***************************************************************** 01450005
      *    WS-SCRATCH-HOLD IS REUSED BY MORE THAN ONE PASS BELOW TO    *01460005
      *    AVOID CARRYING SEVERAL 2000-BYTE HOLD AREAS AT ONCE - IT    *01470005
      *    HOLDS A NEIGHBORING MESSAGE'S TEXT DURING THE ECHO-SPAM     *01480005
      *    TEST AND THE TAIL OF A MESSAGE BEING RE-WRITTEN DURING THE  *01490005
      *    ALIAS-CORRECTION PASS.  THE TWO USES NEVER OVERLAP.         *01500005
      ***************************************************************** 01510005
      *                                                                 01520005
       01  WS-SCRATCH-HOLD.                                             01530005
           05  WS-SCRATCH-TEXT       PIC X(2000).                       01540005
       01  WS-SCRATCH-HOLD-R REDEFINES WS-SCRATCH-HOLD.                 01550005
           05  WS-SCRATCH-CHAR OCCURS 2000 TIMES                        01560005
                                     PIC X(01).                         01570005
      *                                                                 01580005
       01  WS-NAME-HOLD.                                                01590005
           05  WS-NAME-TEXT          PIC X(60).                         01600005
       01  WS-NAME-HOLD-R REDEFINES WS-NAME-HOLD.                       01610005
           05  WS-NAME-CHAR OCCURS 60 TIMES                             01620005
                                     PIC X(01).                         01630005
      *                                                                 01640005
       01  WS-CANON-HOLD.                                               01650005
           05  WS-CANON-TEXT         PIC X(60).                         01660005
       01  WS-CANON-HOLD-R REDEFINES WS-CANON-HOLD.                     01670005
           05  WS-CANON-CHAR OCCURS 60 TIMES                            01680005
                                     PIC X(01).                         01690005
      *                                                                 01700005
       01  WS-KEYWORD-HOLD.                                             01710005
           05  WS-KEYWORD-TEXT       PIC X(200).                        01720005
       01  WS-KEYWORD-HOLD-R REDEFINES WS-KEYWORD-HOLD.                 01730005
           05  WS-KEYWORD-CHAR OCCURS 200 TIMES                         01740005
                                     PIC X(01).                         01750005
      *                                                                 01760005
       01  WS-CHAR-FREQ-TABLE.                                          01770005
           05  WS-CHAR-FREQ OCCURS 2000 TIMES                           01780005
                                     PIC S9(4) COMP.                    01790005
      *                                                                 01800005
       01  WS-WORD-TABLE.                                               01810005
           05  WS-WORD-COUNT-THIS    PIC S9(4) COMP.                    01820005
           05  WS-WORD-ENTRY OCCURS 500 TIMES.                          01830005
               10  WS-WORD-TEXT      PIC X(60).                         01840005
               10  WS-WORD-DUP-SW    PIC X VALUE 'N'.                   01850005
                   88  WORD-IS-DUPLICATE        VALUE 'Y'.              01860005
      *                                                                 01870005
       01  WS-NBR-WORD-TABLE.                                           01880005
           05  WS-NBR-WORD-COUNT     PIC S9(4) COMP.                    01890005
           05  WS-NBR-WORD-ENTRY OCCURS 500 TIMES.                      01900005
               10  WS-NBR-WORD-TEXT  PIC X(60).                         01910005
           EJECT                                                        01920005
      ***************************************************************** 01930005
      *    L I N K A G E     S E C T I O N                             *01940005
      ***************************************************************** 01950005
      *                                                                 01960005
       LINKAGE SECTION.                                                 01970005
      *                                                                 01980005
           COPY DMSGREC.                                                01990005
           COPY DALIAS.                                                 02000005
           COPY DKEYWD.                                                 02010005
      *                                                                 02020005
       01  LS-INFO-MSG-TABLE.                                           02030005
           05  LS-INFO-MSG-COUNT     PIC 9(05)   VALUE ZEROES.          02040005
           05  FILLER                PIC X(05)   VALUE SPACES.          02050005
           05  LS-INFO-MSG-ENTRY OCCURS 500 TIMES.                      02060005
               10  LS-INFO-SENDER-NAME                                  02070005
                                     PIC X(60).                         02080005
               10  LS-INFO-MSG-CONTENT                                  02090005
                                     PIC X(2000).                       02100005
               10  LS-INFO-CONTENT-LEN                                  02110005
                                     PIC 9(04)   COMP.                  02120005
               10  FILLER            PIC X(06)   VALUE SPACES.          02130005
      *                                                                 02140005
       01  LS-SPAM-MSG-TABLE.                                           02150005
           05  LS-SPAM-MSG-COUNT     PIC 9(05)   VALUE ZEROES.          02160005
           05  FILLER                PIC X(05)   VALUE SPACES.          02170005
           05  LS-SPAM-MSG-ENTRY OCCURS 500 TIMES.                      02180005
               10  LS-SPAM-SENDER-NAME                                  02190005
                                     PIC X(60).                         02200005
               10  LS-SPAM-WORD-COUNT                                   02210005
                                     PIC 9(04)   COMP.                  02220005
               10  LS-SPAM-CONTENT-LEN                                  02230005
                                     PIC 9(04)   COMP.                  02240005
               10  FILLER            PIC X(06)   VALUE SPACES.          02250005
      *                                                                 02260005
      ***************************************************************** 02270005
      *    P R O C E D U R E    D I V I S I O N                        *02280005
      ***************************************************************** 02290005
      *                                                                 02300005
       PROCEDURE DIVISION USING GCA-MSG-TABLE                           02310005
                                 GCA-ALIAS-TABLE                        02320005
                                 GCA-FILT-KEYWORD-TABLE                 02330005
                                 LS-INFO-MSG-TABLE                      02340005
                                 LS-SPAM-MSG-TABLE.                     02350005
      *                                                                 02360005
      *                                                                 02370005
       0100-FILTER-MESSAGES.                                            02380005
      *                                                                 02390005
           MOVE ZEROES                 TO LS-INFO-MSG-COUNT             02400005
                                           LS-SPAM-MSG-COUNT.           02410005
      *                                                                 02420005
           PERFORM 0200-CORRECT-ALIAS-PASS THRU 0200-EXIT.              02430005
           PERFORM 0300-EXTRACT-INFO-PASS  THRU 0300-EXIT.              02440005
           PERFORM 0400-EXTRACT-SPAM-PASS  THRU 0400-EXIT.              02450005
           PERFORM 0500-REMOVE-NONTRACKED-PASS THRU 0500-EXIT.          02460005
      *                                                                 02470005
           GOBACK.                                                      02480005
      *                                                                 02490005
       0100-EXIT.                                                       02500005
           EXIT.                                                        02510005
           EJECT                                                        02520005
      ***************************************************************** 02530005
      *                                                                 02540005
      *    PARAGRAPH:  0200-CORRECT-ALIAS-PASS                         *02550005
      *                                                                 02560005
      *    FUNCTION :  FOR EVERY MESSAGE STILL IN THE WORKING TABLE,   *02570005
      *      REWRITE A LEADING ALIAS NAME TO ITS CANONICAL NAME        *02580005
      *                                                                 02590005
      *    CALLED BY:  0100-FILTER-MESSAGES                            *02600005
      *                                                                 02610005
      ***************************************************************** 02620005
      *                                                                 02630005
       0200-CORRECT-ALIAS-PASS.                                         02640005
      *                                                                 02650005
           MOVE +1                     TO WS-SUB1.                      02660005
           PERFORM 0210-CORRECT-ONE-MESSAGE THRU 0210-EXIT              02670005
               UNTIL WS-SUB1 > GCA-MSG-COUNT.                           02680005
      *                                                                 02690005
       0200-EXIT.                                                       02700005
           EXIT.                                                        02710005
           EJECT                                                        02720005
      *                                                                 02730005
       0210-CORRECT-ONE-MESSAGE.                                        02740005
      *                                                                 02750005
           MOVE MSG-CONTENT(WS-SUB1)   TO WS-CONTENT-TEXT.              02760005
           MOVE +1                     TO WS-SUB2.                      02770005
      *                                                                 02780005
           PERFORM 0220-CORRECT-AGAINST-ONE-ENTRY THRU 0220-EXIT        02790005
               UNTIL WS-SUB2 > GCA-ALIAS-ENTRY-COUNT.                   02800005
      *                                                                 02810005
           ADD +1                       TO WS-SUB1.                     02820005
      *                                                                 02830005
       0210-EXIT.                                                       02840005
           EXIT.                                                        02850005
           EJECT                                                        02860005
      *                                                                 02870005
       0220-CORRECT-AGAINST-ONE-ENTRY.                                  02880005
      *                                                                 02890005
           IF ALIAS-COUNT(WS-SUB2) = ZERO                               02900005
               ADD +1                   TO WS-SUB2                      02910005
               GO TO 0220-EXIT.                                         02920005
      *                                                                 02930005
           MOVE +1                     TO WS-SUB3.                      02940005
      *                                                                 02950005
           PERFORM 0230-CORRECT-AGAINST-ONE-ALIAS THRU 0230-EXIT        02960005
               UNTIL WS-SUB3 > ALIAS-COUNT(WS-SUB2).                    02970005
      *                                                                 02980005
           ADD +1                       TO WS-SUB2.                     02990005
      *                                                                 03000005
       0220-EXIT.                                                       03010005
           EXIT.                                                        03020005
           EJECT                                                        03030005
      *                                                                 03040005
       0230-CORRECT-AGAINST-ONE-ALIAS.                                  03050005
      *                                                                 03060005
           MOVE ALIAS-NAME(WS-SUB2, WS-SUB3)                            03070005
                                        TO WS-NAME-HOLD.                03080005
           PERFORM 0970-FIND-NAME-LEN THRU 0970-EXIT.                   03090005
      *                                                                 03100005
           IF WS-NAME-LEN > ZERO                                        03110005
               PERFORM 0350-TEST-NAME-KEYWORD-PASS THRU 0350-EXIT       03120005
                   VARYING WS-SUB4 FROM 1 BY 1                          03130005
                   UNTIL WS-SUB4 > GCA-FILT-KEYWORD-COUNT               03140005
                       OR ALIAS-PREFIX-FOUND                            03150005
           ELSE                                                         03160005
               MOVE 'N'                 TO WS-ALIAS-FOUND-SW.           03170005
      *                                                                 03180005
           IF ALIAS-PREFIX-FOUND                                        03190005
               MOVE CANONICAL-NAME(WS-SUB2) TO WS-CANON-HOLD            03200005
               PERFORM 0260-REWRITE-CONTENT THRU 0260-EXIT              03210005
               MOVE ALIAS-COUNT(WS-SUB2) TO WS-SUB3                     03220005
           END-IF.                                                      03230005
      *                                                                 03240005
           ADD +1                       TO WS-SUB3.                     03250005
      *                                                                 03260005
       0230-EXIT.                                                       03270005
           EXIT.                                                        03280005
           EJECT                                                        03290005
      *                                                                 03300005
      ***************************************************************** 03310005
      *                                                                 03320005
      *    PARAGRAPH:  0350-TEST-NAME-KEYWORD-PASS                     *03330005
      *                                                                 03340005
      *    FUNCTION :  TEST WHETHER WS-CONTENT-HOLD STARTS WITH         03350005
      *      "<WS-NAME-HOLD> <KEYWORD-TEXT(WS-SUB4)>" - SETS            03360005
      *      WS-ALIAS-FOUND-SW TO 'Y' AND KEEPS WS-SUB4 AS THE          03370005
      *      MATCHING KEYWORD SUBSCRIPT WHEN A MATCH IS FOUND           03380005
      *                                                                 03390005
      *    CALLED BY:  0230-CORRECT-AGAINST-ONE-ALIAS,                 *03400005
      *                0320-TEST-ONE-TRACKED-NAME                      *03410005
      *                                                                 03420005
      ***************************************************************** 03430005
      *                                                                 03440005
       0350-TEST-NAME-KEYWORD-PASS.                                     03450005
      *                                                                 03460005
           MOVE KEYWORD-TEXT(WS-SUB4)  TO WS-KEYWORD-HOLD.              03470005
           PERFORM 0980-FIND-KEYWORD-LEN THRU 0980-EXIT.                03480005
      *                                                                 03490005
           IF WS-KEYWORD-LEN = ZERO                                     03500005
               MOVE 'N'                 TO WS-ALIAS-FOUND-SW            03510005
                                           WS-INFO-FOUND-SW             03520005
               GO TO 0350-EXIT.                                         03530005
      *                                                                 03540005
           PERFORM 0900-TEST-CONTENT-PREFIX THRU 0900-EXIT.             03550005
      *                                                                 03560005
           IF PREFIX-MATCHES                                            03570005
               MOVE 'Y'                 TO WS-ALIAS-FOUND-SW            03580005
                                           WS-INFO-FOUND-SW             03590005
           ELSE                                                         03600005
               MOVE 'N'                 TO WS-ALIAS-FOUND-SW            03610005
                                           WS-INFO-FOUND-SW.            03620005
      *                                                                 03630005
       0350-EXIT.                                                       03640005
           EXIT.                                                        03650005
           EJECT                                                        03660005
      *                                                                 03670005
      ***************************************************************** 03680005
      *                                                                 03690005
      *    PARAGRAPH:  0900-TEST-CONTENT-PREFIX                        *03700005
      *                                                                 03710005
      *    FUNCTION :  TEST WHETHER WS-CONTENT-HOLD STARTS WITH        *03720005
      *      "<WS-NAME-HOLD> <WS-KEYWORD-HOLD>" - SETS                 *03730005
      *      WS-PREFIX-MATCH-SW                                        *03740005
      *                                                                 03750005
      *    CALLED BY:  0350-TEST-NAME-KEYWORD-PASS                     *03760005
      *                                                                 03770005
      ***************************************************************** 03780005
      *                                                                 03790005
       0900-TEST-CONTENT-PREFIX.                                        03800005
      *                                                                 03810005
           MOVE 'Y'                     TO WS-PREFIX-MATCH-SW.          03820005
           MOVE +1                      TO WS-SUB4.                     03830005
      *                                                                 03840005
           PERFORM 0910-COMPARE-NAME-CHAR THRU 0910-EXIT                03850005
               UNTIL WS-SUB4 > WS-NAME-LEN OR PREFIX-NOT-MATCH.         03860005
      *                                                                 03870005
           IF PREFIX-MATCHES                                            03880005
               IF WS-CONTENT-CHAR(WS-NAME-LEN + 1) NOT = SPACE          03890005
                   MOVE 'N'              TO WS-PREFIX-MATCH-SW          03900005
               END-IF                                                   03910005
           END-IF.                                                      03920005
      *                                                                 03930005
           IF PREFIX-MATCHES                                            03940005
               MOVE +1                  TO WS-SUB4                      03950005
               PERFORM 0920-COMPARE-KEYWORD-CHAR THRU 0920-EXIT         03960005
                   UNTIL WS-SUB4 > WS-KEYWORD-LEN OR PREFIX-NOT-MATCH   03970005
           END-IF.                                                      03980005
      *                                                                 03990005
       0900-EXIT.                                                       04000005
           EXIT.                                                        04010005
           EJECT                                                        04020005
      *                                                                 04030005
       0910-COMPARE-NAME-CHAR.                                          04040005
      *                                                                 04050005
           IF WS-CONTENT-CHAR(WS-SUB4) NOT = WS-NAME-CHAR(WS-SUB4)      04060005
               MOVE 'N'                 TO WS-PREFIX-MATCH-SW           04070005
           ELSE                                                         04080005
               ADD +1                   TO WS-SUB4.                     04090005
      *                                                                 04100005
       0910-EXIT.                                                       04110005
           EXIT.                                                        04120005
           EJECT                                                        04130005
      *                                                                 04140005
       0920-COMPARE-KEYWORD-CHAR.                                       04150005
      *                                                                 04160005
           IF WS-CONTENT-CHAR(WS-NAME-LEN + 1 + WS-SUB4)                04170005
                   NOT = WS-KEYWORD-CHAR(WS-SUB4)                       04180005
               MOVE 'N'                 TO WS-PREFIX-MATCH-SW           04190005
           ELSE                                                         04200005
               ADD +1                   TO WS-SUB4.                     04210005
      *                                                                 04220005
       0920-EXIT.                                                       04230005
           EXIT.                                                        04240005
           EJECT                                                        04250005
      *                                                                 04260005
      ***************************************************************** 04270005
      *                                                                 04280005
      *    PARAGRAPH:  0260-REWRITE-CONTENT                            *04290005
      *                                                                 04300005
      *    FUNCTION :  REPLACE THE LEADING ALIAS NAME (WS-NAME-HOLD,   *04310005
      *      WS-NAME-LEN BYTES) IN MSG-CONTENT(WS-SUB1) WITH THE       *04320005
      *      CANONICAL NAME HELD IN WS-CANON-HOLD.  THE COMPILER HAS   *04330005
      *      NO REFERENCE MODIFICATION, SO WE CUT THE TAIL OF THE      *04340005
      *      MESSAGE OFF WITH UNSTRING'S POINTER PHRASE (THE ONE       *04350005
      *      CASE IN THIS PROGRAM WHERE THE CHARACTER-TABLE TRICK      *04360005
      *      DOESN'T REACH) AND RE-ASSEMBLE THE CORRECTED TEXT A       *04370005
      *      CHARACTER AT A TIME THROUGH WS-CONTENT-CHAR               *04380005
      *                                                                 04390005
      *    CALLED BY:  0230-CORRECT-AGAINST-ONE-ALIAS                  *04400005
      *                                                                 04410005
      ***************************************************************** 04420005
      *                                                                 04430005
       0260-REWRITE-CONTENT.                                            04440005
      *                                                                 04450005
           PERFORM 0265-FIND-CANON-LEN THRU 0265-EXIT.                  04460005
      *                                                                 04470005
           COMPUTE WS-REMAINDER-LEN =                                   04480005
               MSG-CONTENT-LEN(WS-SUB1) - WS-NAME-LEN - 1.              04490005
      *                                                                 04500005
           IF WS-REMAINDER-LEN < ZERO                                   04510005
               MOVE ZERO                 TO WS-REMAINDER-LEN.           04520005
      *                                                                 04530005
           MOVE WS-NAME-LEN + 2          TO WS-CONTENT-PTR.             04540005
           MOVE SPACES                   TO WS-SCRATCH-HOLD.            04550005
      *                                                                 04560005
           UNSTRING MSG-CONTENT(WS-SUB1) DELIMITED BY SIZE              04570005
               INTO WS-SCRATCH-TEXT                                     04580005
               WITH POINTER WS-CONTENT-PTR.                             04590005
      *                                                                 04600005
           MOVE SPACES                   TO WS-CONTENT-HOLD.            04610005
           MOVE +1                       TO WS-CONTENT-PTR2.            04620005
      *                                                                 04630005
           PERFORM 0270-APPEND-CANON-CHAR THRU 0270-EXIT                04640005
               VARYING WS-SUB4 FROM 1 BY 1 UNTIL WS-SUB4 > WS-CANON-LEN.04650005
      *                                                                 04660005
           MOVE SPACE TO WS-CONTENT-CHAR(WS-CONTENT-PTR2).              04670005
           ADD +1                        TO WS-CONTENT-PTR2.            04680005
      *                                                                 04690005
           PERFORM 0280-APPEND-TAIL-CHAR THRU 0280-EXIT                 04700005
               VARYING WS-SUB4 FROM 1 BY 1 UNTIL WS-SUB4 > WS-REMAINDER-04710005
      *                                                                 04720005
           MOVE WS-CONTENT-HOLD          TO MSG-CONTENT(WS-SUB1).       04730005
           COMPUTE MSG-CONTENT-LEN(WS-SUB1) =                           04740005
               WS-CANON-LEN + 1 + WS-REMAINDER-LEN.                     04750005
      *                                                                 04760005
       0260-EXIT.                                                       04770005
           EXIT.                                                        04780005
           EJECT                                                        04790005
      *                                                                 04800005
       0265-FIND-CANON-LEN.                                             04810005
      *                                                                 04820005
           MOVE +60                     TO WS-SUB4.                     04830005
           PERFORM 0266-SCAN-CANON-CHAR THRU 0266-EXIT                  04840005
               UNTIL WS-SUB4 < 1 OR WS-CANON-CHAR(WS-SUB4) NOT = SPACE. 04850005
           MOVE WS-SUB4                  TO WS-CANON-LEN.               04860005
      *                                                                 04870005
       0265-EXIT.                                                       04880005
           EXIT.                                                        04890005
           EJECT                                                        04900005
      *                                                                 04910005
       0266-SCAN-CANON-CHAR.                                            04920005
      *                                                                 04930005
           SUBTRACT 1                   FROM WS-SUB4.                   04940005
      *                                                                 04950005
       0266-EXIT.                                                       04960005
           EXIT.                                                        04970005
           EJECT                                                        04980005
      *                                                                 04990005
       0270-APPEND-CANON-CHAR.                                          05000005
      *                                                                 05010005
           MOVE WS-CANON-CHAR(WS-SUB4)  TO WS-CONTENT-CHAR(WS-CONTENT-PT05020005
           ADD +1                        TO WS-CONTENT-PTR2.            05030005
      *                                                                 05040005
       0270-EXIT.                                                       05050005
           EXIT.                                                        05060005
           EJECT                                                        05070005
      *                                                                 05080005
       0280-APPEND-TAIL-CHAR.                                           05090005
      *                                                                 05100005
           MOVE WS-SCRATCH-CHAR(WS-SUB4) TO WS-CONTENT-CHAR(WS-CONTENT-P05110005
           ADD +1                        TO WS-CONTENT-PTR2.            05120005
      *                                                                 05130005
       0280-EXIT.                                                       05140005
           EXIT.                                                        05150005
           EJECT                                                        05160005
      ***************************************************************** 05170005
      *                                                                 05180005
      *    PARAGRAPH:  0300-EXTRACT-INFO-PASS                          *05190005
      *                                                                 05200005
      *    FUNCTION :  MOVE EVERY MESSAGE THAT STARTS WITH A TRACKED   *05210005
      *      USER'S NAME FOLLOWED BY A FILTER KEYWORD OUT OF THE       *05220005
      *      WORKING TABLE AND INTO LS-INFO-MSG-TABLE, COMPACTING      *05230005
      *      THE WORKING TABLE AS WE GO                                *05240005
      *                                                                 05250005
      *    CALLED BY:  0100-FILTER-MESSAGES                            *05260005
      *                                                                 05270005
      ***************************************************************** 05280005
      *                                                                 05290005
       0300-EXTRACT-INFO-PASS.                                          05300005
      *                                                                 05310005
           MOVE ZERO                    TO WS-KEPT-COUNT.               05320005
           MOVE +1                      TO WS-SUB1.                     05330005
      *                                                                 05340005
           PERFORM 0310-TEST-ONE-FOR-INFO THRU 0310-EXIT                05350005
               UNTIL WS-SUB1 > GCA-MSG-COUNT.                           05360005
      *                                                                 05370005
           MOVE WS-KEPT-COUNT            TO GCA-MSG-COUNT.              05380005
      *                                                                 05390005
       0300-EXIT.                                                       05400005
           EXIT.                                                        05410005
           EJECT                                                        05420005
      *                                                                 05430005
       0310-TEST-ONE-FOR-INFO.                                          05440005
      *                                                                 05450005
           MOVE MSG-CONTENT(WS-SUB1)    TO WS-CONTENT-TEXT.             05460005
           MOVE 'N'                     TO WS-INFO-FOUND-SW.            05470005
           MOVE +1                      TO WS-SUB2.                     05480005
      *                                                                 05490005
           PERFORM 0320-TEST-ONE-TRACKED-NAME THRU 0320-EXIT            05500005
               UNTIL WS-SUB2 > GCA-ALIAS-ENTRY-COUNT OR INFO-PREFIX-FOUN05510005
      *                                                                 05520005
           IF INFO-PREFIX-FOUND                                         05530005
               ADD +1                    TO LS-INFO-MSG-COUNT           05540005
               MOVE SENDER-NAME(WS-SUB1) TO LS-INFO-SENDER-NAME(LS-INFO-05550005
               MOVE MSG-CONTENT(WS-SUB1) TO LS-INFO-MSG-CONTENT(LS-INFO-05560005
               MOVE MSG-CONTENT-LEN(WS-SUB1)                            05570005
                                         TO LS-INFO-CONTENT-LEN(LS-INFO-05580005
           ELSE                                                         05590005
               ADD +1                    TO WS-KEPT-COUNT               05600005
               MOVE GCA-MSG-ENTRY(WS-SUB1) TO GCA-MSG-ENTRY(WS-KEPT-COUN05610005
           END-IF.                                                      05620005
      *                                                                 05630005
           ADD +1                        TO WS-SUB1.                    05640005
      *                                                                 05650005
       0310-EXIT.                                                       05660005
           EXIT.                                                        05670005
           EJECT                                                        05680005
      *                                                                 05690005
       0320-TEST-ONE-TRACKED-NAME.                                      05700005
      *                                                                 05710005
           MOVE CANONICAL-NAME(WS-SUB2) TO WS-NAME-HOLD.                05720005
           PERFORM 0970-FIND-NAME-LEN THRU 0970-EXIT.                   05730005
      *                                                                 05740005
           IF WS-NAME-LEN = ZERO                                        05750005
               ADD +1                    TO WS-SUB2                     05760005
               GO TO 0320-EXIT.                                         05770005
      *                                                                 05780005
           MOVE +1                       TO WS-SUB4.                    05790005
      *                                                                 05800005
           PERFORM 0350-TEST-NAME-KEYWORD-PASS THRU 0350-EXIT           05810005
               UNTIL WS-SUB4 > GCA-FILT-KEYWORD-COUNT OR INFO-PREFIX-FOU05820005
      *                                                                 05830005
           IF NOT INFO-PREFIX-FOUND                                     05840005
               ADD +1                    TO WS-SUB2.                    05850005
      *                                                                 05860005
       0320-EXIT.                                                       05870005
           EXIT.                                                        05880005
           EJECT                                                        05890005
      ***************************************************************** 05900005
      *                                                                 05910005
      *    PARAGRAPH:  0970-FIND-NAME-LEN                              *05920005
      *                                                                 05930005
      *    FUNCTION :  SCAN WS-NAME-HOLD BACKWARD FOR THE LAST         *05940005
      *      NON-BLANK CHARACTER, RETURN ITS POSITION IN WS-NAME-LEN   *05950005
      *                                                                 05960005
      *    CALLED BY:  MANY                                            *05970005
      *                                                                 05980005
      ***************************************************************** 05990005
      *                                                                 06000005
       0970-FIND-NAME-LEN.                                              06010005
      *                                                                 06020005
           MOVE +60                     TO WS-SUB4.                     06030005
           PERFORM 0972-SCAN-NAME-CHAR THRU 0972-EXIT                   06040005
               UNTIL WS-SUB4 < 1 OR WS-NAME-CHAR(WS-SUB4) NOT = SPACE.  06050005
           MOVE WS-SUB4                  TO WS-NAME-LEN.                06060005
      *                                                                 06070005
       0970-EXIT.                                                       06080005
           EXIT.                                                        06090005
           EJECT                                                        06100005
      *                                                                 06110005
       0972-SCAN-NAME-CHAR.                                             06120005
      *                                                                 06130005
           SUBTRACT 1                   FROM WS-SUB4.                   06140005
      *                                                                 06150005
       0972-EXIT.                                                       06160005
           EXIT.                                                        06170005
           EJECT                                                        06180005
      *                                                                 06190005
      ***************************************************************** 06200005
      *                                                                 06210005
      *    PARAGRAPH:  0980-FIND-KEYWORD-LEN                           *06220005
      *                                                                 06230005
      *    FUNCTION :  SCAN WS-KEYWORD-HOLD BACKWARD FOR THE LAST      *06240005
      *      NON-BLANK CHARACTER, RETURN ITS POSITION IN                06250005
      *      WS-KEYWORD-LEN                                            *06260005
      *                                                                 06270005
      *    CALLED BY:  0350-TEST-NAME-KEYWORD-PASS                      06280005
      *                                                                 06290005
      ***************************************************************** 06300005
      *                                                                 06310005
       0980-FIND-KEYWORD-LEN.                                           06320005
      *                                                                 06330005
           MOVE +200                    TO WS-SUB4.                     06340005
           PERFORM 0982-SCAN-KEYWORD-CHAR THRU 0982-EXIT                06350005
               UNTIL WS-SUB4 < 1 OR WS-KEYWORD-CHAR(WS-SUB4) NOT = SPACE06360005
           MOVE WS-SUB4                  TO WS-KEYWORD-LEN.             06370005
      *                                                                 06380005
       0980-EXIT.                                                       06390005
           EXIT.                                                        06400005
           EJECT                                                        06410005
      *                                                                 06420005
       0982-SCAN-KEYWORD-CHAR.                                          06430005
      *                                                                 06440005
           SUBTRACT 1                   FROM WS-SUB4.                   06450005
      *                                                                 06460005
       0982-EXIT.                                                       06470005
           EXIT.                                                        06480005
           EJECT                                                        06490005
      ***************************************************************** 06500005
      *                                                                 06510005
      *    PARAGRAPH:  0400-EXTRACT-SPAM-PASS                          *06520005
      *                                                                 06530005
      *    FUNCTION :  MOVE EVERY SPAM MESSAGE (BY THE FOUR RULES IN   *06540005
      *      THE SYSTEM NARRATIVE) OUT OF THE WORKING TABLE AND INTO   *06550005
      *      LS-SPAM-MSG-TABLE, COMPACTING THE WORKING TABLE AS WE GO  *06560005
      *                                                                 06570005
      *    CALLED BY:  0100-FILTER-MESSAGES                            *06580005
      *                                                                 06590005
      ***************************************************************** 06600005
      *                                                                 06610005
       0400-EXTRACT-SPAM-PASS.                                          06620005
      *                                                                 06630005
           MOVE ZERO                    TO WS-KEPT-COUNT.               06640005
           MOVE +1                      TO WS-SUB1.                     06650005
      *                                                                 06660005
           PERFORM 0410-TEST-ONE-FOR-SPAM THRU 0410-EXIT                06670005
               UNTIL WS-SUB1 > GCA-MSG-COUNT.                           06680005
      *                                                                 06690005
           MOVE WS-KEPT-COUNT            TO GCA-MSG-COUNT.              06700005
      *                                                                 06710005
       0400-EXIT.                                                       06720005
           EXIT.                                                        06730005
           EJECT                                                        06740005
      *                                                                 06750005
       0410-TEST-ONE-FOR-SPAM.                                          06760005
      *                                                                 06770005
           MOVE MSG-CONTENT(WS-SUB1)    TO WS-CONTENT-TEXT.             06780005
           MOVE 'N'                     TO WS-SPAM-FOUND-SW.            06790005
           PERFORM 0600-TOKENIZE-CONTENT THRU 0600-EXIT.                06800005
      *                                                                 06810005
           PERFORM 0420-TEST-SPAM-RULE-1 THRU 0420-EXIT.                06820005
      *                                                                 06830005
           IF MESSAGE-NOT-SPAM                                          06840005
               PERFORM 0430-TEST-SPAM-RULE-2 THRU 0430-EXIT.            06850005
      *                                                                 06860005
           IF MESSAGE-NOT-SPAM                                          06870005
               PERFORM 0440-TEST-SPAM-RULE-3 THRU 0440-EXIT.            06880005
      *                                                                 06890005
           IF MESSAGE-NOT-SPAM                                          06900005
               PERFORM 0450-TEST-SPAM-RULE-4 THRU 0450-EXIT.            06910005
      *                                                                 06920005
           IF MESSAGE-IS-SPAM                                           06930005
               ADD +1                    TO LS-SPAM-MSG-COUNT           06940005
               MOVE SENDER-NAME(WS-SUB1) TO LS-SPAM-SENDER-NAME(LS-SPAM-06950005
               MOVE WS-WORD-COUNT-THIS   TO LS-SPAM-WORD-COUNT(LS-SPAM-M06960005
               MOVE MSG-CONTENT-LEN(WS-SUB1)                            06970005
                                         TO LS-SPAM-CONTENT-LEN(LS-SPAM-06980005
           ELSE                                                         06990005
               ADD +1                    TO WS-KEPT-COUNT               07000005
               MOVE GCA-MSG-ENTRY(WS-SUB1) TO GCA-MSG-ENTRY(WS-KEPT-COUN07010005
           END-IF.                                                      07020005
      *                                                                 07030005
           ADD +1                        TO WS-SUB1.                    07040005
      *                                                                 07050005
       0410-EXIT.                                                       07060005
           EXIT.                                                        07070005
           EJECT                                                        07080005
      *                                                                 07090005
      ***************************************************************** 07100005
      *                                                                 07110005
      *    PARAGRAPH:  0420-TEST-SPAM-RULE-1                           *07120005
      *                                                                 07130005
      *    FUNCTION :  ONE-LETTER-WORD SPAM - A SINGLE TOKEN LONGER    *07140005
      *      THAN 80 CHARACTERS WHERE ONE CHARACTER MAKES UP MORE      *07150005
      *      THAN 80% OF THE MESSAGE                                   *07160005
      *                                                                 07170005
      *    CALLED BY:  0410-TEST-ONE-FOR-SPAM                          *07180005
      *                                                                 07190005
      ***************************************************************** 07200005
      *                                                                 07210005
       0420-TEST-SPAM-RULE-1.                                           07220005
      *                                                                 07230005
           IF WS-WORD-COUNT-THIS NOT = 1                                07240005
               GO TO 0420-EXIT.                                         07250005
           IF MSG-CONTENT-LEN(WS-SUB1) NOT > 80                         07260005
               GO TO 0420-EXIT.                                         07270005
      *                                                                 07280005
           PERFORM 0425-COMPUTE-MAX-CHAR-FREQ THRU 0425-EXIT.           07290005
      *                                                                 07300005
           IF WS-MAX-CHAR-FREQ * 100 > MSG-CONTENT-LEN(WS-SUB1) * 80    07310005
               MOVE 'Y'                  TO WS-SPAM-FOUND-SW.           07320005
      *                                                                 07330005
       0420-EXIT.                                                       07340005
           EXIT.                                                        07350005
           EJECT                                                        07360005
      *                                                                 07370005
       0425-COMPUTE-MAX-CHAR-FREQ.                                      07380005
      *                                                                 07390005
           MOVE ZERO                    TO WS-MAX-CHAR-FREQ.            07400005
           MOVE +1                      TO WS-SUB3.                     07410005
      *                                                                 07420005
           PERFORM 0426-COUNT-ONE-CHAR THRU 0426-EXIT                   07430005
               UNTIL WS-SUB3 > MSG-CONTENT-LEN(WS-SUB1).                07440005
      *                                                                 07450005
       0425-EXIT.                                                       07460005
           EXIT.                                                        07470005
           EJECT                                                        07480005
      *                                                                 07490005
       0426-COUNT-ONE-CHAR.                                             07500005
      *                                                                 07510005
           MOVE ZERO                    TO WS-CHAR-FREQ(WS-SUB3).       07520005
           MOVE +1                      TO WS-SUB4.                     07530005
      *                                                                 07540005
           PERFORM 0427-COMPARE-ONE-CHAR THRU 0427-EXIT                 07550005
               UNTIL WS-SUB4 > MSG-CONTENT-LEN(WS-SUB1).                07560005
      *                                                                 07570005
           IF WS-CHAR-FREQ(WS-SUB3) > WS-MAX-CHAR-FREQ                  07580005
               MOVE WS-CHAR-FREQ(WS-SUB3) TO WS-MAX-CHAR-FREQ.          07590005
      *                                                                 07600005
           ADD +1                        TO WS-SUB3.                    07610005
      *                                                                 07620005
       0426-EXIT.                                                       07630005
           EXIT.                                                        07640005
           EJECT                                                        07650005
      *                                                                 07660005
       0427-COMPARE-ONE-CHAR.                                           07670005
      *                                                                 07680005
           IF WS-CONTENT-CHAR(WS-SUB4) = WS-CONTENT-CHAR(WS-SUB3)       07690005
               ADD +1                    TO WS-CHAR-FREQ(WS-SUB3).      07700005
      *                                                                 07710005
           ADD +1                        TO WS-SUB4.                    07720005
      *                                                                 07730005
       0427-EXIT.                                                       07740005
           EXIT.                                                        07750005
           EJECT                                                        07760005
      *                                                                 07770005
      ***************************************************************** 07780005
      *                                                                 07790005
      *    PARAGRAPH:  0430-TEST-SPAM-RULE-2                           *07800005
      *                                                                 07810005
      *    FUNCTION :  REPETITIVE VOCABULARY - MORE THAN TWO TOKENS,   *07820005
      *      DISTINCT TOKEN COUNT DOUBLED IS NO MORE THAN THE TOTAL     07830005
      *                                                                 07840005
      *    CALLED BY:  0410-TEST-ONE-FOR-SPAM                          *07850005
      *                                                                 07860005
      ***************************************************************** 07870005
      *                                                                 07880005
       0430-TEST-SPAM-RULE-2.                                           07890005
      *                                                                 07900005
           IF WS-WORD-COUNT-THIS NOT > 2                                07910005
               GO TO 0430-EXIT.                                         07920005
      *                                                                 07930005
           PERFORM 0700-COUNT-DISTINCT-WORDS THRU 0700-EXIT.            07940005
      *                                                                 07950005
           IF WS-DISTINCT-COUNT * 2 NOT > WS-WORD-COUNT-THIS            07960005
               MOVE 'Y'                  TO WS-SPAM-FOUND-SW.           07970005
      *                                                                 07980005
       0430-EXIT.                                                       07990005
           EXIT.                                                        08000005
           EJECT                                                        08010005
      ***************************************************************** 08020005
      *                                                                 08030005
      *    PARAGRAPH:  0440-TEST-SPAM-RULE-3                           *08040005
      *                                                                 08050005
      *    FUNCTION :  ECHOES A NEARBY MESSAGE - SHARES MORE THAN 95%  *08060005
      *      OF ITS DISTINCT WORDS WITH ONE OF THE 5 MESSAGES BEFORE   *08070005
      *      OR 5 MESSAGES AFTER IT IN THE CURRENT WORKING TABLE        08080005
      *                                                                 08090005
      *    CALLED BY:  0410-TEST-ONE-FOR-SPAM                          *08100005
      *                                                                 08110005
      ***************************************************************** 08120005
      *                                                                 08130005
       0440-TEST-SPAM-RULE-3.                                           08140005
      *                                                                 08150005
           IF MSG-CONTENT-LEN(WS-SUB1) NOT > 10                         08160005
               GO TO 0440-EXIT.                                         08170005
      *                                                                 08180005
           IF WS-SUB1 NOT > 5                                           08190005
               GO TO 0440-EXIT.                                         08200005
      *                                                                 08210005
           IF WS-SUB1 + 5 > GCA-MSG-COUNT                               08220005
               GO TO 0440-EXIT.                                         08230005
      *                                                                 08240005
           PERFORM 0700-COUNT-DISTINCT-WORDS THRU 0700-EXIT.            08250005
      *                                                                 08260005
           IF WS-DISTINCT-COUNT NOT > 1                                 08270005
               GO TO 0440-EXIT.                                         08280005
      *                                                                 08290005
           COMPUTE WS-LOW-BOUND  = WS-SUB1 - 5.                         08300005
           COMPUTE WS-HIGH-BOUND = WS-SUB1 + 5.                         08310005
           MOVE WS-LOW-BOUND             TO WS-SUB2.                    08320005
      *                                                                 08330005
           PERFORM 0445-TEST-ONE-NEIGHBOR THRU 0445-EXIT                08340005
               UNTIL WS-SUB2 > WS-HIGH-BOUND OR MESSAGE-IS-SPAM.        08350005
      *                                                                 08360005
       0440-EXIT.                                                       08370005
           EXIT.                                                        08380005
           EJECT                                                        08390005
      *                                                                 08400005
       0445-TEST-ONE-NEIGHBOR.                                          08410005
      *                                                                 08420005
           IF WS-SUB2 = WS-SUB1                                         08430005
               ADD +1                    TO WS-SUB2                     08440005
               GO TO 0445-EXIT.                                         08450005
      *                                                                 08460005
           MOVE MSG-CONTENT(WS-SUB2)    TO WS-SCRATCH-TEXT.             08470005
           PERFORM 0650-TOKENIZE-NEIGHBOR THRU 0650-EXIT.               08480005
           PERFORM 0750-COUNT-SHARED-WORDS THRU 0750-EXIT.              08490005
      *                                                                 08500005
           MOVE WS-DISTINCT-COUNT        TO WS-LARGER-DISTINCT.         08510005
           IF WS-NBR-DISTINCT-COUNT > WS-LARGER-DISTINCT                08520005
               MOVE WS-NBR-DISTINCT-COUNT TO WS-LARGER-DISTINCT.        08530005
      *                                                                 08540005
           IF WS-SHARED-COUNT * 100 > WS-LARGER-DISTINCT * 95           08550005
               MOVE 'Y'                  TO WS-SPAM-FOUND-SW.           08560005
      *                                                                 08570005
           ADD +1                        TO WS-SUB2.                    08580005
      *                                                                 08590005
       0445-EXIT.                                                       08600005
           EXIT.                                                        08610005
           EJECT                                                        08620005
      ***************************************************************** 08630005
      *                                                                 08640005
      *    PARAGRAPH:  0450-TEST-SPAM-RULE-4                           *08650005
      *                                                                 08660005
      *    FUNCTION :  EMPTY-CONTENT SPAM                              *08670005
      *                                                                 08680005
      *    CALLED BY:  0410-TEST-ONE-FOR-SPAM                          *08690005
      *                                                                 08700005
      ***************************************************************** 08710005
      *                                                                 08720005
       0450-TEST-SPAM-RULE-4.                                           08730005
      *                                                                 08740005
           IF MSG-CONTENT-LEN(WS-SUB1) = ZERO                           08750005
               MOVE 'Y'                  TO WS-SPAM-FOUND-SW.           08760005
      *                                                                 08770005
       0450-EXIT.                                                       08780005
           EXIT.                                                        08790005
           EJECT                                                        08800005
      ***************************************************************** 08810005
      *                                                                 08820005
      *    PARAGRAPH:  0600-TOKENIZE-CONTENT                           *08830005
      *                                                                 08840005
      *    FUNCTION :  SPLIT WS-CONTENT-TEXT INTO WS-WORD-TABLE ON     *08850005
      *      BLANKS, SETTING WS-WORD-COUNT-THIS                        *08860005
      *                                                                 08870005
      *    CALLED BY:  0410-TEST-ONE-FOR-SPAM                          *08880005
      *                                                                 08890005
      ***************************************************************** 08900005
      *                                                                 08910005
       0600-TOKENIZE-CONTENT.                                           08920005
      *                                                                 08930005
           MOVE ZERO                    TO WS-WORD-COUNT-THIS.          08940005
           MOVE +1                      TO WS-WORD-PTR.                 08950005
      *                                                                 08960005
           PERFORM 0610-EXTRACT-ONE-WORD THRU 0610-EXIT                 08970005
               UNTIL WS-WORD-PTR > MSG-CONTENT-LEN(WS-SUB1)             08980005
                   OR WS-WORD-COUNT-THIS > 499.                         08990005
      *                                                                 09000005
       0600-EXIT.                                                       09010005
           EXIT.                                                        09020005
           EJECT                                                        09030005
      *                                                                 09040005
       0610-EXTRACT-ONE-WORD.                                           09050005
      *                                                                 09060005
           ADD +1                        TO WS-WORD-COUNT-THIS.         09070005
           MOVE 'N'                      TO WS-WORD-DUP-SW(WS-WORD-COUNT09080005
      *                                                                 09090005
           UNSTRING WS-CONTENT-TEXT DELIMITED BY SPACE                  09100005
               INTO WS-WORD-TEXT(WS-WORD-COUNT-THIS)                    09110005
               WITH POINTER WS-WORD-PTR.                                09120005
      *                                                                 09130005
           IF WS-WORD-TEXT(WS-WORD-COUNT-THIS) = SPACES                 09140005
               SUBTRACT 1                FROM WS-WORD-COUNT-THIS.       09150005
      *                                                                 09160005
       0610-EXIT.                                                       09170005
           EXIT.                                                        09180005
           EJECT                                                        09190005
      ***************************************************************** 09200005
      *                                                                 09210005
      *    PARAGRAPH:  0650-TOKENIZE-NEIGHBOR                          *09220005
      *                                                                 09230005
      *    FUNCTION :  SAME AS 0600-TOKENIZE-CONTENT, FOR A NEIGHBOR   *09240005
      *      MESSAGE HELD IN WS-SCRATCH-TEXT                           *09250005
      *                                                                 09260005
      *    CALLED BY:  0445-TEST-ONE-NEIGHBOR                          *09270005
      *                                                                 09280005
      ***************************************************************** 09290005
      *                                                                 09300005
       0650-TOKENIZE-NEIGHBOR.                                          09310005
      *                                                                 09320005
           MOVE ZERO                    TO WS-NBR-WORD-COUNT.           09330005
           MOVE +1                      TO WS-WORD-PTR.                 09340005
      *                                                                 09350005
           PERFORM 0660-EXTRACT-ONE-NBR-WORD THRU 0660-EXIT             09360005
               UNTIL WS-WORD-PTR > MSG-CONTENT-LEN(WS-SUB2)             09370005
                   OR WS-NBR-WORD-COUNT > 499.                          09380005
      *                                                                 09390005
       0650-EXIT.                                                       09400005
           EXIT.                                                        09410005
           EJECT                                                        09420005
      *                                                                 09430005
       0660-EXTRACT-ONE-NBR-WORD.                                       09440005
      *                                                                 09450005
           ADD +1                        TO WS-NBR-WORD-COUNT.          09460005
      *                                                                 09470005
           UNSTRING WS-SCRATCH-TEXT DELIMITED BY SPACE                  09480005
               INTO WS-NBR-WORD-TEXT(WS-NBR-WORD-COUNT)                 09490005
               WITH POINTER WS-WORD-PTR.                                09500005
      *                                                                 09510005
           IF WS-NBR-WORD-TEXT(WS-NBR-WORD-COUNT) = SPACES              09520005
               SUBTRACT 1                FROM WS-NBR-WORD-COUNT.        09530005
      *                                                                 09540005
       0660-EXIT.                                                       09550005
           EXIT.                                                        09560005
           EJECT                                                        09570005
      ***************************************************************** 09580005
      *                                                                 09590005
      *    PARAGRAPH:  0700-COUNT-DISTINCT-WORDS                       *09600005
      *                                                                 09610005
      *    FUNCTION :  MARK EACH REPEATED TOKEN IN WS-WORD-TABLE AND   *09620005
      *      COUNT THE DISTINCT SURVIVORS INTO WS-DISTINCT-COUNT        09630005
      *                                                                 09640005
      *    CALLED BY:  0430-TEST-SPAM-RULE-2, 0440-TEST-SPAM-RULE-3    *09650005
      *                                                                 09660005
      ***************************************************************** 09670005
      *                                                                 09680005
       0700-COUNT-DISTINCT-WORDS.                                       09690005
      *                                                                 09700005
           MOVE +1                      TO WS-SUB3.                     09710005
      *                                                                 09720005
           PERFORM 0710-CHECK-ONE-WORD-DUP THRU 0710-EXIT               09730005
               UNTIL WS-SUB3 > WS-WORD-COUNT-THIS.                      09740005
      *                                                                 09750005
           MOVE ZERO                    TO WS-DISTINCT-COUNT.           09760005
           MOVE +1                      TO WS-SUB3.                     09770005
      *                                                                 09780005
           PERFORM 0720-TALLY-ONE-DISTINCT THRU 0720-EXIT               09790005
               UNTIL WS-SUB3 > WS-WORD-COUNT-THIS.                      09800005
      *                                                                 09810005
       0700-EXIT.                                                       09820005
           EXIT.                                                        09830005
           EJECT                                                        09840005
      *                                                                 09850005
       0710-CHECK-ONE-WORD-DUP.                                         09860005
      *                                                                 09870005
           MOVE +1                      TO WS-SUB4.                     09880005
      *                                                                 09890005
           PERFORM 0715-COMPARE-EARLIER-WORD THRU 0715-EXIT             09900005
               UNTIL WS-SUB4 >= WS-SUB3.                                09910005
      *                                                                 09920005
           ADD +1                        TO WS-SUB3.                    09930005
      *                                                                 09940005
       0710-EXIT.                                                       09950005
           EXIT.                                                        09960005
           EJECT                                                        09970005
      *                                                                 09980005
       0715-COMPARE-EARLIER-WORD.                                       09990005
      *                                                                 10000005
           IF WS-WORD-TEXT(WS-SUB3) = WS-WORD-TEXT(WS-SUB4)             10010005
               MOVE 'Y'                  TO WS-WORD-DUP-SW(WS-SUB3).    10020005
      *                                                                 10030005
           ADD +1                        TO WS-SUB4.                    10040005
      *                                                                 10050005
       0715-EXIT.                                                       10060005
           EXIT.                                                        10070005
           EJECT                                                        10080005
      *                                                                 10090005
       0720-TALLY-ONE-DISTINCT.                                         10100005
      *                                                                 10110005
           IF WORD-NOT-YET-SEEN(WS-SUB3)                                10120005
               ADD +1                    TO WS-DISTINCT-COUNT.          10130005
      *                                                                 10140005
           ADD +1                        TO WS-SUB3.                    10150005
      *                                                                 10160005
       0720-EXIT.                                                       10170005
           EXIT.                                                        10180005
           EJECT                                                        10190005
      ***************************************************************** 10200005
      *                                                                 10210005
      *    PARAGRAPH:  0750-COUNT-SHARED-WORDS                         *10220005
      *                                                                 10230005
      *    FUNCTION :  COUNT THE DISTINCT WORDS THE CANDIDATE          *10240005
      *      MESSAGE (WS-WORD-TABLE) SHARES WITH THE NEIGHBOR           10250005
      *      MESSAGE (WS-NBR-WORD-TABLE) - SETS WS-SHARED-COUNT AND    *10260005
      *      WS-NBR-DISTINCT-COUNT                                      10270005
      *                                                                 10280005
      *    CALLED BY:  0445-TEST-ONE-NEIGHBOR                          *10290005
      *                                                                 10300005
      ***************************************************************** 10310005
      *                                                                 10320005
       0750-COUNT-SHARED-WORDS.                                         10330005
      *                                                                 10340005
           MOVE ZERO                    TO WS-SHARED-COUNT.             10350005
           MOVE ZERO                    TO WS-NBR-DISTINCT-COUNT.       10360005
           MOVE +1                      TO WS-SUB3.                     10370005
      *                                                                 10380005
           PERFORM 0760-TEST-ONE-NBR-WORD THRU 0760-EXIT                10390005
               UNTIL WS-SUB3 > WS-NBR-WORD-COUNT.                       10400005
      *                                                                 10410005
       0750-EXIT.                                                       10420005
           EXIT.                                                        10430005
           EJECT                                                        10440005
      *                                                                 10450005
       0760-TEST-ONE-NBR-WORD.                                          10460005
      *                                                                 10470005
           MOVE +1                      TO WS-SUB4.                     10480005
           PERFORM 0765-CHECK-NBR-AGAINST-EARLIER THRU 0765-EXIT        10490005
               UNTIL WS-SUB4 >= WS-SUB3.                                10500005
      *                                                                 10510005
           IF WS-DUP-CHECK-SW = 'N'                                     10520005
               ADD +1                    TO WS-NBR-DISTINCT-COUNT       10530005
               PERFORM 0770-TEST-AGAINST-CANDIDATE THRU 0770-EXIT       10540005
           END-IF.                                                      10550005
      *                                                                 10560005
           ADD +1                        TO WS-SUB3.                    10570005
      *                                                                 10580005
       0760-EXIT.                                                       10590005
           EXIT.                                                        10600005
           EJECT                                                        10610005
      *                                                                 10620005
       0765-CHECK-NBR-AGAINST-EARLIER.                                  10630005
      *                                                                 10640005
           IF WS-SUB4 = 1                                               10650005
               MOVE 'N'                  TO WS-DUP-CHECK-SW.            10660005
      *                                                                 10670005
           IF WS-NBR-WORD-TEXT(WS-SUB3) = WS-NBR-WORD-TEXT(WS-SUB4)     10680005
               MOVE 'Y'                  TO WS-DUP-CHECK-SW.            10690005
      *                                                                 10700005
           ADD +1                        TO WS-SUB4.                    10710005
      *                                                                 10720005
       0765-EXIT.                                                       10730005
           EXIT.                                                        10740005
           EJECT                                                        10750005
      *                                                                 10760005
       0770-TEST-AGAINST-CANDIDATE.                                     10770005
      *                                                                 10780005
           MOVE +1                      TO WS-SUB4.                     10790005
      *                                                                 10800005
           PERFORM 0775-COMPARE-ONE-CAND-WORD THRU 0775-EXIT            10810005
               UNTIL WS-SUB4 > WS-WORD-COUNT-THIS OR WORD-ALREADY-SEEN. 10820005
      *                                                                 10830005
       0770-EXIT.                                                       10840005
           EXIT.                                                        10850005
           EJECT                                                        10860005
      *                                                                 10870005
       0775-COMPARE-ONE-CAND-WORD.                                      10880005
      *                                                                 10890005
           IF WS-WORD-TEXT(WS-SUB4) = WS-NBR-WORD-TEXT(WS-SUB3)         10900005
               MOVE 'Y'                  TO WS-DUP-CHECK-SW             10910005
               ADD +1                    TO WS-SHARED-COUNT             10920005
           END-IF.                                                      10930005
      *                                                                 10940005
           ADD +1                        TO WS-SUB4.                    10950005
      *                                                                 10960005
       0775-EXIT.                                                       10970005
           EXIT.                                                        10980005
           EJECT                                                        10990005
      ***************************************************************** 11000005
      *                                                                 11010005
      *    PARAGRAPH:  0500-REMOVE-NONTRACKED-PASS                     *11020005
      *                                                                 11030005
      *    FUNCTION :  DROP ANY REMAINING MESSAGE WHOSE SENDER IS NOT  *11040005
      *      ONE OF THE TRACKED (CANONICAL) GROUP MEMBERS              *11050005
      *                                                                 11060005
      *    CALLED BY:  0100-FILTER-MESSAGES                            *11070005
      *                                                                 11080005
      ***************************************************************** 11090005
      *                                                                 11100005
       0500-REMOVE-NONTRACKED-PASS.                                     11110005
      *                                                                 11120005
           MOVE ZERO                    TO WS-KEPT-COUNT.               11130005
           MOVE +1                      TO WS-SUB1.                     11140005
      *                                                                 11150005
           PERFORM 0510-TEST-ONE-SENDER THRU 0510-EXIT                  11160005
               UNTIL WS-SUB1 > GCA-MSG-COUNT.                           11170005
      *                                                                 11180005
           MOVE WS-KEPT-COUNT            TO GCA-MSG-COUNT.              11190005
      *                                                                 11200005
       0500-EXIT.                                                       11210005
           EXIT.                                                        11220005
           EJECT                                                        11230005
      *                                                                 11240005
       0510-TEST-ONE-SENDER.                                            11250005
      *                                                                 11260005
           MOVE 'N'                     TO WS-TRACKED-SW.               11270005
           MOVE +1                      TO WS-SUB2.                     11280005
      *                                                                 11290005
           PERFORM 0520-COMPARE-ONE-CANON-NAME THRU 0520-EXIT           11300005
               UNTIL WS-SUB2 > GCA-ALIAS-ENTRY-COUNT OR SENDER-IS-TRACKE11310005
      *                                                                 11320005
           IF SENDER-IS-TRACKED                                         11330005
               ADD +1                    TO WS-KEPT-COUNT               11340005
               MOVE GCA-MSG-ENTRY(WS-SUB1) TO GCA-MSG-ENTRY(WS-KEPT-COUN11350005
           END-IF.                                                      11360005
      *                                                                 11370005
           ADD +1                        TO WS-SUB1.                    11380005
      *                                                                 11390005
       0510-EXIT.                                                       11400005
           EXIT.                                                        11410005
           EJECT                                                        11420005
      *                                                                 11430005
       0520-COMPARE-ONE-CANON-NAME.                                     11440005
      *                                                                 11450005
           IF SENDER-NAME(WS-SUB1) = CANONICAL-NAME(WS-SUB2)            11460005
               MOVE 'Y'                  TO WS-TRACKED-SW               11470005
           ELSE                                                         11480005
               ADD +1                    TO WS-SUB2.                    11490005
      *                                                                 11500005
       0520-EXIT.                                                       11510005
           EXIT.                                                        11520005
           EJECT                                                        11530005
                                                                        11540005
