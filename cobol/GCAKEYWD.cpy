      ***************************************************************** 00000010
      * GROUP CHAT ANALYSIS SYSTEM (GCAS)                              *00000020
      *                                                                 00000030
      * STANDARD INFO-MESSAGE CLASSIFICATION KEYWORD SETS FOR THE      *00000040
      * ENTIRE APPLICATION                                              00000050
      *                                                                 00000060
      * KEYWORD TEXT BELOW HAS DIACRITICS TRANSLITERATED TO PLAIN       00000070
      * A-Z - OUR CODE PAGE HAS NO LITHUANIAN ACCENTED CHARACTERS AND   00000080
      * GCAS01 TRANSLITERATES THE REPAIRED MESSAGE TEXT THE SAME WAY    00000090
      * BEFORE GCAS02 DOES THE COMPARE, SO THE MATCH STILL HOLDS        00000100
      *                                                                 00000110
      ***************************************************************** 00000120
      *                                                                 00000130
       77  GCA-KEYWORD-GRP-MAX         PIC S9(05)  VALUE +4   COMP-3.   00000140
       77  GCA-KEYWORD-MAX             PIC S9(05)  VALUE +10  COMP-3.   00000150
      *                                                                 00000160
       01  GCA-KEYWORD-ARRAY.                                           00000170
      *                                                                 00000180
      ***  STRUCTURE = CLASSIFICATION, KEYWORD COUNT, KEYWORD TEXT      00000190
      *                                                                 00000200
           05  FILLER                 PIC X(20)   VALUE                 00000210
               'NAME-CHANGE'.                                           00000220
           05  FILLER                 PIC S9(5)   VALUE +7   COMP-3.    00000230
           05  FILLER                 PIC X(60)   VALUE                 00000240
               'pakeite savo pravarde i'.                               00000250
           05  FILLER                 PIC X(60)   VALUE                 00000260
               'pakeite tavo vartotojo varda i'.                        00000270
           05  FILLER                 PIC X(60)   VALUE                 00000280
               'pakeite Mykolas Lekavicius varda i'.                    00000290
           05  FILLER                 PIC X(60)   VALUE                 00000300
               'pakeite Dominykas Simpukas varda i'.                    00000310
           05  FILLER                 PIC X(60)   VALUE                 00000320
               'pakeitete vartotojo varda is Dominykas Simpukas i'.     00000330
           05  FILLER                 PIC X(60)   VALUE                 00000340
               'pakeitete vartotojo varda is Mykolas Lekavicius i'.     00000350
           05  FILLER                 PIC X(60)   VALUE                 00000360
               'set your nickname to'.                                  00000370
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000380
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000390
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000400
      *                                                                 00000410
      ***  STRUCTURE = CLASSIFICATION, KEYWORD COUNT, KEYWORD TEXT      00000420
      *                                                                 00000430
           05  FILLER                 PIC X(20)   VALUE                 00000440
               'GROUP-CHANGE'.                                          00000450
           05  FILLER                 PIC S9(5)   VALUE +2   COMP-3.    00000460
           05  FILLER                 PIC X(60)   VALUE                 00000470
               'pavadino grupe'.                                        00000480
           05  FILLER                 PIC X(60)   VALUE                 00000490
               'pavadinote grupe'.                                      00000500
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000510
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000520
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000530
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000540
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000550
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000560
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000570
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000580
      *                                                                 00000590
      ***  STRUCTURE = CLASSIFICATION, KEYWORD COUNT, KEYWORD TEXT      00000600
      *                                                                 00000610
           05  FILLER                 PIC X(20)   VALUE                 00000620
               'PHOTO-CHANGE'.                                          00000630
           05  FILLER                 PIC S9(5)   VALUE +2   COMP-3.    00000640
           05  FILLER                 PIC X(60)   VALUE                 00000650
               'pakeite grupes nuotrauka.'.                             00000660
           05  FILLER                 PIC X(60)   VALUE                 00000670
               'pakeitete grupes nuotrauka'.                            00000680
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000690
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000700
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000710
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000720
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000730
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000740
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000750
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000760
      *                                                                 00000770
      ***  STRUCTURE = CLASSIFICATION, KEYWORD COUNT, KEYWORD TEXT      00000780
      *                                                                 00000790
           05  FILLER                 PIC X(20)   VALUE                 00000800
               'THEME-CHANGE'.                                          00000810
           05  FILLER                 PIC S9(5)   VALUE +1   COMP-3.    00000820
           05  FILLER                 PIC X(60)   VALUE                 00000830
               'changed the chat theme to'.                             00000840
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000850
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000860
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000870
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000880
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000890
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000900
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000910
           05  FILLER                 PIC X(60)   VALUE SPACES.         00000920
      *                                                                 00000930
      ***  REDEFINED KEYWORD ARRAY                                      00000940
      *                                                                 00000950
       01  GCA-KEYWORD-ARRAY-R        REDEFINES GCA-KEYWORD-ARRAY.      00000960
           05  GKAR-CLASS-GRP         OCCURS 4  TIMES.                  00000970
               10  GKAR-CLASS-NAME    PIC X(20).                        00000980
               10  GKAR-KEYWORD-COUNT PIC S9(05)   COMP-3.              00000990
               10  GKAR-KEYWORD       OCCURS 10 TIMES                   00001000
                                      PIC X(60).                        00001010
           EJECT                                                        00001020
                                                                        00001030
