       ID DIVISION.                                                     00010019
       PROGRAM-ID.  GCAS01.                                             00020019
       AUTHOR.  L. VANCE.                                               00030019
       INSTALLATION.  MERIDIAN SYSTEMS GROUP - BATCH SYSTEMS.           00040019
       DATE-WRITTEN.  11/08/91.                                         00050019
       DATE-COMPILED.                                                   00060019
       SECURITY.  NONE.                                                 00070019
      *                                                                 00080019
      ***************************************************************** 00090019
      *                 GROUP CHAT ANALYSIS SYSTEM (GCAS)              *00100019
      *                    MERIDIAN SYSTEMS GROUP                      *00110019
      *                                                                 00120019
      * PROGRAM :   GCAS01                                             *00130019
      *                                                                 00140019
      * FUNCTION:   PROGRAM GCAS01 IS A CALLED SUBROUTINE THAT REPAIRS *00150019
      *             ONE RAW CHAT-EXPORT MESSAGE FILE IN PLACE, BEFORE  *00160019
      *             GCAB01 PARSES IT.  FOR EACH LINE IT WILL --        *00170019
      *               (1) DECODE THE BACKSLASH ESCAPE SEQUENCES LEFT   *00180019
      *                   BY THE ORIGINAL EXPORT TOOL'S JSON WRITER    *00190019
      *               (2) REPAIR THE TWO-BYTE "MOJIBAKE" SEQUENCES     *00200019
      *                   LEFT WHEN A UTF-8 LITHUANIAN LETTER WAS RUN  *00210019
      *                   THROUGH A SINGLE-BYTE CODE PAGE              *00220019
      *               (3) TRANSLITERATE ANY REMAINING LITHUANIAN       *00230019
      *                   LETTER TO ITS PLAIN ASCII BASE LETTER, SINCE *00240019
      *                   THIS SHOP'S CODE PAGE HAS NO ACCENTED LATIN  *00250019
      *                   CHARACTERS AND GCAKEYWD'S KEYWORD TABLE IS   *00260019
      *                   ITSELF STORED IN TRANSLITERATED FORM         *00270019
      *             THE FILE IS THEN REWRITTEN OVER ITSELF BY CLOSING  *00280019
      *             THE INPUT OPEN AND RE-OPENING THE SAME DD FOR      *00290019
      *             OUTPUT.                                            *00300019
      *                                                                 00310019
      * FILES   :   GCAMSG01, GCAMSG02, GCAMSG03 - ONE OF THE THREE    *00320019
      *             FIXED EXPORT-SEGMENT DD NAMES, CHOSEN BY            00330019
      *             LS-FILE-NUMBER.  A FOURTH OR LATER SEGMENT REQUIRES 00340019
      *             A JCL / PROGRAM CHANGE - SEE CR0831 BELOW.         *00350019
      *                                                                 00360019
      * TRANSACTIONS GENERATED:  NONE                                  *00370019
      *                                                                 00380019
      * PFKEYS  :   NONE                                               *00390019
      *                                                                 00400019
      ***************************************************************** 00410019
      *             PROGRAM CHANGE LOG                                 *00420019
      *             -------------------                                *00430019
      *                                                                 00440019
      *  DATE       UPDATED BY            CHANGE DESCRIPTION           *00450019
      *  --------   --------------------  --------------------------   *00460019
      *  11/08/91   L. VANCE               INITIAL VERSION - ESCAPE    *00470019
      *                                    DECODE ONLY, ONE FIXED FILE  00480019
      *  04/02/94   L. VANCE    CR0204     ADDED GCAMSG02 / GCAMSG03 SO 00490019
      *                                    A MULTI-SEGMENT EXPORT CAN   00500019
      *                                    BE REPAIRED IN ONE RUN       00510019
      *  08/19/96   R. OKONKWO  CR0360     ADDED MOJIBAKE REPAIR FOR    00520019
      *                                    THE LITHUANIAN LETTERS MOST  00530019
      *                                    OFTEN SEEN IN PRODUCTION     00540019
      *                                    EXPORTS (A, E, EDOT, S, Z)   00550019
      *  01/25/99   R. OKONKWO  Y2K-0014   REVIEWED FOR YEAR 2000 -     00560019
      *                                    PROGRAM HOLDS NO DATE DATA,  00570019
      *                                    NO CHANGE REQUIRED           00580019
      *  05/30/01   T. BRADY    CR0719     ADDED TRANSLITERATE STEP SO  00590019
      *                                    A CLEANLY-ENCODED LETTER IS  00600019
      *                                    ALSO FLATTENED TO ASCII, NOT 00610019
      *                                    JUST THE MOJIBAKE CASE       00620019
      *  09/12/03   D. SIMPKINS CR0831     NOTED - A FOURTH SEGMENT     00630019
      *                                    DD (GCAMSG04) WAS REQUESTED  00640019
      *                                    BY THE ANALYSIS GROUP BUT    00650019
      *                                    DEFERRED, NO BUDGET THIS     00660019
      *                                    RELEASE                      00670019
      *  02/14/06   D. SIMPKINS CR1041     CORRECTED THE UPPERCASE C-   00680019
      *                                    WITH-CARON MOJIBAKE PAIR -   00690019
      *                                    WAS NEVER FIRING, CODE PAGE  00700019
      *                                    BYTE HAS NO PRINTABLE FORM   00710019
      *                                    ON THIS SYSTEM - REMOVED     00720019
      *  03/30/09   M. OYELARAN CR1220     ADDED LEADING BOM STRIP AND  00730019
      *                                    LOW-VALUE CONTROL-BYTE SCRUB 00740019
      *                                    - SOME EXPORT TOOLS INSERT A 00750019
      *                                    BYTE-ORDER-MARK OR STRAY     00760019
      *                                    CONTROL BYTES THAT SURVIVED  00770019
      *                                    ALL THREE EXISTING REPAIR    00780019
      *                                    STEPS UNCHANGED              00790019
      *  07/11/12   M. OYELARAN CR1220A    0550 ONLY CAUGHT FOUR OF THE 00800019
      *                                    ESCAPES THE EXPORT TOOL CAN  00810019
      *                                    EMIT - REWROTE IT AS A BYTE- 00820019
      *                                    AT-A-TIME SCAN THAT ALSO     00830019
      *                                    HANDLES OCTAL, \X, \U, \U AND00840019
      *                                    \C, WITH AN UNRECOGNIZED     00850019
      *                                    ESCAPE LEFT BACKSLASH-INTACT 00860019
      *                                    RATHER THAN SILENTLY DROPPED 00870019
      ***************************************************************** 00880019
       ENVIRONMENT DIVISION.                                            00890019
       CONFIGURATION SECTION.                                           00900019
       SPECIAL-NAMES.                                                   00910019
           C01 IS TOP-OF-FORM.                                          00920019
       INPUT-OUTPUT SECTION.                                            00930019
       FILE-CONTROL.                                                    00940019
           SELECT GCAMSG01          ASSIGN TO GCAMSG01.                 00950019
           SELECT GCAMSG02          ASSIGN TO GCAMSG02.                 00960019
           SELECT GCAMSG03          ASSIGN TO GCAMSG03.                 00970019
           EJECT                                                        00980019
       DATA DIVISION.                                                   00990019
       FILE SECTION.                                                    01000019
      *                                                                 01010019
       FD  GCAMSG01.                                                    01020019
       01  GCAMSG01-REC                PIC X(2200).                     01030019
      *                                                                 01040019
       FD  GCAMSG02.                                                    01050019
       01  GCAMSG02-REC                PIC X(2200).                     01060019
      *                                                                 01070019
       FD  GCAMSG03.                                                    01080019
       01  GCAMSG03-REC                PIC X(2200).                     01090019
           EJECT                                                        01100019
       WORKING-STORAGE SECTION.                                         01110019
      *                                                                 01120019
      ***************************************************************** 01130019
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)        *01140019
      ***************************************************************** 01150019
       77  WS-LINE-MAX                  PIC S9(5)  VALUE +3000 COMP-3.  01160019
       77  WS-SUB1                      PIC S9(4)  COMP VALUE +0.       01170019
       77  WS-SUB2                      PIC S9(4)  COMP VALUE +0.       01180019
       77  WS-LINE-COUNT                PIC S9(5)  COMP-3 VALUE +0.     01190019
      *                                                                 01200019
      ***************************************************************** 01210019
      *    ESCAPE-DECODE WORK COUNTERS - CR1220A (SEE 0550 BELOW)     * 01220019
      ***************************************************************** 01230019
       77  WS-ESC-SCAN-SUB              PIC S9(4)  COMP VALUE +0.       01240019
       77  WS-ESC-OUT-SUB               PIC S9(4)  COMP VALUE +0.       01250019
       77  WS-ESC-CODE                  PIC S9(8)  COMP VALUE +0.       01260019
       77  WS-ESC-DIGIT-CNT             PIC S9(4)  COMP VALUE +0.       01270019
       77  WS-ESC-HEX-NEED              PIC S9(4)  COMP VALUE +0.       01280019
       77  WS-ESC-SAVE-SUB              PIC S9(4)  COMP VALUE +0.       01290019
       77  WS-ESC-DIGIT-VAL             PIC S9(4)  COMP VALUE +0.       01300019
       77  WS-ASCII-SUB                 PIC S9(4)  COMP VALUE +0.       01310019
      *                                                                 01320019
      ***************************************************************** 01330019
      *    SWITCHES                                                   * 01340019
      ***************************************************************** 01350019
       01  WS-SWITCHES.                                                 01360019
           05  WS-EOF-SW                PIC X     VALUE 'N'.            01370019
               88  END-OF-FILE                     VALUE 'Y'.           01380019
               88  NOT-END-OF-FILE                 VALUE 'N'.           01390019
           EJECT                                                        01400019
      ***************************************************************** 01410019
      *    RAW LINE HOLD TABLE - ONE FILE'S LINES, REPAIRED IN PLACE  * 01420019
      ***************************************************************** 01430019
       01  WS-RAW-LINE-TABLE.                                           01440019
           05  WS-RAW-LINE OCCURS 3000 TIMES                            01450019
                                       PIC X(2200).                     01460019
           EJECT                                                        01470019
      ***************************************************************** 01480019
      *    CHAR-ARRAY VIEW OF THE HOLD TABLE - CR1220, LETS 0800      * 01490019
      *    SCAN FOR STRAY LOW-VALUE CONTROL BYTES ONE AT A TIME       * 01500019
      *    WITHOUT REFERENCE MODIFICATION OF WS-RAW-LINE               *01510019
      ***************************************************************** 01520019
       01  WS-RAW-LINE-CHARS REDEFINES WS-RAW-LINE-TABLE.               01530019
           05  WS-RAW-LINE-CHAR OCCURS 3000 TIMES.                      01540019
               10  WS-RAW-LINE-BYTE OCCURS 2200 TIMES                   01550019
                                       PIC X(01).                       01560019
           EJECT                                                        01570019
      ***************************************************************** 01580019
      *    FIRST-LINE BOM VIEW - CR1220, EXPOSES ONLY THE FIRST       * 01590019
      *    THREE BYTES OF THE FIRST LINE OF THE SEGMENT SO A LEADING  * 01600019
      *    UTF-8 BYTE-ORDER-MARK CAN BE TESTED FOR AND BLANKED        * 01610019
      ***************************************************************** 01620019
       01  WS-BOM-CHECK-VIEW REDEFINES WS-RAW-LINE-TABLE.               01630019
           05  WS-BOM-FIRST-LINE.                                       01640019
               10  WS-BOM-MARK.                                         01650019
                   15  WS-BOM-BYTE-1    PIC X(01).                      01660019
                   15  WS-BOM-BYTE-2    PIC X(01).                      01670019
                   15  WS-BOM-BYTE-3    PIC X(01).                      01680019
               10  FILLER               PIC X(2197).                    01690019
           05  FILLER                   PIC X(2200) OCCURS 2999         01700019
                                       TIMES.                           01710019
           EJECT                                                        01720019
      ***************************************************************** 01730019
      *    FILE-NUMBER DISPLAY WORK AREA - DIAGNOSTIC MESSAGES ONLY   * 01740019
      ***************************************************************** 01750019
       01  WS-FILE-NUM-DISP.                                            01760019
           05  WS-FILE-NUM-D            PIC 9(01) VALUE ZERO.           01770019
           05  FILLER                   PIC X(01) VALUE SPACE.          01780019
       01  WS-FILE-NUM-ALT REDEFINES WS-FILE-NUM-DISP.                  01790019
           05  WS-FILE-NUM-X            PIC X(01).                      01800019
           05  FILLER                   PIC X(01).                      01810019
           EJECT                                                        01820019
      ***************************************************************** 01830019
      *    ESCAPE-DECODE SWITCHES AND WORK FIELDS - CR1220A           * 01840019
      ***************************************************************** 01850019
       01  WS-ESC-SWITCHES.                                             01860019
           05  WS-ESC-HEX-SW            PIC X     VALUE 'N'.            01870019
               88  HEX-DIGIT-FOUND                 VALUE 'Y'.           01880019
               88  HEX-DIGIT-NOT-FOUND             VALUE 'N'.           01890019
           05  WS-ESC-CODE-SW           PIC X     VALUE 'N'.            01900019
               88  ASCII-CODE-FOUND                VALUE 'Y'.           01910019
               88  ASCII-CODE-NOT-FOUND            VALUE 'N'.           01920019
           05  FILLER                   PIC X(02) VALUE SPACES.         01930019
       01  WS-ESC-DIGIT-HOLD            PIC X(01).                      01940019
       01  WS-ESC-DIGIT-VIEW REDEFINES WS-ESC-DIGIT-HOLD                01950019
                                        PIC 9(01).                      01960019
       01  WS-ESC-TARGET-CHAR           PIC X(01).                      01970019
           EJECT                                                        01980019
      ***************************************************************** 01990019
      *    REPAIRED-LINE OUTPUT BUFFER - CR1220A, 0550 BUILDS THE     * 02000019
      *    ESCAPE-DECODED LINE HERE ONE CHARACTER AT A TIME BEFORE    * 02010019
      *    MOVING IT BACK OVER THE HOLD TABLE ENTRY, SINCE A DECODED  * 02020019
      *    ESCAPE IS NEVER LONGER THAN THE ESCAPE TEXT IT REPLACES    * 02030019
      ***************************************************************** 02040019
       01  WS-OUT-LINE                  PIC X(2200).                    02050019
       01  WS-OUT-LINE-CHARS REDEFINES WS-OUT-LINE.                     02060019
           05  WS-OUT-CHAR OCCURS 2200 TIMES                            02070019
                                        PIC X(01).                      02080019
           EJECT                                                        02090019
      ***************************************************************** 02100019
      *    BINARY-CODE-TO-CHARACTER TABLE - CR1220A, ONE ENTRY PER    * 02110019
      *    POSSIBLE BYTE VALUE (0-255), LOADED 8 BYTES AT A TIME BY   * 02120019
      *    HEX LITERAL BECAUSE NO SINGLE VALUE CLAUSE ON THIS         * 02130019
      *    COMPILER RUNS PAST THE CONTINUATION AREA.  0550 INDEXES    * 02140019
      *    THIS TABLE BY WS-ASCII-CHAR(CODE + 1) TO RESOLVE OCTAL,    * 02150019
      *    \X AND \U ESCAPES, AND SEARCHES IT THE OTHER                *02160019
      *    DIRECTION TO RESOLVE A \C CONTROL-CHARACTER ESCAPE         * 02170019
      ***************************************************************** 02180019
       01  WS-ASCII-TABLE-LIT.                                          02190019
           05  WS-ASCII-SEG01  PIC X(08) VALUE X'0001020304050607'.     02200019
           05  WS-ASCII-SEG02  PIC X(08) VALUE X'08090A0B0C0D0E0F'.     02210019
           05  WS-ASCII-SEG03  PIC X(08) VALUE X'1011121314151617'.     02220019
           05  WS-ASCII-SEG04  PIC X(08) VALUE X'18191A1B1C1D1E1F'.     02230019
           05  WS-ASCII-SEG05  PIC X(08) VALUE X'2021222324252627'.     02240019
           05  WS-ASCII-SEG06  PIC X(08) VALUE X'28292A2B2C2D2E2F'.     02250019
           05  WS-ASCII-SEG07  PIC X(08) VALUE X'3031323334353637'.     02260019
           05  WS-ASCII-SEG08  PIC X(08) VALUE X'38393A3B3C3D3E3F'.     02270019
           05  WS-ASCII-SEG09  PIC X(08) VALUE X'4041424344454647'.     02280019
           05  WS-ASCII-SEG10  PIC X(08) VALUE X'48494A4B4C4D4E4F'.     02290019
           05  WS-ASCII-SEG11  PIC X(08) VALUE X'5051525354555657'.     02300019
           05  WS-ASCII-SEG12  PIC X(08) VALUE X'58595A5B5C5D5E5F'.     02310019
           05  WS-ASCII-SEG13  PIC X(08) VALUE X'6061626364656667'.     02320019
           05  WS-ASCII-SEG14  PIC X(08) VALUE X'68696A6B6C6D6E6F'.     02330019
           05  WS-ASCII-SEG15  PIC X(08) VALUE X'7071727374757677'.     02340019
           05  WS-ASCII-SEG16  PIC X(08) VALUE X'78797A7B7C7D7E7F'.     02350019
           05  WS-ASCII-SEG17  PIC X(08) VALUE X'8081828384858687'.     02360019
           05  WS-ASCII-SEG18  PIC X(08) VALUE X'88898A8B8C8D8E8F'.     02370019
           05  WS-ASCII-SEG19  PIC X(08) VALUE X'9091929394959697'.     02380019
           05  WS-ASCII-SEG20  PIC X(08) VALUE X'98999A9B9C9D9E9F'.     02390019
           05  WS-ASCII-SEG21  PIC X(08) VALUE X'A0A1A2A3A4A5A6A7'.     02400019
           05  WS-ASCII-SEG22  PIC X(08) VALUE X'A8A9AAABACADAEAF'.     02410019
           05  WS-ASCII-SEG23  PIC X(08) VALUE X'B0B1B2B3B4B5B6B7'.     02420019
           05  WS-ASCII-SEG24  PIC X(08) VALUE X'B8B9BABBBCBDBEBF'.     02430019
           05  WS-ASCII-SEG25  PIC X(08) VALUE X'C0C1C2C3C4C5C6C7'.     02440019
           05  WS-ASCII-SEG26  PIC X(08) VALUE X'C8C9CACBCCCDCECF'.     02450019
           05  WS-ASCII-SEG27  PIC X(08) VALUE X'D0D1D2D3D4D5D6D7'.     02460019
           05  WS-ASCII-SEG28  PIC X(08) VALUE X'D8D9DADBDCDDDEDF'.     02470019
           05  WS-ASCII-SEG29  PIC X(08) VALUE X'E0E1E2E3E4E5E6E7'.     02480019
           05  WS-ASCII-SEG30  PIC X(08) VALUE X'E8E9EAEBECEDEEEF'.     02490019
           05  WS-ASCII-SEG31  PIC X(08) VALUE X'F0F1F2F3F4F5F6F7'.     02500019
           05  WS-ASCII-SEG32  PIC X(08) VALUE X'F8F9FAFBFCFDFEFF'.     02510019
       01  WS-ASCII-TABLE REDEFINES WS-ASCII-TABLE-LIT.                 02520019
           05  WS-ASCII-CHAR OCCURS 256 TIMES                           02530019
                                        PIC X(01).                      02540019
           EJECT                                                        02550019
      *                                                                 02560019
      ***************************************************************** 02570019
      *    L I N K A G E     S E C T I O N                             *02580019
      ***************************************************************** 02590019
      *                                                                 02600019
       LINKAGE SECTION.                                                 02610019
      *                                                                 02620019
       01  LS-FILE-NUMBER               PIC 9(01).                      02630019
       01  LS-RETURN-CODE               PIC X(01).                      02640019
           88  LS-FILE-WAS-REPAIRED              VALUE 'Y'.             02650019
           88  LS-FILE-NOT-PRESENT               VALUE 'N'.             02660019
      *                                                                 02670019
      ***************************************************************** 02680019
      *    P R O C E D U R E    D I V I S I O N                        *02690019
      ***************************************************************** 02700019
      *                                                                 02710019
       PROCEDURE DIVISION USING LS-FILE-NUMBER                          02720019
                                 LS-RETURN-CODE.                        02730019
      *                                                                 02740019
      *                                                                 02750019
       0100-REPAIR-ONE-FILE.                                            02760019
      *                                                                 02770019
           MOVE 'N'                    TO LS-RETURN-CODE.               02780019
           MOVE ZEROES                 TO WS-LINE-COUNT.                02790019
           MOVE 'N'                    TO WS-EOF-SW.                    02800019
           MOVE LS-FILE-NUMBER         TO WS-FILE-NUM-D.                02810019
           DISPLAY 'GCAS01 - REPAIRING FILE ' WS-FILE-NUM-X.            02820019
      *                                                                 02830019
           IF LS-FILE-NUMBER = 1                                        02840019
               PERFORM 0200-REPAIR-FILE-ONE THRU 0200-EXIT.             02850019
      *                                                                 02860019
           IF LS-FILE-NUMBER = 2                                        02870019
               PERFORM 0300-REPAIR-FILE-TWO THRU 0300-EXIT.             02880019
      *                                                                 02890019
           IF LS-FILE-NUMBER = 3                                        02900019
               PERFORM 0400-REPAIR-FILE-THREE THRU 0400-EXIT.           02910019
      *                                                                 02920019
           GOBACK.                                                      02930019
      *                                                                 02940019
       0100-EXIT.                                                       02950019
           EXIT.                                                        02960019
           EJECT                                                        02970019
      ***************************************************************** 02980019
      *                                                                 02990019
      *    PARAGRAPH:  0200-REPAIR-FILE-ONE                            *03000019
      *                                                                 03010019
      *    FUNCTION :  READ GCAMSG01 INTO THE HOLD TABLE, REPAIR EACH  *03020019
      *      LINE, THEN REOPEN THE SAME DD FOR OUTPUT AND REWRITE      *03030019
      *      THE REPAIRED LINES BACK OVER IT                           *03040019
      *                                                                 03050019
      *    CALLED BY:  0100-REPAIR-ONE-FILE                            *03060019
      *                                                                 03070019
      ***************************************************************** 03080019
      *                                                                 03090019
       0200-REPAIR-FILE-ONE.                                            03100019
      *                                                                 03110019
           OPEN INPUT GCAMSG01.                                         03120019
      *                                                                 03130019
           PERFORM 0210-READ-FILE-ONE-LINE THRU 0210-EXIT               03140019
               UNTIL END-OF-FILE.                                       03150019
      *                                                                 03160019
           CLOSE GCAMSG01.                                              03170019
           OPEN OUTPUT GCAMSG01.                                        03180019
      *                                                                 03190019
           MOVE 1                      TO WS-SUB1.                      03200019
           PERFORM 0220-WRITE-FILE-ONE-LINE THRU 0220-EXIT              03210019
               UNTIL WS-SUB1 > WS-LINE-COUNT.                           03220019
      *                                                                 03230019
           CLOSE GCAMSG01.                                              03240019
           MOVE 'Y'                    TO LS-RETURN-CODE.               03250019
      *                                                                 03260019
       0200-EXIT.                                                       03270019
           EXIT.                                                        03280019
           EJECT                                                        03290019
      ***************************************************************** 03300019
      *                                                                 03310019
      *    PARAGRAPH:  0210-READ-FILE-ONE-LINE                         *03320019
      *                                                                 03330019
      *    FUNCTION :  READ ONE LINE OF GCAMSG01 INTO THE HOLD TABLE   *03340019
      *      AND REPAIR IT                                             *03350019
      *                                                                 03360019
      *    CALLED BY:  0200-REPAIR-FILE-ONE                            *03370019
      *                                                                 03380019
      ***************************************************************** 03390019
      *                                                                 03400019
       0210-READ-FILE-ONE-LINE.                                         03410019
      *                                                                 03420019
           READ GCAMSG01 INTO WS-RAW-LINE(WS-LINE-COUNT + 1)            03430019
               AT END MOVE 'Y'          TO WS-EOF-SW                    03440019
               GO TO 0210-EXIT.                                         03450019
      *                                                                 03460019
           ADD 1                        TO WS-LINE-COUNT.               03470019
           PERFORM 0500-REPAIR-ONE-LINE THRU 0500-EXIT.                 03480019
      *                                                                 03490019
       0210-EXIT.                                                       03500019
           EXIT.                                                        03510019
           EJECT                                                        03520019
      ***************************************************************** 03530019
      *                                                                 03540019
      *    PARAGRAPH:  0220-WRITE-FILE-ONE-LINE                        *03550019
      *                                                                 03560019
      *    FUNCTION :  REWRITE ONE REPAIRED LINE BACK TO GCAMSG01      *03570019
      *                                                                 03580019
      *    CALLED BY:  0200-REPAIR-FILE-ONE                            *03590019
      *                                                                 03600019
      ***************************************************************** 03610019
      *                                                                 03620019
       0220-WRITE-FILE-ONE-LINE.                                        03630019
      *                                                                 03640019
           WRITE GCAMSG01-REC FROM WS-RAW-LINE(WS-SUB1).                03650019
           ADD 1                        TO WS-SUB1.                     03660019
      *                                                                 03670019
       0220-EXIT.                                                       03680019
           EXIT.                                                        03690019
           EJECT                                                        03700019
      ***************************************************************** 03710019
      *                                                                 03720019
      *    PARAGRAPH:  0300-REPAIR-FILE-TWO                            *03730019
      *                                                                 03740019
      *    FUNCTION :  SAME AS 0200-REPAIR-FILE-ONE, FOR GCAMSG02      *03750019
      *                                                                 03760019
      *    CALLED BY:  0100-REPAIR-ONE-FILE                            *03770019
      *                                                                 03780019
      ***************************************************************** 03790019
      *                                                                 03800019
       0300-REPAIR-FILE-TWO.                                            03810019
      *                                                                 03820019
           OPEN INPUT GCAMSG02.                                         03830019
      *                                                                 03840019
           PERFORM 0310-READ-FILE-TWO-LINE THRU 0310-EXIT               03850019
               UNTIL END-OF-FILE.                                       03860019
      *                                                                 03870019
           CLOSE GCAMSG02.                                              03880019
           OPEN OUTPUT GCAMSG02.                                        03890019
      *                                                                 03900019
           MOVE 1                      TO WS-SUB1.                      03910019
           PERFORM 0320-WRITE-FILE-TWO-LINE THRU 0320-EXIT              03920019
               UNTIL WS-SUB1 > WS-LINE-COUNT.                           03930019
      *                                                                 03940019
           CLOSE GCAMSG02.                                              03950019
           MOVE 'Y'                    TO LS-RETURN-CODE.               03960019
      *                                                                 03970019
       0300-EXIT.                                                       03980019
           EXIT.                                                        03990019
           EJECT                                                        04000019
      ***************************************************************** 04010019
      *                                                                 04020019
      *    PARAGRAPH:  0310-READ-FILE-TWO-LINE                         *04030019
      *                                                                 04040019
      *    FUNCTION :  READ ONE LINE OF GCAMSG02 INTO THE HOLD TABLE   *04050019
      *      AND REPAIR IT                                             *04060019
      *                                                                 04070019
      *    CALLED BY:  0300-REPAIR-FILE-TWO                            *04080019
      *                                                                 04090019
      ***************************************************************** 04100019
      *                                                                 04110019
       0310-READ-FILE-TWO-LINE.                                         04120019
      *                                                                 04130019
           READ GCAMSG02 INTO WS-RAW-LINE(WS-LINE-COUNT + 1)            04140019
               AT END MOVE 'Y'          TO WS-EOF-SW                    04150019
               GO TO 0310-EXIT.                                         04160019
      *                                                                 04170019
           ADD 1                        TO WS-LINE-COUNT.               04180019
           PERFORM 0500-REPAIR-ONE-LINE THRU 0500-EXIT.                 04190019
      *                                                                 04200019
       0310-EXIT.                                                       04210019
           EXIT.                                                        04220019
           EJECT                                                        04230019
      ***************************************************************** 04240019
      *                                                                 04250019
      *    PARAGRAPH:  0320-WRITE-FILE-TWO-LINE                        *04260019
      *                                                                 04270019
      *    FUNCTION :  REWRITE ONE REPAIRED LINE BACK TO GCAMSG02      *04280019
      *                                                                 04290019
      *    CALLED BY:  0300-REPAIR-FILE-TWO                            *04300019
      *                                                                 04310019
      ***************************************************************** 04320019
      *                                                                 04330019
       0320-WRITE-FILE-TWO-LINE.                                        04340019
      *                                                                 04350019
           WRITE GCAMSG02-REC FROM WS-RAW-LINE(WS-SUB1).                04360019
           ADD 1                        TO WS-SUB1.                     04370019
      *                                                                 04380019
       0320-EXIT.                                                       04390019
           EXIT.                                                        04400019
           EJECT                                                        04410019
      ***************************************************************** 04420019
      *                                                                 04430019
      *    PARAGRAPH:  0400-REPAIR-FILE-THREE                          *04440019
      *                                                                 04450019
      *    FUNCTION :  SAME AS 0200-REPAIR-FILE-ONE, FOR GCAMSG03      *04460019
      *                                                                 04470019
      *    CALLED BY:  0100-REPAIR-ONE-FILE                            *04480019
      *                                                                 04490019
      ***************************************************************** 04500019
      *                                                                 04510019
       0400-REPAIR-FILE-THREE.                                          04520019
      *                                                                 04530019
           OPEN INPUT GCAMSG03.                                         04540019
      *                                                                 04550019
           PERFORM 0410-READ-FILE-THREE-LINE THRU 0410-EXIT             04560019
               UNTIL END-OF-FILE.                                       04570019
      *                                                                 04580019
           CLOSE GCAMSG03.                                              04590019
           OPEN OUTPUT GCAMSG03.                                        04600019
      *                                                                 04610019
           MOVE 1                      TO WS-SUB1.                      04620019
           PERFORM 0420-WRITE-FILE-THREE-LINE THRU 0420-EXIT            04630019
               UNTIL WS-SUB1 > WS-LINE-COUNT.                           04640019
      *                                                                 04650019
           CLOSE GCAMSG03.                                              04660019
           MOVE 'Y'                    TO LS-RETURN-CODE.               04670019
      *                                                                 04680019
       0400-EXIT.                                                       04690019
           EXIT.                                                        04700019
           EJECT                                                        04710019
      ***************************************************************** 04720019
      *                                                                 04730019
      *    PARAGRAPH:  0410-READ-FILE-THREE-LINE                       *04740019
      *                                                                 04750019
      *    FUNCTION :  READ ONE LINE OF GCAMSG03 INTO THE HOLD TABLE   *04760019
      *      AND REPAIR IT                                             *04770019
      *                                                                 04780019
      *    CALLED BY:  0400-REPAIR-FILE-THREE                          *04790019
      *                                                                 04800019
      ***************************************************************** 04810019
      *                                                                 04820019
       0410-READ-FILE-THREE-LINE.                                       04830019
      *                                                                 04840019
           READ GCAMSG03 INTO WS-RAW-LINE(WS-LINE-COUNT + 1)            04850019
               AT END MOVE 'Y'          TO WS-EOF-SW                    04860019
               GO TO 0410-EXIT.                                         04870019
      *                                                                 04880019
           ADD 1                        TO WS-LINE-COUNT.               04890019
           PERFORM 0500-REPAIR-ONE-LINE THRU 0500-EXIT.                 04900019
      *                                                                 04910019
       0410-EXIT.                                                       04920019
           EXIT.                                                        04930019
           EJECT                                                        04940019
      ***************************************************************** 04950019
      *                                                                 04960019
      *    PARAGRAPH:  0420-WRITE-FILE-THREE-LINE                      *04970019
      *                                                                 04980019
      *    FUNCTION :  REWRITE ONE REPAIRED LINE BACK TO GCAMSG03      *04990019
      *                                                                 05000019
      *    CALLED BY:  0400-REPAIR-FILE-THREE                          *05010019
      *                                                                 05020019
      ***************************************************************** 05030019
      *                                                                 05040019
       0420-WRITE-FILE-THREE-LINE.                                      05050019
      *                                                                 05060019
           WRITE GCAMSG03-REC FROM WS-RAW-LINE(WS-SUB1).                05070019
           ADD 1                        TO WS-SUB1.                     05080019
      *                                                                 05090019
       0420-EXIT.                                                       05100019
           EXIT.                                                        05110019
           EJECT                                                        05120019
      ***************************************************************** 05130019
      *                                                                 05140019
      *    PARAGRAPH:  0500-REPAIR-ONE-LINE                            *05150019
      *                                                                 05160019
      *    FUNCTION :  RUN THE THREE REPAIR STEPS AGAINST ONE LINE OF  *05170019
      *      THE HOLD TABLE, WS-RAW-LINE(WS-LINE-COUNT)                *05180019
      *                                                                 05190019
      *    CALLED BY:  0200/0300/0400-REPAIR-FILE-...                  *05200019
      *                                                                 05210019
      ***************************************************************** 05220019
      *                                                                 05230019
       0500-REPAIR-ONE-LINE.                                            05240019
      *                                                                 05250019
           IF WS-LINE-COUNT = 1                                         05260019
               PERFORM 0120-STRIP-BOM-MARKER THRU 0120-EXIT.            05270019
      *                                                                 05280019
           PERFORM 0550-DECODE-ESCAPES     THRU 0550-EXIT.              05290019
           PERFORM 0600-FIX-MOJIBAKE       THRU 0600-EXIT.              05300019
           PERFORM 0700-TRANSLITERATE      THRU 0700-EXIT.              05310019
           PERFORM 0800-SCRUB-CONTROL-BYTES THRU 0800-EXIT.             05320019
      *                                                                 05330019
       0500-EXIT.                                                       05340019
           EXIT.                                                        05350019
           EJECT                                                        05360019
      ***************************************************************** 05370019
      *                                                                 05380019
      *    PARAGRAPH:  0120-STRIP-BOM-MARKER                          * 05390019
      *                                                                 05400019
      *    FUNCTION :  CR1220 - IF THE FIRST LINE OF THE SEGMENT       *05410019
      *      OPENS WITH A UTF-8 BYTE-ORDER-MARK (HEX EF BB BF), BLANK  *05420019
      *      THOSE THREE BYTES SO THEY DO NOT SHOW UP AS GARBAGE       *05430019
      *      AHEAD OF THE FIRST FIELD ON THE FIRST MESSAGE OF THE RUN  *05440019
      *                                                                 05450019
      *    CALLED BY:  0500-REPAIR-ONE-LINE                            *05460019
      *                                                                 05470019
      ***************************************************************** 05480019
      *                                                                 05490019
       0120-STRIP-BOM-MARKER.                                           05500019
      *                                                                 05510019
           IF WS-BOM-BYTE-1 = X'EF' AND WS-BOM-BYTE-2 = X'BB'           05520019
                   AND WS-BOM-BYTE-3 = X'BF'                            05530019
               MOVE SPACES              TO WS-BOM-MARK.                 05540019
      *                                                                 05550019
       0120-EXIT.                                                       05560019
           EXIT.                                                        05570019
           EJECT                                                        05580019
      ***************************************************************** 05590019
      *                                                               * 05600019
      *    PARAGRAPH:  0550-DECODE-ESCAPES                            * 05610019
      *                                                               * 05620019
      *    FUNCTION :  DECODE THE BACKSLASH ESCAPE SEQUENCES LEFT BY  * 05630019
      *      THE ORIGINAL EXPORT TOOL, A CHARACTER AT A TIME, INTO    * 05640019
      *      WS-OUT-LINE - SEE CR1220A. RECOGNIZES \N \T \R \F,       * 05650019
      *      BACKSLASH-QUOTE AND BACKSLASH-BACKSLASH, OCTAL \0 THRU   * 05660019
      *      \777, \XHH(HH), \UHHHH, \UHHHHHHHH (8-DIGIT FORM) AND \C * 05670019
      *      (CONTROL-CHARACTER, CODEPOINT XOR 64). AN UNRECOGNIZED   * 05680019
      *      ESCAPE IS COPIED THROUGH WITH ITS LEADING BACKSLASH LEFT * 05690019
      *      INTACT                                                   * 05700019
      *                                                               * 05710019
      *    CALLED BY:  0500-REPAIR-ONE-LINE                           * 05720019
      *                                                               * 05730019
      ***************************************************************** 05740019
       0550-DECODE-ESCAPES.                                             05750019
      *                                                                 05760019
           MOVE SPACES                  TO WS-OUT-LINE.                 05770019
           MOVE +1                      TO WS-ESC-SCAN-SUB.             05780019
           MOVE +1                      TO WS-ESC-OUT-SUB.              05790019
      *                                                                 05800019
           PERFORM 0551-SCAN-ONE-BYTE   THRU 0551-EXIT                  05810019
               UNTIL WS-ESC-SCAN-SUB > 2200                             05820019
                   OR WS-ESC-OUT-SUB  > 2200.                           05830019
      *                                                                 05840019
           MOVE WS-OUT-LINE             TO WS-RAW-LINE                  05850019
               (WS-LINE-COUNT).                                         05860019
      *                                                                 05870019
       0550-EXIT.                                                       05880019
           EXIT.                                                        05890019
           EJECT                                                        05900019
      ***************************************************************** 05910019
      *                                                               * 05920019
      *    PARAGRAPH:  0551-SCAN-ONE-BYTE                             * 05930019
      *                                                               * 05940019
      *    FUNCTION :  TEST ONE BYTE OF THE RAW LINE. A BACKSLASH THAT* 05950019
      *      IS NOT THE LAST BYTE OF THE LINE STARTS AN ESCAPE        * 05960019
      *      SEQUENCE; ANY OTHER BYTE IS COPIED THROUGH AS-IS         * 05970019
      *                                                               * 05980019
      *    CALLED BY:  0550-DECODE-ESCAPES                            * 05990019
      *                                                               * 06000019
      ***************************************************************** 06010019
       0551-SCAN-ONE-BYTE.                                              06020019
      *                                                                 06030019
           IF WS-RAW-LINE-BYTE(WS-LINE-COUNT,                           06040019
                   WS-ESC-SCAN-SUB) = '\'                               06050019
                   AND WS-ESC-SCAN-SUB < 2200                           06060019
               PERFORM 0552-DECODE-ONE-ESCAPE THRU                      06070019
                   0552-EXIT                                            06080019
           ELSE                                                         06090019
               MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     06100019
                   WS-ESC-SCAN-SUB)                                     06110019
                   TO WS-OUT-CHAR(WS-ESC-OUT-SUB)                       06120019
               ADD 1                    TO WS-ESC-SCAN-SUB              06130019
               ADD 1                    TO WS-ESC-OUT-SUB.              06140019
      *                                                                 06150019
       0551-EXIT.                                                       06160019
           EXIT.                                                        06170019
           EJECT                                                        06180019
      ***************************************************************** 06190019
      *                                                               * 06200019
      *    PARAGRAPH:  0552-DECODE-ONE-ESCAPE                         * 06210019
      *                                                               * 06220019
      *    FUNCTION :  DISPATCH ON THE CHARACTER AFTER THE BACKSLASH. * 06230019
      *      THE SIMPLE ONE-FOR-ONE ESCAPES ARE HANDLED HERE; THE     * 06240019
      *      NUMERIC ESCAPE FAMILIES EACH GET THEIR OWN PARAGRAPH     * 06250019
      *                                                               * 06260019
      *    CALLED BY:  0551-SCAN-ONE-BYTE                             * 06270019
      *                                                               * 06280019
      ***************************************************************** 06290019
       0552-DECODE-ONE-ESCAPE.                                          06300019
      *                                                                 06310019
           EVALUATE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     06320019
                   WS-ESC-SCAN-SUB + 1)                                 06330019
               WHEN 'n'                                                 06340019
               WHEN 't'                                                 06350019
               WHEN 'r'                                                 06360019
               WHEN 'f'                                                 06370019
                   MOVE SPACE            TO WS-OUT-CHAR                 06380019
                       (WS-ESC-OUT-SUB)                                 06390019
                   ADD 2                 TO WS-ESC-SCAN-SUB             06400019
                   ADD 1                 TO WS-ESC-OUT-SUB              06410019
               WHEN '"'                                                 06420019
                   MOVE '"'              TO WS-OUT-CHAR                 06430019
                       (WS-ESC-OUT-SUB)                                 06440019
                   ADD 2                 TO WS-ESC-SCAN-SUB             06450019
                   ADD 1                 TO WS-ESC-OUT-SUB              06460019
               WHEN '\'                                                 06470019
                   MOVE '\'              TO WS-OUT-CHAR                 06480019
                       (WS-ESC-OUT-SUB)                                 06490019
                   ADD 2                 TO WS-ESC-SCAN-SUB             06500019
                   ADD 1                 TO WS-ESC-OUT-SUB              06510019
               WHEN 'x'                                                 06520019
                   PERFORM 0553-DECODE-HEX-ESCAPE THRU                  06530019
                       0553-EXIT                                        06540019
               WHEN 'u'                                                 06550019
                   PERFORM 0558-DECODE-UNICODE4-ESCAPE                  06560019
                       THRU 0558-EXIT                                   06570019
               WHEN 'U'                                                 06580019
                   PERFORM 0559-DECODE-UNICODE8-ESCAPE                  06590019
                       THRU 0559-EXIT                                   06600019
               WHEN 'c'                                                 06610019
                   PERFORM 0562-DECODE-CONTROL-ESCAPE                   06620019
                       THRU 0562-EXIT                                   06630019
               WHEN '0' THRU '7'                                        06640019
                   PERFORM 0565-DECODE-OCTAL-ESCAPE THRU                06650019
                       0565-EXIT                                        06660019
               WHEN OTHER                                               06670019
                   MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                 06680019
                       WS-ESC-SCAN-SUB) TO WS-OUT-CHAR                  06690019
                       (WS-ESC-OUT-SUB)                                 06700019
                   ADD 1                 TO WS-ESC-SCAN-SUB             06710019
                   ADD 1                 TO WS-ESC-OUT-SUB              06720019
           END-EVALUATE.                                                06730019
      *                                                                 06740019
       0552-EXIT.                                                       06750019
           EXIT.                                                        06760019
           EJECT                                                        06770019
      ***************************************************************** 06780019
      *                                                               * 06790019
      *    PARAGRAPH:  0553-DECODE-HEX-ESCAPE                         * 06800019
      *                                                               * 06810019
      *    FUNCTION :  DECODE BACKSLASH-X-HH OR BACKSLASH-X-HHHH -    * 06820019
      *      SPEC CALLS FOR 2 OR 4 HEX DIGITS. IF AN ODD THIRD DIGIT  * 06830019
      *      IS PICKED UP IT IS BACKED OUT AND LEFT FOR THE NEXT SCAN * 06840019
      *      PASS. FEWER THAN 2 VALID HEX DIGITS MEANS THE ESCAPE IS  * 06850019
      *      LEFT ALONE, BACKSLASH INTACT, PER THE UNRECOGNIZED-ESCAPE* 06860019
      *      RULE                                                     * 06870019
      *                                                               * 06880019
      *    CALLED BY:  0552-DECODE-ONE-ESCAPE                         * 06890019
      *                                                               * 06900019
      ***************************************************************** 06910019
       0553-DECODE-HEX-ESCAPE.                                          06920019
      *                                                                 06930019
           MOVE WS-ESC-SCAN-SUB         TO WS-ESC-SAVE-SUB.             06940019
           ADD 2                        TO WS-ESC-SCAN-SUB.             06950019
           MOVE 4                       TO WS-ESC-HEX-NEED.             06960019
           PERFORM 0557-READ-HEX-DIGITS THRU 0557-EXIT.                 06970019
      *                                                                 06980019
           IF WS-ESC-DIGIT-CNT = 3                                      06990019
               SUBTRACT 1               FROM WS-ESC-SCAN-SUB            07000019
               SUBTRACT 1               FROM WS-ESC-DIGIT-CNT           07010019
               COMPUTE WS-ESC-CODE = WS-ESC-CODE / 16.                  07020019
      *                                                                 07030019
           IF WS-ESC-DIGIT-CNT < 2                                      07040019
               MOVE WS-ESC-SAVE-SUB      TO WS-ESC-SCAN-SUB             07050019
               MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     07060019
                   WS-ESC-SCAN-SUB) TO WS-OUT-CHAR                      07070019
                   (WS-ESC-OUT-SUB)                                     07080019
               ADD 1                     TO WS-ESC-SCAN-SUB             07090019
               ADD 1                     TO WS-ESC-OUT-SUB              07100019
           ELSE                                                         07110019
               IF WS-ESC-CODE < 256                                     07120019
                   MOVE WS-ASCII-CHAR(WS-ESC-CODE + 1)                  07130019
                       TO WS-OUT-CHAR(WS-ESC-OUT-SUB)                   07140019
               ELSE                                                     07150019
                   MOVE '?'              TO WS-OUT-CHAR                 07160019
                       (WS-ESC-OUT-SUB)                                 07170019
               END-IF                                                   07180019
               ADD 1                     TO WS-ESC-OUT-SUB.             07190019
      *                                                                 07200019
       0553-EXIT.                                                       07210019
           EXIT.                                                        07220019
           EJECT                                                        07230019
      ***************************************************************** 07240019
      *                                                               * 07250019
      *    PARAGRAPH:  0554-TEST-ONE-HEX-DIGIT                        * 07260019
      *                                                               * 07270019
      *    FUNCTION :  TEST ONE BYTE FOR A HEX DIGIT (0-9, A-F, A-F)  * 07280019
      *      AND FOLD ITS VALUE INTO WS-ESC-CODE IF IT IS ONE         * 07290019
      *                                                               * 07300019
      *    CALLED BY:  0557-READ-HEX-DIGITS                           * 07310019
      *                                                               * 07320019
      ***************************************************************** 07330019
       0554-TEST-ONE-HEX-DIGIT.                                         07340019
      *                                                                 07350019
           IF WS-RAW-LINE-BYTE(WS-LINE-COUNT,                           07360019
                   WS-ESC-SCAN-SUB) >= '0'                              07370019
                   AND WS-RAW-LINE-BYTE(WS-LINE-COUNT,                  07380019
                   WS-ESC-SCAN-SUB) <= '9'                              07390019
               MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     07400019
                   WS-ESC-SCAN-SUB) TO WS-ESC-DIGIT-HOLD                07410019
               MOVE WS-ESC-DIGIT-VIEW   TO WS-ESC-DIGIT-VAL             07420019
               MOVE 'Y'                 TO WS-ESC-HEX-SW                07430019
           ELSE                                                         07440019
               IF WS-RAW-LINE-BYTE(WS-LINE-COUNT,                       07450019
                       WS-ESC-SCAN-SUB) >= 'A'                          07460019
                       AND WS-RAW-LINE-BYTE(WS-LINE-COUNT,              07470019
                       WS-ESC-SCAN-SUB) <= 'F'                          07480019
                   PERFORM 0555-HEX-UPPER-VALUE THRU                    07490019
                       0555-EXIT                                        07500019
                   MOVE 'Y'              TO WS-ESC-HEX-SW               07510019
               ELSE                                                     07520019
                   IF WS-RAW-LINE-BYTE(WS-LINE-COUNT,                   07530019
                           WS-ESC-SCAN-SUB) >= 'a'                      07540019
                           AND WS-RAW-LINE-BYTE                         07550019
                           (WS-LINE-COUNT, WS-ESC-SCAN-SUB)             07560019
                           <= 'z'                                       07570019
                       PERFORM 0556-HEX-LOWER-VALUE THRU                07580019
                           0556-EXIT                                    07590019
                       MOVE 'Y'          TO WS-ESC-HEX-SW               07600019
                   ELSE                                                 07610019
                       MOVE 'N'          TO WS-ESC-HEX-SW.              07620019
      *                                                                 07630019
           IF HEX-DIGIT-FOUND                                           07640019
               COMPUTE WS-ESC-CODE = (WS-ESC-CODE * 16) +               07650019
                   WS-ESC-DIGIT-VAL                                     07660019
               ADD 1                    TO WS-ESC-SCAN-SUB              07670019
               ADD 1                    TO WS-ESC-DIGIT-CNT.            07680019
      *                                                                 07690019
       0554-EXIT.                                                       07700019
           EXIT.                                                        07710019
           EJECT                                                        07720019
      ***************************************************************** 07730019
      *                                                               * 07740019
      *    PARAGRAPH:  0555-HEX-UPPER-VALUE                           * 07750019
      *                                                               * 07760019
      *    FUNCTION :  RESOLVE ONE UPPERCASE HEX DIGIT (A-F) TO ITS   * 07770019
      *      VALUE                                                    * 07780019
      *                                                               * 07790019
      *    CALLED BY:  0554-TEST-ONE-HEX-DIGIT                        * 07800019
      *                                                               * 07810019
      ***************************************************************** 07820019
       0555-HEX-UPPER-VALUE.                                            07830019
      *                                                                 07840019
           EVALUATE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     07850019
                   WS-ESC-SCAN-SUB)                                     07860019
               WHEN 'A'                                                 07870019
                   MOVE 10               TO WS-ESC-DIGIT-VAL            07880019
               WHEN 'B'                                                 07890019
                   MOVE 11               TO WS-ESC-DIGIT-VAL            07900019
               WHEN 'C'                                                 07910019
                   MOVE 12               TO WS-ESC-DIGIT-VAL            07920019
               WHEN 'D'                                                 07930019
                   MOVE 13               TO WS-ESC-DIGIT-VAL            07940019
               WHEN 'E'                                                 07950019
                   MOVE 14               TO WS-ESC-DIGIT-VAL            07960019
               WHEN 'F'                                                 07970019
                   MOVE 15               TO WS-ESC-DIGIT-VAL            07980019
           END-EVALUATE.                                                07990019
      *                                                                 08000019
       0555-EXIT.                                                       08010019
           EXIT.                                                        08020019
           EJECT                                                        08030019
      ***************************************************************** 08040019
      *                                                               * 08050019
      *    PARAGRAPH:  0556-HEX-LOWER-VALUE                           * 08060019
      *                                                               * 08070019
      *    FUNCTION :  RESOLVE ONE LOWERCASE HEX DIGIT (A-F) TO ITS   * 08080019
      *      VALUE                                                    * 08090019
      *                                                               * 08100019
      *    CALLED BY:  0554-TEST-ONE-HEX-DIGIT                        * 08110019
      *                                                               * 08120019
      ***************************************************************** 08130019
       0556-HEX-LOWER-VALUE.                                            08140019
      *                                                                 08150019
           EVALUATE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     08160019
                   WS-ESC-SCAN-SUB)                                     08170019
               WHEN 'a'                                                 08180019
                   MOVE 10               TO WS-ESC-DIGIT-VAL            08190019
               WHEN 'b'                                                 08200019
                   MOVE 11               TO WS-ESC-DIGIT-VAL            08210019
               WHEN 'c'                                                 08220019
                   MOVE 12               TO WS-ESC-DIGIT-VAL            08230019
               WHEN 'd'                                                 08240019
                   MOVE 13               TO WS-ESC-DIGIT-VAL            08250019
               WHEN 'e'                                                 08260019
                   MOVE 14               TO WS-ESC-DIGIT-VAL            08270019
               WHEN 'f'                                                 08280019
                   MOVE 15               TO WS-ESC-DIGIT-VAL            08290019
           END-EVALUATE.                                                08300019
      *                                                                 08310019
       0556-EXIT.                                                       08320019
           EXIT.                                                        08330019
           EJECT                                                        08340019
      ***************************************************************** 08350019
      *                                                               * 08360019
      *    PARAGRAPH:  0557-READ-HEX-DIGITS                           * 08370019
      *                                                               * 08380019
      *    FUNCTION :  SHARED BY THE X, U AND U ESCAPE FAMILIES - READ* 08390019
      *      UP TO WS-ESC-HEX-NEED HEX DIGITS INTO WS-ESC-CODE,       * 08400019
      *      STOPPING EARLY AT THE FIRST NON-HEX BYTE OR END OF LINE  * 08410019
      *                                                               * 08420019
      *    CALLED BY:  0553/0558/0559                                 * 08430019
      *                                                               * 08440019
      ***************************************************************** 08450019
       0557-READ-HEX-DIGITS.                                            08460019
      *                                                                 08470019
           MOVE 0                       TO WS-ESC-DIGIT-CNT.            08480019
           MOVE 0                       TO WS-ESC-CODE.                 08490019
           MOVE 'Y'                     TO WS-ESC-HEX-SW.               08500019
      *                                                                 08510019
           PERFORM 0554-TEST-ONE-HEX-DIGIT THRU 0554-EXIT               08520019
               UNTIL WS-ESC-DIGIT-CNT = WS-ESC-HEX-NEED                 08530019
                   OR WS-ESC-SCAN-SUB > 2200                            08540019
                   OR HEX-DIGIT-NOT-FOUND.                              08550019
      *                                                                 08560019
       0557-EXIT.                                                       08570019
           EXIT.                                                        08580019
           EJECT                                                        08590019
      ***************************************************************** 08600019
      *                                                               * 08610019
      *    PARAGRAPH:  0558-DECODE-UNICODE4-ESCAPE                    * 08620019
      *                                                               * 08630019
      *    FUNCTION :  DECODE BACKSLASH-U-HHHH - EXACTLY 4 HEX DIGITS.* 08640019
      *      FEWER THAN 4 VALID HEX DIGITS LEAVES THE ESCAPE ALONE,   * 08650019
      *      BACKSLASH INTACT                                         * 08660019
      *                                                               * 08670019
      *    CALLED BY:  0552-DECODE-ONE-ESCAPE                         * 08680019
      *                                                               * 08690019
      ***************************************************************** 08700019
       0558-DECODE-UNICODE4-ESCAPE.                                     08710019
      *                                                                 08720019
           MOVE WS-ESC-SCAN-SUB         TO WS-ESC-SAVE-SUB.             08730019
           ADD 2                        TO WS-ESC-SCAN-SUB.             08740019
           MOVE 4                       TO WS-ESC-HEX-NEED.             08750019
           PERFORM 0557-READ-HEX-DIGITS THRU 0557-EXIT.                 08760019
      *                                                                 08770019
           IF WS-ESC-DIGIT-CNT NOT = 4                                  08780019
               MOVE WS-ESC-SAVE-SUB      TO WS-ESC-SCAN-SUB             08790019
               MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     08800019
                   WS-ESC-SCAN-SUB) TO WS-OUT-CHAR                      08810019
                   (WS-ESC-OUT-SUB)                                     08820019
               ADD 1                     TO WS-ESC-SCAN-SUB             08830019
               ADD 1                     TO WS-ESC-OUT-SUB              08840019
           ELSE                                                         08850019
               PERFORM 0561-EMIT-UNICODE-CHAR THRU                      08860019
                   0561-EXIT.                                           08870019
      *                                                                 08880019
       0558-EXIT.                                                       08890019
           EXIT.                                                        08900019
           EJECT                                                        08910019
      ***************************************************************** 08920019
      *                                                               * 08930019
      *    PARAGRAPH:  0559-DECODE-UNICODE8-ESCAPE                    * 08940019
      *                                                               * 08950019
      *    FUNCTION :  DECODE BACKSLASH-U-HHHHHHHH - EXACTLY 8 HEX    * 08960019
      *      DIGITS. FEWER THAN 8 VALID HEX DIGITS LEAVES THE ESCAPE  * 08970019
      *      ALONE, BACKSLASH INTACT                                  * 08980019
      *                                                               * 08990019
      *    CALLED BY:  0552-DECODE-ONE-ESCAPE                         * 09000019
      *                                                               * 09010019
      ***************************************************************** 09020019
       0559-DECODE-UNICODE8-ESCAPE.                                     09030019
      *                                                                 09040019
           MOVE WS-ESC-SCAN-SUB         TO WS-ESC-SAVE-SUB.             09050019
           ADD 2                        TO WS-ESC-SCAN-SUB.             09060019
           MOVE 8                       TO WS-ESC-HEX-NEED.             09070019
           PERFORM 0557-READ-HEX-DIGITS THRU 0557-EXIT.                 09080019
      *                                                                 09090019
           IF WS-ESC-DIGIT-CNT NOT = 8                                  09100019
               MOVE WS-ESC-SAVE-SUB      TO WS-ESC-SCAN-SUB             09110019
               MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     09120019
                   WS-ESC-SCAN-SUB) TO WS-OUT-CHAR                      09130019
                   (WS-ESC-OUT-SUB)                                     09140019
               ADD 1                     TO WS-ESC-SCAN-SUB             09150019
               ADD 1                     TO WS-ESC-OUT-SUB              09160019
           ELSE                                                         09170019
               PERFORM 0561-EMIT-UNICODE-CHAR THRU                      09180019
                   0561-EXIT.                                           09190019
      *                                                                 09200019
       0559-EXIT.                                                       09210019
           EXIT.                                                        09220019
           EJECT                                                        09230019
      ***************************************************************** 09240019
      *                                                               * 09250019
      *    PARAGRAPH:  0561-EMIT-UNICODE-CHAR                         * 09260019
      *                                                               * 09270019
      *    FUNCTION :  TURN A DECODED UNICODE CODE POINT INTO ONE     * 09280019
      *      OUTPUT BYTE. CODE POINTS 0-127 GO THROUGH WS-ASCII-CHAR  * 09290019
      *      DIRECTLY; THE NINE LITHUANIAN LETTERS GO TO THEIR PLAIN  * 09300019
      *      ASCII BASE LETTER THE SAME WAY 0700-TRANSLITERATE DOES;  * 09310019
      *      ANYTHING ELSE IS OUT OF RANGE FOR THIS SHOP'S CODE PAGE  * 09320019
      *      AND IS SHOWN AS A QUESTION MARK                          * 09330019
      *                                                               * 09340019
      *    CALLED BY:  0558/0559-DECODE-UNICODEN-ESCAPE               * 09350019
      *                                                               * 09360019
      ***************************************************************** 09370019
       0561-EMIT-UNICODE-CHAR.                                          09380019
      *                                                                 09390019
           EVALUATE WS-ESC-CODE                                         09400019
               WHEN 0    THRU 127                                       09410019
                   MOVE WS-ASCII-CHAR(WS-ESC-CODE + 1)                  09420019
                       TO WS-OUT-CHAR(WS-ESC-OUT-SUB)                   09430019
               WHEN 260                                                 09440019
                   MOVE 'A'              TO WS-OUT-CHAR                 09450019
                       (WS-ESC-OUT-SUB)                                 09460019
               WHEN 261                                                 09470019
                   MOVE 'a'              TO WS-OUT-CHAR                 09480019
                       (WS-ESC-OUT-SUB)                                 09490019
               WHEN 268                                                 09500019
                   MOVE 'C'              TO WS-OUT-CHAR                 09510019
                       (WS-ESC-OUT-SUB)                                 09520019
               WHEN 269                                                 09530019
                   MOVE 'c'              TO WS-OUT-CHAR                 09540019
                       (WS-ESC-OUT-SUB)                                 09550019
               WHEN 278                                                 09560019
                   MOVE 'E'              TO WS-OUT-CHAR                 09570019
                       (WS-ESC-OUT-SUB)                                 09580019
               WHEN 279                                                 09590019
                   MOVE 'e'              TO WS-OUT-CHAR                 09600019
                       (WS-ESC-OUT-SUB)                                 09610019
               WHEN 280                                                 09620019
                   MOVE 'E'              TO WS-OUT-CHAR                 09630019
                       (WS-ESC-OUT-SUB)                                 09640019
               WHEN 281                                                 09650019
                   MOVE 'e'              TO WS-OUT-CHAR                 09660019
                       (WS-ESC-OUT-SUB)                                 09670019
               WHEN 302                                                 09680019
                   MOVE 'I'              TO WS-OUT-CHAR                 09690019
                       (WS-ESC-OUT-SUB)                                 09700019
               WHEN 303                                                 09710019
                   MOVE 'i'              TO WS-OUT-CHAR                 09720019
                       (WS-ESC-OUT-SUB)                                 09730019
               WHEN 352                                                 09740019
                   MOVE 'S'              TO WS-OUT-CHAR                 09750019
                       (WS-ESC-OUT-SUB)                                 09760019
               WHEN 353                                                 09770019
                   MOVE 's'              TO WS-OUT-CHAR                 09780019
                       (WS-ESC-OUT-SUB)                                 09790019
               WHEN 362                                                 09800019
                   MOVE 'U'              TO WS-OUT-CHAR                 09810019
                       (WS-ESC-OUT-SUB)                                 09820019
               WHEN 363                                                 09830019
                   MOVE 'u'              TO WS-OUT-CHAR                 09840019
                       (WS-ESC-OUT-SUB)                                 09850019
               WHEN 370                                                 09860019
                   MOVE 'U'              TO WS-OUT-CHAR                 09870019
                       (WS-ESC-OUT-SUB)                                 09880019
               WHEN 371                                                 09890019
                   MOVE 'u'              TO WS-OUT-CHAR                 09900019
                       (WS-ESC-OUT-SUB)                                 09910019
               WHEN 381                                                 09920019
                   MOVE 'Z'              TO WS-OUT-CHAR                 09930019
                       (WS-ESC-OUT-SUB)                                 09940019
               WHEN 382                                                 09950019
                   MOVE 'z'              TO WS-OUT-CHAR                 09960019
                       (WS-ESC-OUT-SUB)                                 09970019
               WHEN OTHER                                               09980019
                   MOVE '?'              TO WS-OUT-CHAR                 09990019
                       (WS-ESC-OUT-SUB)                                 10000019
           END-EVALUATE.                                                10010019
           ADD 1                        TO WS-ESC-OUT-SUB.              10020019
      *                                                                 10030019
       0561-EXIT.                                                       10040019
           EXIT.                                                        10050019
           EJECT                                                        10060019
      ***************************************************************** 10070019
      *                                                               * 10080019
      *    PARAGRAPH:  0562-DECODE-CONTROL-ESCAPE                     * 10090019
      *                                                               * 10100019
      *    FUNCTION :  DECODE BACKSLASH-C - THE BYTE FOLLOWING IT IS  * 10110019
      *      LOOKED UP IN WS-ASCII-TABLE TO GET ITS CODE, THE CODE IS * 10120019
      *      XOR'D WITH 64 (DONE HERE AS ADD/SUBTRACT 64 SINCE 64 IS A* 10130019
      *      SINGLE BIT AND THIS SHOP'S CODE PAGE IS 7-BIT ASCII), AND* 10140019
      *      THE RESULT IS LOOKED BACK UP TO GET THE OUTPUT BYTE. A   * 10150019
      *      TARGET BYTE NOT IN THE TABLE LEAVES THE ESCAPE ALONE,    * 10160019
      *      BACKSLASH INTACT                                         * 10170019
      *                                                               * 10180019
      *    CALLED BY:  0552-DECODE-ONE-ESCAPE                         * 10190019
      *                                                               * 10200019
      ***************************************************************** 10210019
       0562-DECODE-CONTROL-ESCAPE.                                      10220019
      *                                                                 10230019
           ADD 2                        TO WS-ESC-SCAN-SUB.             10240019
      *                                                                 10250019
           IF WS-ESC-SCAN-SUB > 2200                                    10260019
               GO TO 0562-EXIT.                                         10270019
      *                                                                 10280019
           MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                         10290019
               WS-ESC-SCAN-SUB) TO WS-ESC-TARGET-CHAR.                  10300019
           PERFORM 0563-ASCII-CODE-OF-CHAR THRU 0563-EXIT.              10310019
      *                                                                 10320019
           IF ASCII-CODE-NOT-FOUND                                      10330019
               SUBTRACT 2                FROM WS-ESC-SCAN-SUB           10340019
               MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                     10350019
                   WS-ESC-SCAN-SUB) TO WS-OUT-CHAR                      10360019
                   (WS-ESC-OUT-SUB)                                     10370019
               ADD 1                     TO WS-ESC-SCAN-SUB             10380019
               ADD 1                     TO WS-ESC-OUT-SUB              10390019
           ELSE                                                         10400019
               IF WS-ESC-CODE >= 64                                     10410019
                   SUBTRACT 64            FROM WS-ESC-CODE              10420019
               ELSE                                                     10430019
                   ADD 64                 TO WS-ESC-CODE                10440019
               END-IF                                                   10450019
               MOVE WS-ASCII-CHAR(WS-ESC-CODE + 1)                      10460019
                   TO WS-OUT-CHAR(WS-ESC-OUT-SUB)                       10470019
               ADD 1                     TO WS-ESC-SCAN-SUB             10480019
               ADD 1                     TO WS-ESC-OUT-SUB.             10490019
      *                                                                 10500019
       0562-EXIT.                                                       10510019
           EXIT.                                                        10520019
           EJECT                                                        10530019
      ***************************************************************** 10540019
      *                                                               * 10550019
      *    PARAGRAPH:  0563-ASCII-CODE-OF-CHAR                        * 10560019
      *                                                               * 10570019
      *    FUNCTION :  REVERSE LOOKUP - SEARCH WS-ASCII-TABLE FOR THE * 10580019
      *      BYTE IN WS-ESC-TARGET-CHAR AND RETURN ITS CODE IN        * 10590019
      *      WS-ESC-CODE. USED ONLY BY THE C ESCAPE, SO A LINEAR      * 10600019
      *      SEARCH COSTS NOTHING THIS PROGRAM WILL NOTICE            * 10610019
      *                                                               * 10620019
      *    CALLED BY:  0562-DECODE-CONTROL-ESCAPE                     * 10630019
      *                                                               * 10640019
      ***************************************************************** 10650019
       0563-ASCII-CODE-OF-CHAR.                                         10660019
      *                                                                 10670019
           MOVE 'N'                     TO WS-ESC-CODE-SW.              10680019
           MOVE 1                       TO WS-ASCII-SUB.                10690019
      *                                                                 10700019
           PERFORM 0564-TEST-ONE-ASCII-CODE THRU 0564-EXIT              10710019
               UNTIL WS-ASCII-SUB > 256                                 10720019
                   OR ASCII-CODE-FOUND.                                 10730019
      *                                                                 10740019
       0563-EXIT.                                                       10750019
           EXIT.                                                        10760019
           EJECT                                                        10770019
      ***************************************************************** 10780019
      *                                                               * 10790019
      *    PARAGRAPH:  0564-TEST-ONE-ASCII-CODE                       * 10800019
      *                                                               * 10810019
      *    FUNCTION :  TEST ONE ENTRY OF WS-ASCII-TABLE AGAINST THE   * 10820019
      *      TARGET CHARACTER                                         * 10830019
      *                                                               * 10840019
      *    CALLED BY:  0563-ASCII-CODE-OF-CHAR                        * 10850019
      *                                                               * 10860019
      ***************************************************************** 10870019
       0564-TEST-ONE-ASCII-CODE.                                        10880019
      *                                                                 10890019
           IF WS-ASCII-CHAR(WS-ASCII-SUB) =                             10900019
                   WS-ESC-TARGET-CHAR                                   10910019
               COMPUTE WS-ESC-CODE = WS-ASCII-SUB - 1                   10920019
               MOVE 'Y'                  TO WS-ESC-CODE-SW              10930019
           ELSE                                                         10940019
               ADD 1                     TO WS-ASCII-SUB.               10950019
      *                                                                 10960019
       0564-EXIT.                                                       10970019
           EXIT.                                                        10980019
           EJECT                                                        10990019
      ***************************************************************** 11000019
      *                                                               * 11010019
      *    PARAGRAPH:  0565-DECODE-OCTAL-ESCAPE                       * 11020019
      *                                                               * 11030019
      *    FUNCTION :  DECODE BACKSLASH-0 THRU BACKSLASH-777 - UP TO 3* 11040019
      *      OCTAL DIGITS. CODE POINTS OF 256 OR MORE (OCTAL 400-777) * 11050019
      *      ARE OUT OF RANGE FOR A SINGLE BYTE ON THIS CODE PAGE AND * 11060019
      *      ARE SHOWN AS A QUESTION MARK                             * 11070019
      *                                                               * 11080019
      *    CALLED BY:  0552-DECODE-ONE-ESCAPE                         * 11090019
      *                                                               * 11100019
      ***************************************************************** 11110019
       0565-DECODE-OCTAL-ESCAPE.                                        11120019
      *                                                                 11130019
           MOVE 0                       TO WS-ESC-CODE.                 11140019
           MOVE 0                       TO WS-ESC-DIGIT-CNT.            11150019
           ADD 1                        TO WS-ESC-SCAN-SUB.             11160019
      *                                                                 11170019
           PERFORM 0566-TEST-ONE-OCTAL-DIGIT THRU                       11180019
                   0566-EXIT                                            11190019
               UNTIL WS-ESC-DIGIT-CNT = 3                               11200019
                   OR WS-ESC-SCAN-SUB > 2200                            11210019
                   OR WS-RAW-LINE-BYTE(WS-LINE-COUNT,                   11220019
                       WS-ESC-SCAN-SUB) < '0'                           11230019
                   OR WS-RAW-LINE-BYTE(WS-LINE-COUNT,                   11240019
                       WS-ESC-SCAN-SUB) > '7'.                          11250019
      *                                                                 11260019
           IF WS-ESC-CODE < 256                                         11270019
               MOVE WS-ASCII-CHAR(WS-ESC-CODE + 1)                      11280019
                   TO WS-OUT-CHAR(WS-ESC-OUT-SUB)                       11290019
           ELSE                                                         11300019
               MOVE '?'                  TO WS-OUT-CHAR                 11310019
                   (WS-ESC-OUT-SUB).                                    11320019
           ADD 1                         TO WS-ESC-OUT-SUB.             11330019
      *                                                                 11340019
       0565-EXIT.                                                       11350019
           EXIT.                                                        11360019
           EJECT                                                        11370019
      ***************************************************************** 11380019
      *                                                               * 11390019
      *    PARAGRAPH:  0566-TEST-ONE-OCTAL-DIGIT                      * 11400019
      *                                                               * 11410019
      *    FUNCTION :  FOLD ONE OCTAL DIGIT INTO WS-ESC-CODE. THE     * 11420019
      *      CALLER HAS ALREADY CONFIRMED THE BYTE IS '0' THRU '7'    * 11430019
      *                                                               * 11440019
      *    CALLED BY:  0565-DECODE-OCTAL-ESCAPE                       * 11450019
      *                                                               * 11460019
      ***************************************************************** 11470019
       0566-TEST-ONE-OCTAL-DIGIT.                                       11480019
      *                                                                 11490019
           MOVE WS-RAW-LINE-BYTE(WS-LINE-COUNT,                         11500019
               WS-ESC-SCAN-SUB) TO WS-ESC-DIGIT-HOLD.                   11510019
           COMPUTE WS-ESC-CODE = (WS-ESC-CODE * 8) +                    11520019
               WS-ESC-DIGIT-VIEW.                                       11530019
           ADD 1                        TO WS-ESC-SCAN-SUB.             11540019
           ADD 1                        TO WS-ESC-DIGIT-CNT.            11550019
      *                                                                 11560019
       0566-EXIT.                                                       11570019
           EXIT.                                                        11580019
           EJECT                                                        11590019
                                                                        11600019
      ***************************************************************** 11610019
      *                                                               * 11620019
      *    PARAGRAPH:  0600-FIX-MOJIBAKE                              * 11630019
      *                                                               * 11640019
      *    FUNCTION :  REPLACE THE TWO-BYTE MOJIBAKE SEQUENCE LEFT    * 11650019
      *      WHEN A UTF-8 LITHUANIAN LETTER IS READ THROUGH A         * 11660019
      *      SINGLE-BYTE CODE PAGE - CR0360 ORIGINALLY COVERED ONLY   * 11670019
      *      THE FIVE LETTERS SEEN MOST OFTEN IN PRODUCTION CHAT      * 11680019
      *      EXPORTS; CR1220B ADDS THE REMAINING FOUR SO EVERY LETTER * 11690019
      *      0700-TRANSLITERATE KNOWS IS ALSO REPAIRED HERE, UPPER AND* 11700019
      *      LOWER CASE, PER THE UNCONDITIONAL-REPAIR RULE. LOWERCASE * 11710019
      *      C-WITH-CARON AND UPPERCASE S-WITH-CARON HAVE NO PRINTABLE* 11720019
      *      SECOND BYTE ON THIS CODE PAGE AND ARE WRITTEN AS HEX     * 11730019
      *      LITERALS RATHER THAN TYPED CHARACTERS                    * 11740019
      *                                                               * 11750019
      *    CALLED BY:  0500-REPAIR-ONE-LINE                           * 11760019
      *                                                               * 11770019
      ***************************************************************** 11780019
      *                                                                 11790019
       0600-FIX-MOJIBAKE.                                               11800019
      *                                                                 11810019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11820019
               REPLACING ALL 'Ä…' BY 'a'.                               11830019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11840019
               REPLACING ALL 'Ä™' BY 'e'.                               11850019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11860019
               REPLACING ALL 'Ä—' BY 'e'.                               11870019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11880019
               REPLACING ALL 'Å¡' BY 's'.                               11890019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11900019
               REPLACING ALL 'Å¾' BY 'z'.                               11910019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11920019
               REPLACING ALL X'C384C28D' BY 'c'.                        11930019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11940019
               REPLACING ALL 'Ä¯' BY 'i'.                               11950019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11960019
               REPLACING ALL 'Å³' BY 'u'.                               11970019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           11980019
               REPLACING ALL 'Å«' BY 'u'.                               11990019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12000019
               REPLACING ALL 'Ä„' BY 'A'.                               12010019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12020019
               REPLACING ALL 'ÄŒ' BY 'C'.                               12030019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12040019
               REPLACING ALL 'Ä˜' BY 'E'.                               12050019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12060019
               REPLACING ALL 'Ä–' BY 'E'.                               12070019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12080019
               REPLACING ALL 'Ä®' BY 'I'.                               12090019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12100019
               REPLACING ALL X'C385C2A0' BY 'S'.                        12110019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12120019
               REPLACING ALL 'Å²' BY 'U'.                               12130019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12140019
               REPLACING ALL 'Åª' BY 'U'.                               12150019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12160019
               REPLACING ALL 'Å½' BY 'Z'.                               12170019
      *                                                                 12180019
       0600-EXIT.                                                       12190019
           EXIT.                                                        12200019
           EJECT                                                        12210019
      ***************************************************************** 12220019
      *                                                                 12230019
      *    PARAGRAPH:  0700-TRANSLITERATE                              *12240019
      *                                                                 12250019
      *    FUNCTION :  FLATTEN EVERY LITHUANIAN LETTER THAT ARRIVED    *12260019
      *      CORRECTLY ENCODED (OR SURVIVED 0600 UNCHANGED) TO ITS     *12270019
      *      PLAIN ASCII BASE LETTER, MATCHING THE TRANSLITERATED      *12280019
      *      FORM GCAKEYWD USES FOR ITS CLASSIFICATION KEYWORDS        *12290019
      *                                                                 12300019
      *    CALLED BY:  0500-REPAIR-ONE-LINE                             12310019
      *                                                                 12320019
      ***************************************************************** 12330019
      *                                                                 12340019
       0700-TRANSLITERATE.                                              12350019
      *                                                                 12360019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12370019
               REPLACING ALL 'ą' BY 'a'                                 12380019
                           ALL 'č' BY 'c'                               12390019
                           ALL 'ę' BY 'e'                               12400019
                           ALL 'ė' BY 'e'                               12410019
                           ALL 'į' BY 'i'                               12420019
                           ALL 'š' BY 's'                               12430019
                           ALL 'ų' BY 'u'                               12440019
                           ALL 'ū' BY 'u'                               12450019
                           ALL 'ž' BY 'z'.                              12460019
           INSPECT WS-RAW-LINE(WS-LINE-COUNT)                           12470019
               REPLACING ALL 'Ą' BY 'A'                                 12480019
                           ALL 'Č' BY 'C'                               12490019
                           ALL 'Ę' BY 'E'                               12500019
                           ALL 'Ė' BY 'E'                               12510019
                           ALL 'Į' BY 'I'                               12520019
                           ALL 'Š' BY 'S'                               12530019
                           ALL 'Ų' BY 'U'                               12540019
                           ALL 'Ū' BY 'U'                               12550019
                           ALL 'Ž' BY 'Z'.                              12560019
      *                                                                 12570019
       0700-EXIT.                                                       12580019
           EXIT.                                                        12590019
           EJECT                                                        12600019
      ***************************************************************** 12610019
      *                                                                 12620019
      *    PARAGRAPH:  0800-SCRUB-CONTROL-BYTES                       * 12630019
      *                                                                 12640019
      *    FUNCTION :  CR1220 - WALK THE LINE ONE BYTE AT A TIME AND   *12650019
      *      BLANK ANY STRAY LOW-VALUE CONTROL BYTE (BELOW A SPACE)    *12660019
      *      LEFT BY THE EXPORT TOOL THAT SURVIVED 0550/0600/0700      *12670019
      *      UNCHANGED, SO IT CANNOT CORRUPT A FIELD DELIMITER LATER   *12680019
      *      IN GCAB01                                                 *12690019
      *                                                                 12700019
      *    CALLED BY:  0500-REPAIR-ONE-LINE                            *12710019
      *                                                                 12720019
      ***************************************************************** 12730019
      *                                                                 12740019
       0800-SCRUB-CONTROL-BYTES.                                        12750019
      *                                                                 12760019
           MOVE +1                     TO WS-SUB2.                      12770019
      *                                                                 12780019
           PERFORM 0810-TEST-ONE-BYTE  THRU 0810-EXIT                   12790019
               UNTIL WS-SUB2 > 2200.                                    12800019
      *                                                                 12810019
       0800-EXIT.                                                       12820019
           EXIT.                                                        12830019
           EJECT                                                        12840019
      ***************************************************************** 12850019
      *                                                                 12860019
      *    PARAGRAPH:  0810-TEST-ONE-BYTE                             * 12870019
      *                                                                 12880019
      *    FUNCTION :  TEST ONE BYTE OF THE CURRENT LINE AND BLANK IT  *12890019
      *      IF IT IS A LOW-VALUE CONTROL BYTE                         *12900019
      *                                                                 12910019
      *    CALLED BY:  0800-SCRUB-CONTROL-BYTES                        *12920019
      *                                                                 12930019
      ***************************************************************** 12940019
      *                                                                 12950019
       0810-TEST-ONE-BYTE.                                              12960019
      *                                                                 12970019
           IF WS-RAW-LINE-BYTE(WS-LINE-COUNT, WS-SUB2) < SPACE          12980019
               MOVE SPACE          TO WS-RAW-LINE-BYTE(WS-LINE-COUNT,   12990019
                   WS-SUB2).                                            13000019
      *                                                                 13010019
           ADD 1                        TO WS-SUB2.                     13020019
      *                                                                 13030019
       0810-EXIT.                                                       13040019
           EXIT.                                                        13050019
           EJECT                                                        13060019
                                                                        13070019
