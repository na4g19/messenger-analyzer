      ***************************************************************** 00000010
      * NAME-ALIAS TABLE -- LOADED ONCE FROM THE NAME-ALIASES FILE    * 00000020
      ***************************************************************** 00000030
      *                                                                 00000040
       77  GCA-ALIAS-ENTRY-MAX        PIC S9(04)  VALUE +50  COMP-3.    00000050
       77  GCA-ALIAS-NAME-MAX         PIC S9(04)  VALUE +20  COMP-3.    00000060
      *                                                                 00000070
       01  GCA-ALIAS-TABLE.                                             00000080
           05  GCA-ALIAS-ENTRY-COUNT  PIC 9(03)   VALUE ZEROES.         00000090
           05  FILLER                 PIC X(05)   VALUE SPACES.         00000100
           05  GCA-ALIAS-ENTRY OCCURS 50 TIMES.                         00000110
               10  CANONICAL-NAME     PIC X(60).                        00000120
               10  ALIAS-COUNT        PIC 9(02).                        00000130
               10  ALIAS-NAME OCCURS 20 TIMES                           00000140
                               PIC X(60).                               00000150
               10  FILLER             PIC X(08)   VALUE SPACES.         00000160
           EJECT                                                        00000170
                                                                        00000180
