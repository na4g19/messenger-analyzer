      *                                                                 00000010
      ***************************************************************** 00000020
      *    GCAS03 PARAMETER PASS AREA                                 * 00000030
      ***************************************************************** 00000040
      *                                                                 00000050
       01  GCAS03-PARMS.                                                00000060
           03  GCAS03-FUNCTION        PIC 9       VALUE ZERO.           00000070
               88  GCAS03-STEP-ONE-DAY            VALUE 1.              00000080
               88  GCAS03-PERIOD-DIFF             VALUE 2.              00000090
           03  GCAS03-FROM-DATE.                                        00000100
               05  GCAS03-FROM-YEAR    PIC 9(4)    VALUE ZEROES.        00000110
               05  FILLER              REDEFINES GCAS03-FROM-YEAR.      00000120
                   07  GCAS03-FROM-CE  PIC 99.                          00000130
                   07  GCAS03-FROM-YR  PIC 99.                          00000140
               05  GCAS03-FROM-MONTH   PIC 99      VALUE ZEROES.        00000150
               05  GCAS03-FROM-DAY     PIC 99      VALUE ZEROES.        00000160
           03  GCAS03-TO-DATE.                                          00000170
               05  GCAS03-TO-YEAR      PIC 9(4)    VALUE ZEROES.        00000180
               05  FILLER              REDEFINES GCAS03-TO-YEAR.        00000190
                   07  GCAS03-TO-CE    PIC 99.                          00000200
                   07  GCAS03-TO-YR    PIC 99.                          00000210
               05  GCAS03-TO-MONTH     PIC 99      VALUE ZEROES.        00000220
               05  GCAS03-TO-DAY       PIC 99      VALUE ZEROES.        00000230
           03  GCAS03-STEPPED-DATE.                                     00000240
               05  GCAS03-STEP-YEAR    PIC 9(4)    VALUE ZEROES.        00000250
               05  GCAS03-STEP-MONTH   PIC 99      VALUE ZEROES.        00000260
               05  GCAS03-STEP-DAY     PIC 99      VALUE ZEROES.        00000270
           03  GCAS03-PERIOD-DAYS-GRP.                                  00000280
               05  GCAS03-PERIOD-DAYS  PIC S9(6)   VALUE ZEROES COMP-3. 00000290
           03  FILLER                  PIC X(04)   VALUE SPACES.        00000300
           EJECT                                                        00000310
                                                                        00000320
