      ***************************************************************** 00000010
      * REPAIRED CHAT-EXPORT MESSAGE LINE -- LINE SEQUENTIAL           *00000020
      *                                                                 00000030
      * ONE PHYSICAL LINE = ONE MESSAGE.  FIELDS ARE SEPARATED BY THE  *00000040
      * FIELD-SEPARATOR CHARACTER '|' IN THIS FIXED ORDER -            *00000050
      *     SENDER-NAME, TIMESTAMP-MS, DATETIME-TEXT (YYYY-MM-DD       *00000060
      *     HH:MM:SS, LOCAL TIME, CARRIED BY THE EXPORT ALONGSIDE THE  *00000070
      *     EPOCH VALUE SO GCAB01 NEVER HAS TO WALK EPOCH MILLISECONDS *00000080
      *     BACK TO A CALENDAR DATE), MSG-TYPE, CONTENT, REACTIONS     *00000090
      * REACTION PAIRS (SENDER^EMOJI) ARE SEPARATED FROM EACH OTHER BY *00000100
      * THE REACTION-SEPARATOR CHARACTER ';' AND FROM THEIR OWN SENDER *00000110
      * / EMOJI HALF BY THE CARET '^' -- THIS IS THE SIMPLE RECORD     *00000120
      * CONVENTION GCAS01 WRITES BACK TO THE FILE AFTER THE REPAIR     *00000130
      * PASS, REPLACING THE ORIGINAL EXPORT'S JSON PUNCTUATION          00000140
      ***************************************************************** 00000150
      *                                                                 00000160
       01  GCA-MSGIN-REC               PIC X(2200).                     00000170
           EJECT                                                        00000180
                                                                        00000190
