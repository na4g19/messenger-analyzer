      ***************************************************************** 00000010
      * PER-USER STATISTICS TABLE -- GROUPSTATISTICS OUTPUT, ONE      * 00000020
      * ENTRY PER TRACKED USER, BUILT DURING THE ANALYSER PASS        * 00000030
      ***************************************************************** 00000040
      *                                                                 00000050
       77  GCA-USTAT-MAX              PIC S9(04)  VALUE +100 COMP-3.    00000060
      *                                                                 00000070
       01  GCA-USTAT-TABLE.                                             00000080
           05  GCA-USTAT-COUNT        PIC 9(03)   VALUE ZEROES.         00000090
           05  FILLER                 PIC X(05)   VALUE SPACES.         00000100
           05  GCA-USTAT-ENTRY OCCURS 100 TIMES.                        00000110
               10  USER-NAME          PIC X(60).                        00000120
               10  MESSAGES-SENT      PIC 9(06).                        00000130
               10  WORDS-SENT         PIC 9(09).                        00000140
               10  CHARS-SENT         PIC 9(09).                        00000150
               10  NAMES-CHANGED      PIC 9(04).                        00000160
               10  GROUP-NAME-CHANGED PIC 9(04).                        00000170
               10  PHOTO-CHANGED      PIC 9(04).                        00000180
               10  THEME-CHANGED      PIC 9(04).                        00000190
               10  SPAM-MESSAGES-SENT PIC 9(06).                        00000200
               10  SPAM-WORDS-SENT    PIC 9(09).                        00000210
               10  SPAM-CHARS-SENT    PIC 9(09).                        00000220
               10  REACTIONS-SENT     PIC 9(06).                        00000230
               10  REACTIONS-RECEIVED PIC 9(06).                        00000240
               10  AVG-GRP.                                             00000250
                   15  AVERAGE-WORDS  PIC S9(6)V9(4) COMP-3.            00000260
                   15  AVERAGE-CHARS  PIC S9(6)V9(4) COMP-3.            00000270
               10  NICKNAME-COUNT     PIC 9(03).                        00000280
               10  NICKNAME OCCURS 20 TIMES                             00000290
                                      PIC X(60).                        00000300
               10  COMMON-WORD-GROUP OCCURS 6 TIMES.                    00000310
                   15  COMMON-WORD-LENGTH                               00000320
                                      PIC 9(02).                        00000330
                   15  COMMON-WORD-ENTRY OCCURS 5 TIMES.                00000340
                       20  COMMON-WORD-TEXT                             00000350
                                      PIC X(60).                        00000360
                       20  COMMON-WORD-FREQ                             00000370
                                      PIC 9(06).                        00000380
               10  FILLER             PIC X(10)   VALUE SPACES.         00000390
           EJECT                                                        00000400
                                                                        00000410
