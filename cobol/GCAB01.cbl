       ID DIVISION.                                                     00010000
       PROGRAM-ID.  GCAB01.                                             00020000
       AUTHOR.  T. BRADY.                                               00030000
       INSTALLATION.  MERIDIAN SYSTEMS GROUP - BATCH SYSTEMS.           00040000
       DATE-WRITTEN.  01/05/88.                                         00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 GROUP CHAT ANALYSIS SYSTEM (GCAS)              *00100000
      *                    MERIDIAN SYSTEMS GROUP                      *00110000
      *                                                                 00120000
      * PROGRAM :   GCAB01                                             *00130000
      *                                                                 00140000
      * FUNCTION:   PROGRAM GCAB01 IS THE MAIN BATCH DRIVER FOR THE    *00150000
      *             GROUP CHAT ANALYSIS RUN.  IT --                    *00160000
      *               (1) CALLS GCAS01 TO REPAIR EACH RAW EXPORT       *00170000
      *                   SEGMENT IN PLACE                             *00180000
      *               (2) LOADS THE FILTER-KEYWORD AND NAME-ALIAS      *00190000
      *                   TABLES                                       *00200000
      *               (3) LOADS ALL REPAIRED MESSAGE LINES INTO THE    *00210000
      *                   WORKING MESSAGE TABLE                        *00220000
      *               (4) CALLS GCAS02 TO CORRECT ALIASED INFO         *00230000
      *                   MESSAGES AND REMOVE INFO, SPAM AND NON-       00240000
      *                   TRACKED-SENDER TRAFFIC FROM THE WORKING SET  *00250000
      *               (5) CLASSIFIES EACH EXTRACTED INFO MESSAGE INTO  *00260000
      *                   ONE OF THE FOUR GCAKEYWD BUCKETS              00270000
      *               (6) COMPUTES THE CHAT DATE RANGE VIA GCAS03      *00280000
      *               (7) COMPUTES EVERY PER-USER AND PER-GROUP        *00290000
      *                   STATISTIC CALLED FOR BY THE ANALYSIS GROUP   *00300000
      *               (8) WRITES THE SEVEN-PAGE ANALYSIS REPORT        *00310000
      *                                                                 00320000
      * FILES   :   GCAMSG01, GCAMSG02, GCAMSG03  - REPAIRED EXPORT    *00330000
      *                                   SEGMENTS      (INPUT)        *00340000
      *             GCA-KEYWORD-IN       - FILTER KEYWORD FILE (INPUT) *00350000
      *             GCA-ALIAS-IN         - NAME ALIAS FILE      (INPUT)*00360000
      *             GCA-RPT-OUT          - ANALYSIS REPORT    (OUTPUT) *00370000
      *                                                                 00380000
      * CALLS   :   GCAS01, GCAS02, GCAS03, GCAS04                     *00390000
      *                                                                 00400000
      * TRANSACTIONS GENERATED:  NONE                                  *00410000
      *                                                                 00420000
      * PFKEYS  :   NONE                                               *00430000
      *                                                                 00440000
      ***************************************************************** 00450000
      *             PROGRAM CHANGE LOG                                 *00460000
      *             -------------------                                *00470000
      *                                                                 00480000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION           *00490000
      *  --------   --------------------  --------------------------   *00500000
      *  01/05/88   T. BRADY               INITIAL VERSION - SINGLE     00510000
      *                                    SEGMENT, MESSAGE COUNTS AND  00520000
      *                                    WORD COUNTS ONLY             00530000
      *  06/11/90   T. BRADY    CR0102     ADDED THE FILTER-KEYWORD     00540000
      *                                    AND NAME-ALIAS TABLE LOADS   00550000
      *                                    AHEAD OF THE CALL TO THE     00560000
      *                                    NEW MESSAGEFILTER SUBROUTINE 00570000
      *  04/02/94   L. VANCE    CR0204     ADDED GCAMSG02 / GCAMSG03 SO 00580000
      *                                    A MULTI-SEGMENT EXPORT CAN   00590000
      *                                    BE ANALYSED IN ONE RUN       00600000
      *  05/02/95   R. OKONKWO  CR0340     ADDED THE SPAM TOTALS AND    00610000
      *                                    REACTION COUNTERS TO THE     00620000
      *                                    PER-USER STATISTICS PASS     00630000
      *  11/30/96   R. OKONKWO  CR0402     MOVED NON-TRACKED-SENDER     00640000
      *                                    REMOVAL INTO GCAS02, OUT OF  00650000
      *                                    THIS PROGRAM'S OWN LOGIC     00660000
      *  03/18/98   T. BRADY    CR0455     ADDED THE DAILY/MONTHLY/     00670000
      *                                    HOURLY DISTRIBUTION PASS AND 00680000
      *                                    REPORT PAGES 4 AND 5         00690000
      *  01/22/99   T. BRADY    Y2K-0019   REVIEWED FOR YEAR 2000 - ALL 00700000
      *                                    CALENDAR DATES CARRIED AS    00710000
      *                                    4-DIGIT YEAR TEXT, GCAS03    00720000
      *                                    ALREADY Y2K-REVIEWED, NO     00730000
      *                                    CHANGE REQUIRED              00740000
      *  08/19/01   L. VANCE    CR0871     ADDED THE TRACKED-WORD USAGE 00750000
      *                                    PASS AND REPORT PAGE 6       00760000
      *  03/04/04   D. SIMPKINS CR1190     ADDED THE PER-USER COMMON-   00770000
      *                                    WORD TABLES AND REPORT PAGE  00780000
      *                                    7 - SIX TABLES, ONE PER WORD 00790000
      *                                    LENGTH 4 THROUGH 9           00800000
      *  06/28/06   D. SIMPKINS CR1420     WIDENED THE INFO-MESSAGE AND 00810000
      *                                    SPAM-MESSAGE HOLD TABLES TO  00820000
      *                                    500 ENTRIES TO MATCH GCAS02  00830000
      ***************************************************************** 00840000
       ENVIRONMENT DIVISION.                                            00850000
       CONFIGURATION SECTION.                                           00860000
       SPECIAL-NAMES.                                                   00870000
           C01 IS TOP-OF-FORM.                                          00880000
       INPUT-OUTPUT SECTION.                                            00890000
       FILE-CONTROL.                                                    00900000
           SELECT GCAMSG01          ASSIGN TO GCAMSG01.                 00910000
           SELECT GCAMSG02          ASSIGN TO GCAMSG02.                 00920000
           SELECT GCAMSG03          ASSIGN TO GCAMSG03.                 00930000
           SELECT GCA-KEYWORD-IN    ASSIGN TO GCAKYWIN.                 00940000
           SELECT GCA-ALIAS-IN      ASSIGN TO GCAALIN.                  00950000
           SELECT GCA-RPT-OUT       ASSIGN TO GCARPTO.                  00960000
           EJECT                                                        00970000
       DATA DIVISION.                                                   00980000
       FILE SECTION.                                                    00990000
      *                                                                 01000000
       FD  GCAMSG01.                                                    01010000
       01  GCAMSG01-REC                PIC X(2200).                     01020000
      *                                                                 01030000
       FD  GCAMSG02.                                                    01040000
       01  GCAMSG02-REC                PIC X(2200).                     01050000
      *                                                                 01060000
       FD  GCAMSG03.                                                    01070000
       01  GCAMSG03-REC                PIC X(2200).                     01080000
      *                                                                 01090000
       FD  GCA-KEYWORD-IN.                                              01100000
       01  GCA-KEYWORD-IN-REC          PIC X(200).                      01110000
      *                                                                 01120000
       FD  GCA-ALIAS-IN.                                                01130000
       01  GCA-ALIAS-IN-REC            PIC X(1400).                     01140000
      *                                                                 01150000
       FD  GCA-RPT-OUT.                                                 01160000
       01  GCA-RPT-OUT-REC             PIC X(132).                      01170000
           EJECT                                                        01180000
       WORKING-STORAGE SECTION.                                         01190000
      *                                                                 01200000
      ***************************************************************** 01210000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)        *01220000
      ***************************************************************** 01230000
       77  WS-FILE-NUMBER               PIC 9(01)  COMP   VALUE 0.      01240000
       77  WS-SUB1                      PIC S9(5)  COMP   VALUE +0.     01250000
       77  WS-SUB2                      PIC S9(5)  COMP   VALUE +0.     01260000
       77  WS-SUB3                      PIC S9(5)  COMP   VALUE +0.     01270000
       77  WS-SUB4                      PIC S9(5)  COMP   VALUE +0.     01280000
       77  WS-USER-IDX                  PIC S9(5)  COMP   VALUE +0.     01290000
       77  WS-KEPT-COUNT                PIC S9(5)  COMP   VALUE +0.     01300000
       77  WS-NAME-LEN                  PIC S9(4)  COMP   VALUE +0.     01310000
       77  WS-KEYWORD-LEN                PIC S9(4) COMP   VALUE +0.     01320000
       77  WS-PREFIX-LEN                PIC S9(4)  COMP   VALUE +0.     01330000
       77  WS-CONTENT-LEN                PIC S9(4) COMP   VALUE +0.     01340000
       77  WS-CONTENT-PTR                PIC S9(4) COMP   VALUE +0.     01350000
       77  WS-WORD-PTR                  PIC S9(4)  COMP   VALUE +0.     01360000
       77  WS-WORD-LEN                  PIC S9(4)  COMP   VALUE +0.     01370000
       77  WS-WORD-COUNT-THIS           PIC S9(4)  COMP   VALUE +0.     01380000
       77  WS-LEN-A                      PIC S9(4) COMP   VALUE +0.     01390000
       77  WS-LEN-B                      PIC S9(4) COMP   VALUE +0.     01400000
       77  WS-LOW-BOUND                 PIC S9(4)  COMP   VALUE +0.     01410000
       77  WS-HIGH-FREQ                 PIC S9(9)  COMP   VALUE +0.     01420000
       77  WS-HIGH-FREQ-SUB              PIC S9(5) COMP   VALUE +0.     01430000
       77  WS-COMMON-LEN-IDX             PIC S9(2) COMP   VALUE +0.     01440000
       77  WS-HOUR-BIN                  PIC S9(3)  COMP   VALUE +0.     01450000
       77  WS-SP-SUB                    PIC S9(4)  COMP   VALUE +0.     01460000
       77  WS-SP-STATE                  PIC S9(2)  COMP   VALUE +0.     01470000
      *                                                                 01480000
      ***************************************************************** 01490000
      *    SWITCHES                                                   * 01500000
      ***************************************************************** 01510000
       01  WS-SWITCHES.                                                 01520000
           05  WS-EOF-SW                PIC X     VALUE 'N'.            01530000
               88  END-OF-FILE                     VALUE 'Y'.           01540000
               88  NOT-END-OF-FILE                 VALUE 'N'.           01550000
           05  WS-KYW-EOF-SW             PIC X    VALUE 'N'.            01560000
               88  END-OF-KEYWORD-FILE             VALUE 'Y'.           01570000
           05  WS-ALI-EOF-SW              PIC X   VALUE 'N'.            01580000
               88  END-OF-ALIAS-FILE               VALUE 'Y'.           01590000
           05  WS-FOUND-SW               PIC X     VALUE 'N'.           01600000
               88  USER-FOUND                      VALUE 'Y'.           01610000
               88  USER-NOT-FOUND                  VALUE 'N'.           01620000
           05  WS-PREFIX-SW              PIC X     VALUE 'N'.           01630000
               88  PREFIX-FOUND                    VALUE 'Y'.           01640000
               88  PREFIX-NOT-FOUND                VALUE 'N'.           01650000
           05  WS-CLASS-SW               PIC X     VALUE 'N'.           01660000
               88  CLASS-FOUND                     VALUE 'Y'.           01670000
               88  CLASS-NOT-FOUND                 VALUE 'N'.           01680000
           05  WS-DUP-SW                 PIC X     VALUE 'N'.           01690000
               88  WORD-ALREADY-SEEN               VALUE 'Y'.           01700000
               88  WORD-NOT-YET-SEEN                VALUE 'N'.          01710000
           05  WS-MONTH-SW               PIC X     VALUE 'N'.           01720000
           05  WS-SENI-MATCH-SW          PIC X     VALUE 'N'.           01730000
           05  WS-CREDIT-SW              PIC X     VALUE 'N'.           01740000
           05  WS-DAY-SW                 PIC X     VALUE 'N'.           01750000
               88  DAY-SLOT-FOUND                   VALUE 'Y'.          01760000
           05  WS-TRACKED-SW              PIC X    VALUE 'N'.           01770000
               88  WORD-IS-TRACKED                  VALUE 'Y'.          01780000
           05  WS-WORD-FOUND-SW            PIC X   VALUE 'N'.           01790000
               88  MORE-WORDS-FOUND                 VALUE 'Y'.          01800000
               88  NO-MORE-WORDS                    VALUE 'N'.          01810000
           EJECT                                                        01820000
      ***************************************************************** 01830000
      *    RESOLVED-NAME / MISCELLANEOUS SCRATCH FIELDS               * 01840000
      ***************************************************************** 01850000
       01  WS-CURRENT-LINE              PIC X(2200).                    01860000
       01  WS-FILE-RETURN-CODE          PIC X(01).                      01870000
       01  WS-RESOLVED-NAME             PIC X(60).                      01880000
       01  WS-RESOLVED-SW               PIC X(01).                      01890000
           88  WS-NAME-WAS-RESOLVED             VALUE 'Y'.              01900000
       01  WS-ACTOR-NAME                PIC X(60).                      01910000
       01  WS-TARGET-NAME                PIC X(60).                     01920000
       01  WS-MATCHED-GRP                PIC 9(01).                     01930000
       01  WS-MATCHED-KW                 PIC 9(02).                     01940000
       01  WS-EXTRACT-TEXT               PIC X(120).                    01950000
       01  WS-EXTRACT-TEXT-R  REDEFINES WS-EXTRACT-TEXT.                01960000
           05  WS-EXTRACT-CHAR  OCCURS 120 TIMES                        01970000
                                         PIC X(01).                     01980000
      *                                                                 01990000
      ***************************************************************** 02000000
      *    LINE-PARSE SCRATCH FIELDS - ONE REPAIRED MESSAGE LINE       *02010000
      ***************************************************************** 02020000
       01  WS-PARSE-FIELDS.                                             02030000
           05  WS-P-SENDER               PIC X(60).                     02040000
           05  WS-P-TIMESTAMP            PIC X(20).                     02050000
           05  WS-P-DATETIME             PIC X(19).                     02060000
           05  WS-P-TYPE                 PIC X(20).                     02070000
           05  WS-P-CONTENT               PIC X(2000).                  02080000
           05  WS-P-REACTIONS             PIC X(1200).                  02090000
           05  WS-P-ONE-REACT             PIC X(81).                    02100000
           05  WS-P-REACT-SENDER          PIC X(60).                    02110000
           05  WS-P-REACT-EMOJI           PIC X(20).                    02120000
           05  WS-P-ALIAS-CNT-TEXT        PIC X(02).                    02130000
           05  WS-P-TS-JUST                PIC X(15) JUSTIFIED RIGHT.   02140000
           EJECT                                                        02150000
      ***************************************************************** 02160000
      *    CONTENT / NAME / KEYWORD CHARACTER-ARRAY HOLD AREAS        * 02170000
      *                                                                 02180000
      *    WS-CONTENT-HOLD IS REUSED FOR WHATEVER MESSAGE CONTENT IS   *02190000
      *    CURRENTLY BEING TESTED - THE INFO-MESSAGE UNDER              02200000
      *    CLASSIFICATION, OR THE MESSAGE BEING TOKENIZED FOR THE       02210000
      *    WORD-FREQUENCY AND TRACKED-WORD PASSES.                     *02220000
      ***************************************************************** 02230000
       01  WS-CONTENT-HOLD.                                             02240000
           05  WS-CONTENT-TEXT           PIC X(2000).                   02250000
       01  WS-CONTENT-HOLD-R   REDEFINES WS-CONTENT-HOLD.               02260000
           05  WS-CONTENT-CHAR  OCCURS 2000 TIMES                       02270000
                                         PIC X(01).                     02280000
       01  WS-NAME-HOLD.                                                02290000
           05  WS-NAME-TEXT               PIC X(60).                    02300000
       01  WS-NAME-HOLD-R     REDEFINES WS-NAME-HOLD.                   02310000
           05  WS-NAME-CHAR     OCCURS 60 TIMES                         02320000
                                         PIC X(01).                     02330000
       01  WS-KEYWORD-HOLD.                                             02340000
           05  WS-KEYWORD-TEXT            PIC X(60).                    02350000
       01  WS-KEYWORD-HOLD-R  REDEFINES WS-KEYWORD-HOLD.                02360000
           05  WS-KEYWORD-CHAR  OCCURS 60 TIMES                         02370000
                                         PIC X(01).                     02380000
       01  WS-WORD-HOLD.                                                02390000
           05  WS-WORD-TEXT                PIC X(60).                   02400000
       01  WS-WORD-HOLD-R     REDEFINES WS-WORD-HOLD.                   02410000
           05  WS-WORD-CHAR      OCCURS 60 TIMES                        02420000
                                         PIC X(01).                     02430000
       01  WS-GNAME-HOLD.                                               02440000
           05  WS-GNAME-TEXT              PIC X(100).                   02450000
       01  WS-GNAME-HOLD-R    REDEFINES WS-GNAME-HOLD.                  02460000
           05  WS-GNAME-CHAR    OCCURS 100 TIMES                        02470000
                                         PIC X(01).                     02480000
           EJECT                                                        02490000
      ***************************************************************** 02500000
      *    PER-USER WORD-FREQUENCY SCRATCH TABLE - REBUILT FOR EACH    *02510000
      *    TRACKED USER IN TURN DURING THE COMMON-WORD PASS            *02520000
      ***************************************************************** 02530000
       77  WS-UWF-MAX                   PIC S9(5)  VALUE +2000  COMP-3. 02540000
       01  WS-USER-WORD-FREQ-TABLE.                                     02550000
           05  WS-UWF-COUNT              PIC 9(04)  COMP VALUE 0.       02560000
           05  WS-UWF-ENTRY    OCCURS 2000 TIMES.                       02570000
               10  WS-UWF-WORD            PIC X(60).                    02580000
               10  WS-UWF-FREQ            PIC 9(06)  COMP.              02590000
       01  WS-TOP5-IDX.                                                 02600000
           05  WS-TOP5-ENTRY   OCCURS 5 TIMES                           02610000
                                          PIC S9(05) COMP.              02620000
           EJECT                                                        02630000
      ***************************************************************** 02640000
      *    INFO / SPAM WORKING HOLD TABLES - CAUGHT BY GCAS02 OUT OF  * 02650000
      *    THE WORKING MESSAGE TABLE, PASSED AND RETURNED BY REFERENCE* 02660000
      ***************************************************************** 02670000
       77  WS-INFOSPAM-MAX               PIC S9(5)  VALUE +500  COMP-3. 02680000
       01  WS-INFO-MSG-TABLE.                                           02690000
           05  WS-INFO-MSG-COUNT         PIC 9(03)  VALUE ZEROES.       02700000
           05  FILLER                    PIC X(05)  VALUE SPACES.       02710000
           05  WS-INFO-MSG-ENTRY  OCCURS 500 TIMES.                     02720000
               10  WS-INFO-SENDER-NAME     PIC X(60).                   02730000
               10  WS-INFO-MSG-CONTENT     PIC X(2000).                 02740000
               10  WS-INFO-CONTENT-LEN     PIC 9(04)  COMP.             02750000
               10  FILLER                  PIC X(06)  VALUE SPACES.     02760000
       01  WS-SPAM-MSG-TABLE.                                           02770000
           05  WS-SPAM-MSG-COUNT          PIC 9(03)  VALUE ZEROES.      02780000
           05  FILLER                     PIC X(05)  VALUE SPACES.      02790000
           05  WS-SPAM-MSG-ENTRY  OCCURS 500 TIMES.                     02800000
               10  WS-SPAM-SENDER-NAME     PIC X(60).                   02810000
               10  WS-SPAM-WORD-COUNT       PIC 9(04) COMP.             02820000
               10  WS-SPAM-CONTENT-LEN      PIC 9(04) COMP.             02830000
               10  FILLER                   PIC X(06) VALUE SPACES.     02840000
           EJECT                                                        02850000
      ***************************************************************** 02860000
      *    DATE-RANGE / GCAS03 CALL SCRATCH FIELDS                    * 02870000
      ***************************************************************** 02880000
           COPY GCAS03CY.                                               02890000
       01  WS-END-DATE-TEXT               PIC X(10).                    02900000
       01  WS-CURRENT-DATE-TEXT           PIC X(10).                    02910000
       01  WS-DATE-BUILD.                                               02920000
           05  WS-DB-YEAR                 PIC 9(04).                    02930000
           05  FILLER                     PIC X VALUE '-'.              02940000
           05  WS-DB-MONTH                PIC 9(02).                    02950000
           05  FILLER                     PIC X VALUE '-'.              02960000
           05  WS-DB-DAY                  PIC 9(02).                    02970000
       01  WS-DAY-DATE-SCRATCH            PIC X(10).                    02980000
       01  WS-DAY-DATE-SCRATCH-R REDEFINES WS-DAY-DATE-SCRATCH.         02990000
           05  WS-DAY-MONTH-PART          PIC X(07).                    03000000
           05  FILLER                     PIC X(03).                    03010000
           EJECT                                                        03020000
      ***************************************************************** 03030000
      *    REPORT LINE WORK AREAS                                     * 03040000
      ***************************************************************** 03050000
       01  WS-RPT-LINE                    PIC X(132).                   03060000
       01  WS-RPT-TITLE.                                                03070000
           05  FILLER                      PIC X     VALUE '1'.         03080000
           05  FILLER                      PIC X(39) VALUE SPACES.      03090000
           05  FILLER                      PIC X(18) VALUE              03100000
               'GROUP CHAT ANALYSIS'.                                   03110000
           05  FILLER                      PIC X(74) VALUE SPACES.      03120000
       01  WS-RPT-P1-L2.                                                03130000
           05  FILLER                      PIC X     VALUE ' '.         03140000
           05  FILLER                      PIC X(05) VALUE SPACES.      03150000
           05  FILLER                      PIC X(20) VALUE              03160000
               'CREATION DATE: '.                                       03170000
           05  WS-RT1-CREATE-DATE          PIC X(19).                   03180000
           05  FILLER                      PIC X(05) VALUE SPACES.      03190000
           05  FILLER                      PIC X(20) VALUE              03200000
               'CURRENT DATE: '.                                        03210000
           05  WS-RT1-CURRENT-DATE         PIC X(19).                   03220000
           05  FILLER                      PIC X(43) VALUE SPACES.      03230000
       01  WS-RPT-P1-L3.                                                03240000
           05  FILLER                      PIC X     VALUE ' '.         03250000
           05  FILLER                      PIC X(05) VALUE SPACES.      03260000
           05  FILLER                      PIC X(20) VALUE              03270000
               'PERIOD (DAYS): '.                                       03280000
           05  WS-RT1-PERIOD               PIC ZZZ,ZZ9.                 03290000
           05  FILLER                      PIC X(99) VALUE SPACES.      03300000
       01  WS-RPT-SECTION-HDR.                                          03310000
           05  WS-SH-CC                    PIC X     VALUE ' '.         03320000
           05  FILLER                      PIC X(04) VALUE SPACES.      03330000
           05  WS-SH-TEXT                  PIC X(80).                   03340000
           05  FILLER                      PIC X(47) VALUE SPACES.      03350000
       01  WS-RPT-DETAIL.                                               03360000
           05  WS-RD-CC                    PIC X     VALUE ' '.         03370000
           05  WS-RD-COL1                  PIC X(30).                   03380000
           05  WS-RD-COL2                  PIC X(10).                   03390000
           05  WS-RD-COL3                  PIC X(15).                   03400000
           05  WS-RD-COL4                  PIC X(15).                   03410000
           05  WS-RD-COL5                  PIC X(60).                   03420000
           05  FILLER                      PIC X(01) VALUE SPACES.      03430000
       01  WS-RPT-PCT-EDIT                 PIC ZZ9.99.                  03440000
       01  WS-RPT-AVG-EDIT                 PIC ZZZ,ZZ9.9999.            03450000
       01  WS-RPT-CNT-EDIT                 PIC ZZZ,ZZZ,ZZ9.             03460000
       01  WS-RPT-HOUR-EDIT                PIC Z9.                      03470000
       01  WS-RPT-PCT-FIELD                PIC S9(3)V9(2) COMP-3.       03480000
       01  WS-RPT-PCT4-FIELD               PIC S9(3)V9(4) COMP-3.       03490000
       01  WS-RPT-AVG4-FIELD               PIC S9(6)V9(4) COMP-3.       03500000
       01  WS-RPT-DIVISOR                  PIC S9(9)V9(4) COMP-3.       03510000
       01  WS-RPT-GRAND-TOTAL              PIC S9(9)       COMP-3.      03520000
       01  WS-RPT-SUBTOTAL                 PIC S9(9)       COMP-3.      03530000
       01  WS-RPT-TOT-NAMES                PIC S9(6)       COMP-3.      03540000
       01  WS-RPT-TOT-GROUP                PIC S9(6)       COMP-3.      03550000
       01  WS-RPT-TOT-PHOTO                PIC S9(6)       COMP-3.      03560000
       01  WS-RPT-TOT-THEME                PIC S9(6)       COMP-3.      03570000
       01  WS-P2-TOTALS.                                                03580000
           05  WS-P2-TOT-MSG               PIC S9(9)  COMP-3.           03590000
           05  WS-P2-TOT-WRD               PIC S9(9)  COMP-3.           03600000
           05  WS-P2-TOT-CHR               PIC S9(9)  COMP-3.           03610000
           05  WS-P2-TOT-SMSG              PIC S9(9)  COMP-3.           03620000
           05  WS-P2-TOT-SWRD              PIC S9(9)  COMP-3.           03630000
           05  WS-P2-TOT-SCHR              PIC S9(9)  COMP-3.           03640000
       01  WS-P5-HOUR-TOTAL                PIC S9(9)  COMP-3.           03650000
       01  WS-RPT-P7-LINE.                                              03660000
           05  WS-P7-CC                    PIC X     VALUE ' '.         03670000
           05  WS-P7-USER                  PIC X(30).                   03680000
           05  WS-P7-WORD                  PIC X(60).                   03690000
           05  FILLER                      PIC X(03) VALUE ' - '.       03700000
           05  WS-P7-COUNT                 PIC ZZZ,ZZ9.                 03710000
           05  FILLER                      PIC X(31) VALUE SPACES.      03720000
           EJECT                                                        03730000
      ***************************************************************** 03740000
      *    COPIED TABLES AND RECORD AREAS                             * 03750000
      ***************************************************************** 03760000
           COPY DMSGREC.                                                03770000
           COPY DALIAS.                                                 03780000
           COPY DKEYWD.                                                 03790000
           COPY GCAKEYWD.                                               03800000
           COPY DUSTAT.                                                 03810000
           COPY DGSTAT.                                                 03820000
           COPY GCAERRWS.                                               03830000
           EJECT                                                        03840000
      ***************************************************************** 03850000
      *    P R O C E D U R E    D I V I S I O N                        *03860000
      ***************************************************************** 03870000
      *                                                                 03880000
       PROCEDURE DIVISION.                                              03890000
      *                                                                 03900000
      *                                                                 03910000
      ***************************************************************** 03920000
      *                                                                 03930000
      *    PARAGRAPH:  P00000-MAINLINE                                 *03940000
      *                                                                 03950000
      *    FUNCTION :  PROGRAM ENTRY - DRIVE THE FULL ANALYSIS RUN     *03960000
      *                FROM FILE REPAIR THROUGH REPORT WRITE.          *03970000
      *                                                                 03980000
      *    CALLED BY:  NONE                                            *03990000
      *                                                                 04000000
      ***************************************************************** 04010000
      *                                                                 04020000
       P00000-MAINLINE.                                                 04030000
      *                                                                 04040000
           PERFORM P01000-CALL-REPAIR-FILES THRU P01000-EXIT.           04050000
           PERFORM P01500-LOAD-KEYWORD-ALIAS-TABLES THRU P01500-EXIT.   04060000
           PERFORM P02000-LOAD-MESSAGES THRU P02000-EXIT.               04070000
           PERFORM P03000-CALL-FILTER THRU P03000-EXIT.                 04080000
           PERFORM P04000-CLASSIFY-INFO-MESSAGES THRU P04000-EXIT.      04090000
           PERFORM P05000-COMPUTE-DATE-RANGE THRU P05000-EXIT.          04100000
           PERFORM P06000-COMPUTE-STATISTICS THRU P06000-EXIT.          04110000
           PERFORM P07000-WRITE-REPORT THRU P07000-EXIT.                04120000
      *                                                                 04130000
           GOBACK.                                                      04140000
      *                                                                 04150000
       P00000-EXIT.                                                     04160000
           EXIT.                                                        04170000
           EJECT                                                        04180000
      ***************************************************************** 04190000
      *                                                                 04200000
      *    PARAGRAPH:  P01000-CALL-REPAIR-FILES                        *04210000
      *                                                                 04220000
      *    FUNCTION :  CALL GCAS01 ONCE FOR EACH OF THE THREE FIXED    *04230000
      *                EXPORT-SEGMENT DD NAMES.                        *04240000
      *                                                                 04250000
      ***************************************************************** 04260000
      *                                                                 04270000
       P01000-CALL-REPAIR-FILES.                                        04280000
      *                                                                 04290000
           PERFORM P01010-CALL-ONE-REPAIR THRU P01010-EXIT              04300000
               VARYING WS-FILE-NUMBER FROM 1 BY 1                       04310000
                   UNTIL WS-FILE-NUMBER > 3.                            04320000
      *                                                                 04330000
       P01000-EXIT.                                                     04340000
           EXIT.                                                        04350000
      *                                                                 04360000
       P01010-CALL-ONE-REPAIR.                                          04370000
      *                                                                 04380000
           CALL 'GCAS01' USING WS-FILE-NUMBER WS-FILE-RETURN-CODE.      04390000
      *                                                                 04400000
       P01010-EXIT.                                                     04410000
           EXIT.                                                        04420000
           EJECT                                                        04430000
      ***************************************************************** 04440000
      *                                                                 04450000
      *    PARAGRAPH:  P01500-LOAD-KEYWORD-ALIAS-TABLES                *04460000
      *                                                                 04470000
      *    FUNCTION :  LOAD THE FLAT FILTER-KEYWORD FILE AND THE       *04480000
      *                NAME-ALIAS FILE INTO THEIR WORKING TABLES       *04490000
      *                BEFORE GCAS02 IS CALLED.                        *04500000
      *                                                                 04510000
      ***************************************************************** 04520000
      *                                                                 04530000
       P01500-LOAD-KEYWORD-ALIAS-TABLES.                                04540000
      *                                                                 04550000
           PERFORM P01510-LOAD-KEYWORDS THRU P01510-EXIT.               04560000
           PERFORM P01520-LOAD-ALIASES THRU P01520-EXIT.                04570000
      *                                                                 04580000
       P01500-EXIT.                                                     04590000
           EXIT.                                                        04600000
      *                                                                 04610000
       P01510-LOAD-KEYWORDS.                                            04620000
      *                                                                 04630000
           MOVE ZEROES TO GCA-FILT-KEYWORD-COUNT.                       04640000
           MOVE 'N' TO WS-KYW-EOF-SW.                                   04650000
           OPEN INPUT GCA-KEYWORD-IN.                                   04660000
           PERFORM P01511-READ-ONE-KEYWORD THRU P01511-EXIT             04670000
               UNTIL END-OF-KEYWORD-FILE.                               04680000
           CLOSE GCA-KEYWORD-IN.                                        04690000
      *                                                                 04700000
       P01510-EXIT.                                                     04710000
           EXIT.                                                        04720000
      *                                                                 04730000
       P01511-READ-ONE-KEYWORD.                                         04740000
      *                                                                 04750000
           READ GCA-KEYWORD-IN INTO GCA-KEYWORD-IN-REC                  04760000
               AT END                                                   04770000
                   MOVE 'Y' TO WS-KYW-EOF-SW                            04780000
                   GO TO P01511-EXIT.                                   04790000
      *                                                                 04800000
           ADD 1 TO GCA-FILT-KEYWORD-COUNT.                             04810000
           MOVE GCA-KEYWORD-IN-REC                                      04820000
               TO KEYWORD-TEXT(GCA-FILT-KEYWORD-COUNT).                 04830000
      *                                                                 04840000
       P01511-EXIT.                                                     04850000
           EXIT.                                                        04860000
      *                                                                 04870000
       P01520-LOAD-ALIASES.                                             04880000
      *                                                                 04890000
      *    ONE PHYSICAL LINE = ONE TRACKED USER.  FIELDS SEPARATED BY  *04900000
      *    '|' - CANONICAL-NAME, A 2-DIGIT ALIAS COUNT, THEN THAT MANY *04910000
      *    ALIAS-NAME FIELDS - THE SAME FLATTENED CONVENTION GCAS01'S  *04920000
      *    COMMENTS DESCRIBE FOR DMSGIN, CHOSEN HERE FOR THE SAME      *04930000
      *    REASON - NO JSON PARSER IS CARRIED IN THIS BATCH SUITE.     *04940000
      *                                                                 04950000
           MOVE ZEROES TO GCA-ALIAS-ENTRY-COUNT.                        04960000
           MOVE 'N' TO WS-ALI-EOF-SW.                                   04970000
           OPEN INPUT GCA-ALIAS-IN.                                     04980000
           PERFORM P01521-READ-ONE-ALIAS-LINE THRU P01521-EXIT          04990000
               UNTIL END-OF-ALIAS-FILE.                                 05000000
           CLOSE GCA-ALIAS-IN.                                          05010000
      *                                                                 05020000
       P01520-EXIT.                                                     05030000
           EXIT.                                                        05040000
      *                                                                 05050000
       P01521-READ-ONE-ALIAS-LINE.                                      05060000
      *                                                                 05070000
           READ GCA-ALIAS-IN INTO GCA-ALIAS-IN-REC                      05080000
               AT END                                                   05090000
                   MOVE 'Y' TO WS-ALI-EOF-SW                            05100000
                   GO TO P01521-EXIT.                                   05110000
      *                                                                 05120000
           ADD 1 TO GCA-ALIAS-ENTRY-COUNT.                              05130000
           MOVE 1 TO WS-CONTENT-PTR.                                    05140000
           UNSTRING GCA-ALIAS-IN-REC DELIMITED BY '|'                   05150000
               INTO CANONICAL-NAME(GCA-ALIAS-ENTRY-COUNT)               05160000
                    WS-P-ALIAS-CNT-TEXT                                 05170000
               WITH POINTER WS-CONTENT-PTR.                             05180000
           MOVE WS-P-ALIAS-CNT-TEXT                                     05190000
               TO ALIAS-COUNT(GCA-ALIAS-ENTRY-COUNT).                   05200000
           PERFORM P01522-READ-ONE-ALIAS-NAME THRU P01522-EXIT          05210000
               VARYING WS-SUB1 FROM 1 BY 1                              05220000
                   UNTIL WS-SUB1 > ALIAS-COUNT(GCA-ALIAS-ENTRY-COUNT).  05230000
      *                                                                 05240000
       P01521-EXIT.                                                     05250000
           EXIT.                                                        05260000
      *                                                                 05270000
       P01522-READ-ONE-ALIAS-NAME.                                      05280000
      *                                                                 05290000
           UNSTRING GCA-ALIAS-IN-REC DELIMITED BY '|'                   05300000
               INTO ALIAS-NAME(GCA-ALIAS-ENTRY-COUNT, WS-SUB1)          05310000
               WITH POINTER WS-CONTENT-PTR.                             05320000
      *                                                                 05330000
       P01522-EXIT.                                                     05340000
           EXIT.                                                        05350000
           EJECT                                                        05360000
      ***************************************************************** 05370000
      *                                                                 05380000
      *    PARAGRAPH:  P02000-LOAD-MESSAGES                            *05390000
      *                                                                 05400000
      *    FUNCTION :  READ EACH REPAIRED EXPORT SEGMENT AND BUILD     *05410000
      *                ONE GCA-MSG-ENTRY PER PHYSICAL LINE.            *05420000
      *                                                                 05430000
      ***************************************************************** 05440000
      *                                                                 05450000
       P02000-LOAD-MESSAGES.                                            05460000
      *                                                                 05470000
           MOVE ZEROES TO GCA-MSG-COUNT.                                05480000
           PERFORM P02110-LOAD-FILE-ONE THRU P02110-EXIT.               05490000
           PERFORM P02120-LOAD-FILE-TWO THRU P02120-EXIT.               05500000
           PERFORM P02130-LOAD-FILE-THREE THRU P02130-EXIT.             05510000
      *                                                                 05520000
       P02000-EXIT.                                                     05530000
           EXIT.                                                        05540000
      *                                                                 05550000
       P02110-LOAD-FILE-ONE.                                            05560000
      *                                                                 05570000
           MOVE 'N' TO WS-EOF-SW.                                       05580000
           OPEN INPUT GCAMSG01.                                         05590000
           PERFORM P02111-READ-FILE-ONE-LINE THRU P02111-EXIT           05600000
               UNTIL END-OF-FILE.                                       05610000
           CLOSE GCAMSG01.                                              05620000
      *                                                                 05630000
       P02110-EXIT.                                                     05640000
           EXIT.                                                        05650000
      *                                                                 05660000
       P02111-READ-FILE-ONE-LINE.                                       05670000
      *                                                                 05680000
           READ GCAMSG01 INTO GCAMSG01-REC                              05690000
               AT END                                                   05700000
                   MOVE 'Y' TO WS-EOF-SW                                05710000
                   GO TO P02111-EXIT.                                   05720000
           IF GCAMSG01-REC NOT = SPACES                                 05730000
               MOVE GCAMSG01-REC TO WS-CURRENT-LINE                     05740000
               PERFORM P02200-PARSE-ONE-LINE THRU P02200-EXIT.          05750000
      *                                                                 05760000
       P02111-EXIT.                                                     05770000
           EXIT.                                                        05780000
      *                                                                 05790000
       P02120-LOAD-FILE-TWO.                                            05800000
      *                                                                 05810000
           MOVE 'N' TO WS-EOF-SW.                                       05820000
           OPEN INPUT GCAMSG02.                                         05830000
           PERFORM P02121-READ-FILE-TWO-LINE THRU P02121-EXIT           05840000
               UNTIL END-OF-FILE.                                       05850000
           CLOSE GCAMSG02.                                              05860000
      *                                                                 05870000
       P02120-EXIT.                                                     05880000
           EXIT.                                                        05890000
      *                                                                 05900000
       P02121-READ-FILE-TWO-LINE.                                       05910000
      *                                                                 05920000
           READ GCAMSG02 INTO GCAMSG02-REC                              05930000
               AT END                                                   05940000
                   MOVE 'Y' TO WS-EOF-SW                                05950000
                   GO TO P02121-EXIT.                                   05960000
           IF GCAMSG02-REC NOT = SPACES                                 05970000
               MOVE GCAMSG02-REC TO WS-CURRENT-LINE                     05980000
               PERFORM P02200-PARSE-ONE-LINE THRU P02200-EXIT.          05990000
      *                                                                 06000000
       P02121-EXIT.                                                     06010000
           EXIT.                                                        06020000
      *                                                                 06030000
       P02130-LOAD-FILE-THREE.                                          06040000
      *                                                                 06050000
           MOVE 'N' TO WS-EOF-SW.                                       06060000
           OPEN INPUT GCAMSG03.                                         06070000
           PERFORM P02131-READ-FILE-THREE-LINE THRU P02131-EXIT         06080000
               UNTIL END-OF-FILE.                                       06090000
           CLOSE GCAMSG03.                                              06100000
      *                                                                 06110000
       P02130-EXIT.                                                     06120000
           EXIT.                                                        06130000
      *                                                                 06140000
       P02131-READ-FILE-THREE-LINE.                                     06150000
      *                                                                 06160000
           READ GCAMSG03 INTO GCAMSG03-REC                              06170000
               AT END                                                   06180000
                   MOVE 'Y' TO WS-EOF-SW                                06190000
                   GO TO P02131-EXIT.                                   06200000
           IF GCAMSG03-REC NOT = SPACES                                 06210000
               MOVE GCAMSG03-REC TO WS-CURRENT-LINE                     06220000
               PERFORM P02200-PARSE-ONE-LINE THRU P02200-EXIT.          06230000
      *                                                                 06240000
       P02131-EXIT.                                                     06250000
           EXIT.                                                        06260000
           EJECT                                                        06270000
      ***************************************************************** 06280000
      *                                                                 06290000
      *    PARAGRAPH:  P02200-PARSE-ONE-LINE                           *06300000
      *                                                                 06310000
      *    FUNCTION :  SPLIT ONE REPAIRED MESSAGE LINE (SEE DMSGIN)    *06320000
      *                INTO ITS FIELDS AND BUILD ONE GCA-MSG-ENTRY.    *06330000
      *                                                                 06340000
      ***************************************************************** 06350000
      *                                                                 06360000
       P02200-PARSE-ONE-LINE.                                           06370000
      *                                                                 06380000
           ADD 1 TO GCA-MSG-COUNT.                                      06390000
           MOVE SPACES TO WS-PARSE-FIELDS.                              06400000
           UNSTRING WS-CURRENT-LINE DELIMITED BY '|'                    06410000
               INTO WS-P-SENDER                                         06420000
                    WS-P-TIMESTAMP                                      06430000
                    WS-P-DATETIME                                       06440000
                    WS-P-TYPE                                           06450000
                    WS-P-CONTENT                                        06460000
                    WS-P-REACTIONS.                                     06470000
      *                                                                 06480000
           MOVE WS-P-SENDER  TO SENDER-NAME(GCA-MSG-COUNT).             06490000
           MOVE WS-P-DATETIME TO MSG-DATETIME-TEXT(GCA-MSG-COUNT).      06500000
           MOVE WS-P-TYPE     TO MSG-TYPE(GCA-MSG-COUNT).               06510000
           MOVE WS-P-CONTENT  TO MSG-CONTENT(GCA-MSG-COUNT).            06520000
      *                                                                 06530000
           PERFORM P02210-BUILD-TIMESTAMP THRU P02210-EXIT.             06540000
           PERFORM P02220-FIND-CONTENT-LEN THRU P02220-EXIT.            06550000
           PERFORM P02230-PARSE-REACTIONS THRU P02230-EXIT.             06560000
      *                                                                 06570000
           MOVE 'N' TO GCA-MSG-SPAM-SW(GCA-MSG-COUNT).                  06580000
           MOVE 'N' TO GCA-MSG-INFO-SW(GCA-MSG-COUNT).                  06590000
      *                                                                 06600000
       P02200-EXIT.                                                     06610000
           EXIT.                                                        06620000
      *                                                                 06630000
      *    RIGHT-JUSTIFY AND ZERO-FILL THE EPOCH-MS TEXT TOKEN SO A    *06640000
      *    PLAIN NUMERIC MOVE INTO THE COMP-3 FIELD IS SAFE - THE      *06650000
      *    TOKEN COMES OUT OF UNSTRING LEFT-JUSTIFIED, SPACE-FILLED.   *06660000
      *                                                                 06670000
       P02210-BUILD-TIMESTAMP.                                          06680000
      *                                                                 06690000
           MOVE WS-P-TIMESTAMP TO WS-P-TS-JUST.                         06700000
           INSPECT WS-P-TS-JUST REPLACING LEADING SPACE BY '0'.         06710000
           MOVE WS-P-TS-JUST TO MSG-TIMESTAMP-MS(GCA-MSG-COUNT).        06720000
      *                                                                 06730000
       P02210-EXIT.                                                     06740000
           EXIT.                                                        06750000
      *                                                                 06760000
       P02220-FIND-CONTENT-LEN.                                         06770000
      *                                                                 06780000
           MOVE MSG-CONTENT(GCA-MSG-COUNT) TO WS-CONTENT-HOLD.          06790000
           MOVE 2000 TO WS-CONTENT-LEN.                                 06800000
           PERFORM P02221-BACK-UP-ONE-CHAR THRU P02221-EXIT             06810000
               UNTIL WS-CONTENT-LEN = 0                                 06820000
                  OR WS-CONTENT-CHAR(WS-CONTENT-LEN) NOT = SPACE.       06830000
           MOVE WS-CONTENT-LEN TO MSG-CONTENT-LEN(GCA-MSG-COUNT).       06840000
      *                                                                 06850000
       P02220-EXIT.                                                     06860000
           EXIT.                                                        06870000
      *                                                                 06880000
       P02221-BACK-UP-ONE-CHAR.                                         06890000
      *                                                                 06900000
           SUBTRACT 1 FROM WS-CONTENT-LEN.                              06910000
      *                                                                 06920000
       P02221-EXIT.                                                     06930000
           EXIT.                                                        06940000
      *                                                                 06950000
       P02230-PARSE-REACTIONS.                                          06960000
      *                                                                 06970000
           MOVE ZERO TO REACTION-COUNT(GCA-MSG-COUNT).                  06980000
           MOVE 1 TO WS-CONTENT-PTR.                                    06990000
           PERFORM P02231-PARSE-ONE-REACTION THRU P02231-EXIT           07000000
               UNTIL WS-CONTENT-PTR > 1200                              07010000
                  OR WS-P-REACTIONS(WS-CONTENT-PTR:1) = SPACE.          07020000
      *                                                                 07030000
       P02230-EXIT.                                                     07040000
           EXIT.                                                        07050000
      *                                                                 07060000
       P02231-PARSE-ONE-REACTION.                                       07070000
      *                                                                 07080000
           MOVE SPACES TO WS-P-ONE-REACT.                               07090000
           UNSTRING WS-P-REACTIONS DELIMITED BY ';'                     07100000
               INTO WS-P-ONE-REACT                                      07110000
               WITH POINTER WS-CONTENT-PTR.                             07120000
           IF WS-P-ONE-REACT NOT = SPACES                               07130000
               ADD 1 TO REACTION-COUNT(GCA-MSG-COUNT)                   07140000
               UNSTRING WS-P-ONE-REACT DELIMITED BY '^'                 07150000
                   INTO WS-P-REACT-SENDER WS-P-REACT-EMOJI              07160000
               MOVE WS-P-REACT-SENDER                                   07170000
                   TO REACTION-SENDER(GCA-MSG-COUNT,                    07180000
                       REACTION-COUNT(GCA-MSG-COUNT))                   07190000
               MOVE WS-P-REACT-EMOJI                                    07200000
                   TO REACTION-EMOJI(GCA-MSG-COUNT,                     07210000
                       REACTION-COUNT(GCA-MSG-COUNT)).                  07220000
      *                                                                 07230000
       P02231-EXIT.                                                     07240000
           EXIT.                                                        07250000
           EJECT                                                        07260000
      ***************************************************************** 07270000
      *                                                                 07280000
      *    PARAGRAPH:  P03000-CALL-FILTER                              *07290000
      *                                                                 07300000
      *    FUNCTION :  CALL GCAS02 TO CORRECT ALIASED INFO-MESSAGE      07310000
      *                SENDERS, PULL INFO AND SPAM TRAFFIC OUT OF THE   07320000
      *                WORKING MESSAGE TABLE, AND DROP ANY MESSAGE      07330000
      *                FROM A SENDER WHO IS NOT A TRACKED USER.         07340000
      *                                                                 07350000
      ***************************************************************** 07360000
      *                                                                 07370000
       P03000-CALL-FILTER.                                              07380000
      *                                                                 07390000
           MOVE ZEROES TO WS-INFO-MSG-COUNT.                            07400000
           MOVE ZEROES TO WS-SPAM-MSG-COUNT.                            07410000
           CALL 'GCAS02' USING GCA-MSG-TABLE                            07420000
                                GCA-ALIAS-TABLE                         07430000
                                GCA-FILT-KEYWORD-TABLE                  07440000
                                WS-INFO-MSG-TABLE                       07450000
                                WS-SPAM-MSG-TABLE.                      07460000
      *                                                                 07470000
       P03000-EXIT.                                                     07480000
           EXIT.                                                        07490000
           EJECT                                                        07500000
      ***************************************************************** 07510000
      *                                                                 07520000
      *    PARAGRAPH:  P04000-CLASSIFY-INFO-MESSAGES                   *07530000
      *                                                                 07540000
      *    FUNCTION :  BUCKET EACH EXTRACTED INFO MESSAGE INTO ONE OF  *07550000
      *                THE FOUR GCAKEYWD CLASSES, RESOLVE THE CHANGE   *07560000
      *                TARGET WHERE THE CLASS CALLS FOR ONE, AND        07570000
      *                CREDIT THE SENDING USER'S CHANGE COUNTER.        07580000
      *                                                                 07590000
      ***************************************************************** 07600000
      *                                                                 07610000
       P04000-CLASSIFY-INFO-MESSAGES.                                   07620000
      *                                                                 07630000
           PERFORM P04100-CLASSIFY-ONE-MESSAGE THRU P04100-EXIT         07640000
               VARYING WS-SUB1 FROM 1 BY 1                              07650000
                   UNTIL WS-SUB1 > WS-INFO-MSG-COUNT.                   07660000
      *                                                                 07670000
       P04000-EXIT.                                                     07680000
           EXIT.                                                        07690000
      *                                                                 07700000
       P04100-CLASSIFY-ONE-MESSAGE.                                     07710000
      *                                                                 07720000
           MOVE 'N' TO WS-PREFIX-SW.                                    07730000
           MOVE WS-INFO-MSG-CONTENT(WS-SUB1) TO WS-CONTENT-HOLD.        07740000
           MOVE WS-INFO-SENDER-NAME(WS-SUB1) TO WS-NAME-HOLD.           07750000
           PERFORM P04110-SCAN-ONE-GROUP THRU P04110-EXIT               07760000
               VARYING WS-SUB2 FROM 1 BY 1                              07770000
                   UNTIL WS-SUB2 > GCA-KEYWORD-GRP-MAX                  07780000
                      OR PREFIX-FOUND.                                  07790000
           IF PREFIX-NOT-FOUND                                          07800000
               GO TO P04100-EXIT.                                       07810000
      *                                                                 07820000
           PERFORM P04190-CREDIT-SENDER-COUNTER THRU P04190-EXIT.       07830000
      *                                                                 07840000
           EVALUATE WS-MATCHED-GRP                                      07850000
               WHEN 1                                                   07860000
                   PERFORM P04200-RESOLVE-NAME-CHANGE THRU P04200-EXIT  07870000
               WHEN 2                                                   07880000
                   PERFORM P04300-RECORD-GROUP-CHANGE THRU P04300-EXIT  07890000
               WHEN OTHER                                               07900000
                   CONTINUE                                             07910000
           END-EVALUATE.                                                07920000
      *                                                                 07930000
       P04100-EXIT.                                                     07940000
           EXIT.                                                        07950000
      *                                                                 07960000
      *    ONE KEYWORD GROUP (NAME/GROUP/PHOTO/THEME-CHANGE) - TEST    *07970000
      *    THE SENDER NAME PLUS EACH KEYWORD IN THE GROUP AS A CONTENT *07980000
      *    PREFIX, FIRST MATCH WINS.                                    07990000
      *                                                                 08000000
       P04110-SCAN-ONE-GROUP.                                           08010000
      *                                                                 08020000
           PERFORM P04120-TEST-ONE-KEYWORD THRU P04120-EXIT             08030000
               VARYING WS-SUB3 FROM 1 BY 1                              08040000
                   UNTIL WS-SUB3 > GKAR-KEYWORD-COUNT(WS-SUB2)          08050000
                      OR PREFIX-FOUND.                                  08060000
      *                                                                 08070000
       P04110-EXIT.                                                     08080000
           EXIT.                                                        08090000
      *                                                                 08100000
       P04120-TEST-ONE-KEYWORD.                                         08110000
      *                                                                 08120000
           MOVE GKAR-KEYWORD(WS-SUB2, WS-SUB3) TO WS-KEYWORD-HOLD.      08130000
           PERFORM P04900-FIND-TRIMMED-LEN THRU P04900-EXIT.            08140000
           PERFORM P04950-TEST-CONTENT-PREFIX THRU P04950-EXIT.         08150000
           IF PREFIX-FOUND                                              08160000
               MOVE WS-SUB2 TO WS-MATCHED-GRP                           08170000
               MOVE WS-SUB3 TO WS-MATCHED-KW.                           08180000
      *                                                                 08190000
       P04120-EXIT.                                                     08200000
           EXIT.                                                        08210000
      *                                                                 08220000
      *    FIND THE TRIMMED LENGTH OF THE SENDER NAME (WS-NAME-HOLD)  * 08230000
      *    AND OF THE CANDIDATE KEYWORD (WS-KEYWORD-HOLD), AND BUILD   *08240000
      *    THE TOTAL PREFIX LENGTH = NAME + ONE SPACE + KEYWORD.       *08250000
      *                                                                 08260000
       P04900-FIND-TRIMMED-LEN.                                         08270000
      *                                                                 08280000
           MOVE 60 TO WS-LEN-A.                                         08290000
           PERFORM P04901-BACK-UP-NAME THRU P04901-EXIT                 08300000
               UNTIL WS-LEN-A = 0                                       08310000
                  OR WS-NAME-CHAR(WS-LEN-A) NOT = SPACE.                08320000
           MOVE WS-LEN-A TO WS-NAME-LEN.                                08330000
      *                                                                 08340000
           MOVE 60 TO WS-LEN-B.                                         08350000
           PERFORM P04902-BACK-UP-KEYWORD THRU P04902-EXIT              08360000
               UNTIL WS-LEN-B = 0                                       08370000
                  OR WS-KEYWORD-CHAR(WS-LEN-B) NOT = SPACE.             08380000
           MOVE WS-LEN-B TO WS-KEYWORD-LEN.                             08390000
      *                                                                 08400000
           COMPUTE WS-PREFIX-LEN = WS-NAME-LEN + 1 + WS-KEYWORD-LEN.    08410000
      *                                                                 08420000
       P04900-EXIT.                                                     08430000
           EXIT.                                                        08440000
      *                                                                 08450000
       P04901-BACK-UP-NAME.                                             08460000
      *                                                                 08470000
           SUBTRACT 1 FROM WS-LEN-A.                                    08480000
      *                                                                 08490000
       P04901-EXIT.                                                     08500000
           EXIT.                                                        08510000
      *                                                                 08520000
       P04902-BACK-UP-KEYWORD.                                          08530000
      *                                                                 08540000
           SUBTRACT 1 FROM WS-LEN-B.                                    08550000
      *                                                                 08560000
       P04902-EXIT.                                                     08570000
           EXIT.                                                        08580000
      *                                                                 08590000
      *    COMPARE WS-PREFIX-LEN CHARACTERS OF THE CONTENT HOLD AREA  * 08600000
      *    AGAINST "<NAME> <KEYWORD>" CHARACTER BY CHARACTER.          *08610000
      *                                                                 08620000
       P04950-TEST-CONTENT-PREFIX.                                      08630000
      *                                                                 08640000
           MOVE 'Y' TO WS-PREFIX-SW.                                    08650000
           MOVE 0 TO WS-SUB4.                                           08660000
           PERFORM P04951-TEST-ONE-PREFIX-CHAR THRU P04951-EXIT         08670000
               VARYING WS-SUB4 FROM 1 BY 1                              08680000
                   UNTIL WS-SUB4 > WS-PREFIX-LEN                        08690000
                      OR PREFIX-NOT-FOUND.                              08700000
      *                                                                 08710000
       P04950-EXIT.                                                     08720000
           EXIT.                                                        08730000
      *                                                                 08740000
       P04951-TEST-ONE-PREFIX-CHAR.                                     08750000
      *                                                                 08760000
           IF WS-SUB4 <= WS-NAME-LEN                                    08770000
               IF WS-CONTENT-CHAR(WS-SUB4) NOT = WS-NAME-CHAR(WS-SUB4)  08780000
                   MOVE 'N' TO WS-PREFIX-SW                             08790000
               END-IF                                                   08800000
           ELSE                                                         08810000
               IF WS-SUB4 = WS-NAME-LEN + 1                             08820000
                   IF WS-CONTENT-CHAR(WS-SUB4) NOT = SPACE              08830000
                       MOVE 'N' TO WS-PREFIX-SW                         08840000
                   END-IF                                               08850000
               ELSE                                                     08860000
                   IF WS-CONTENT-CHAR(WS-SUB4) NOT =                    08870000
                            WS-KEYWORD-CHAR(WS-SUB4 - WS-NAME-LEN - 1)  08880000
                       MOVE 'N' TO WS-PREFIX-SW                         08890000
                   END-IF                                               08900000
               END-IF                                                   08910000
           END-IF.                                                      08920000
      *                                                                 08930000
       P04951-EXIT.                                                     08940000
           EXIT.                                                        08950000
      *                                                                 08960000
      *    CREDIT THE CHANGE COUNTER FOR THE SENDING USER, WHICHEVER  * 08970000
      *    OF THE FOUR CLASSES MATCHED.                                *08980000
      *                                                                 08990000
       P04190-CREDIT-SENDER-COUNTER.                                    09000000
      *                                                                 09010000
           PERFORM P04195-FIND-SENDER-USTAT THRU P04195-EXIT.           09020000
           IF USER-FOUND                                                09030000
               EVALUATE WS-MATCHED-GRP                                  09040000
                   WHEN 1                                               09050000
                       ADD 1 TO NAMES-CHANGED(WS-USER-IDX)              09060000
                   WHEN 2                                               09070000
                       ADD 1 TO GROUP-NAME-CHANGED(WS-USER-IDX)         09080000
                   WHEN 3                                               09090000
                       ADD 1 TO PHOTO-CHANGED(WS-USER-IDX)              09100000
                   WHEN 4                                               09110000
                       ADD 1 TO THEME-CHANGED(WS-USER-IDX)              09120000
               END-EVALUATE.                                            09130000
      *                                                                 09140000
       P04190-EXIT.                                                     09150000
           EXIT.                                                        09160000
      *                                                                 09170000
      *    LOCATE THE INFO MESSAGE'S SENDER IN GCA-USTAT-TABLE (BUILT  *09180000
      *    1-FOR-1 WITH GCA-ALIAS-TABLE AT P06050).                    *09190000
      *                                                                 09200000
       P04195-FIND-SENDER-USTAT.                                        09210000
      *                                                                 09220000
           MOVE 'N' TO WS-FOUND-SW.                                     09230000
           PERFORM P04196-TEST-ONE-USTAT THRU P04196-EXIT               09240000
               VARYING WS-USER-IDX FROM 1 BY 1                          09250000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT            09260000
                      OR USER-FOUND.                                    09270000
      *                                                                 09280000
       P04195-EXIT.                                                     09290000
           EXIT.                                                        09300000
      *                                                                 09310000
       P04196-TEST-ONE-USTAT.                                           09320000
      *                                                                 09330000
           IF USER-NAME(WS-USER-IDX) = WS-INFO-SENDER-NAME(WS-SUB1)     09340000
               MOVE 'Y' TO WS-FOUND-SW.                                 09350000
      *                                                                 09360000
       P04196-EXIT.                                                     09370000
           EXIT.                                                        09380000
           EJECT                                                        09390000
      ***************************************************************** 09400000
      *                                                                 09410000
      *    PARAGRAPH:  P04200-RESOLVE-NAME-CHANGE                      *09420000
      *                                                                 09430000
      *    FUNCTION :  DETERMINEUSER - PICK THE NICKNAME-CHANGE        *09440000
      *                TARGET FROM THE MATCHED KEYWORD, EXTRACT THE    *09450000
      *                NEW NICKNAME TEXT, AND APPEND IT TO THE          09460000
      *                TARGET'S NICKNAME LIST.                         *09470000
      *                                                                 09480000
      ***************************************************************** 09490000
      *                                                                 09500000
       P04200-RESOLVE-NAME-CHANGE.                                      09510000
      *                                                                 09520000
           EVALUATE WS-MATCHED-KW                                       09530000
               WHEN 1                                                   09540000
                   MOVE WS-INFO-SENDER-NAME(WS-SUB1) TO WS-TARGET-NAME  09550000
                   CALL 'GCAS04' USING WS-TARGET-NAME WS-RESOLVED-NAME  09560000
                       WS-RESOLVED-SW GCA-ALIAS-ENTRY-COUNT             09570000
                       GCA-ALIAS-TABLE                                  09580000
                   IF WS-NAME-WAS-RESOLVED                              09590000
                       MOVE WS-RESOLVED-NAME TO WS-TARGET-NAME          09600000
                   END-IF                                               09610000
               WHEN 2                                                   09620000
                   MOVE 'Nedas Aravicius' TO WS-TARGET-NAME             09630000
               WHEN 7                                                   09640000
                   MOVE 'Nedas Aravicius' TO WS-TARGET-NAME             09650000
               WHEN OTHER                                               09660000
                   PERFORM P04250-RESOLVE-TARGET-BY-KEYWORD             09670000
                       THRU P04250-EXIT                                 09680000
           END-EVALUATE.                                                09690000
      *                                                                 09700000
           PERFORM P04280-EXTRACT-TEXT THRU P04280-EXIT.                09710000
           PERFORM P04290-APPEND-NICKNAME THRU P04290-EXIT.             09720000
      *                                                                 09730000
       P04200-EXIT.                                                     09740000
           EXIT.                                                        09750000
      *                                                                 09760000
      *    THE TARGET NAME IS EMBEDDED INSIDE THE KEYWORD TEXT ITSELF * 09770000
      *    FOR THESE TWO KEYWORDS - SCAN THE TRACKED-USER LIST FOR    * 09780000
      *    THE FIRST CANONICAL NAME THAT APPEARS AS A SUBSTRING OF    * 09790000
      *    THE MATCHED KEYWORD.                                        *09800000
      *                                                                 09810000
       P04250-RESOLVE-TARGET-BY-KEYWORD.                                09820000
      *                                                                 09830000
           MOVE GKAR-KEYWORD(WS-MATCHED-GRP, WS-MATCHED-KW)             09840000
               TO WS-CONTENT-HOLD.                                      09850000
           MOVE SPACES TO WS-TARGET-NAME.                               09860000
           MOVE 'N' TO WS-FOUND-SW.                                     09870000
           PERFORM P04260-TEST-ONE-CANONICAL THRU P04260-EXIT           09880000
               VARYING WS-USER-IDX FROM 1 BY 1                          09890000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT            09900000
                      OR USER-FOUND.                                    09910000
           MOVE WS-INFO-MSG-CONTENT(WS-SUB1) TO WS-CONTENT-HOLD.        09920000
      *                                                                 09930000
       P04250-EXIT.                                                     09940000
           EXIT.                                                        09950000
      *                                                                 09960000
       P04260-TEST-ONE-CANONICAL.                                       09970000
      *                                                                 09980000
           MOVE CANONICAL-NAME(WS-USER-IDX) TO WS-NAME-HOLD.            09990000
           PERFORM P04900-FIND-TRIMMED-LEN THRU P04900-EXIT.            10000000
           MOVE 0 TO WS-SUB4.                                           10010000
           PERFORM P04261-TEST-ONE-START-POS THRU P04261-EXIT           10020000
               VARYING WS-SUB4 FROM 1 BY 1                              10030000
                   UNTIL WS-SUB4 > 60 - WS-NAME-LEN + 1                 10040000
                      OR USER-FOUND.                                    10050000
      *                                                                 10060000
       P04260-EXIT.                                                     10070000
           EXIT.                                                        10080000
      *                                                                 10090000
      *    TEST WHETHER THE CANONICAL NAME MATCHES THE KEYWORD TEXT    *10100000
      *    STARTING AT POSITION WS-SUB4.                                10110000
      *                                                                 10120000
       P04261-TEST-ONE-START-POS.                                       10130000
      *                                                                 10140000
           MOVE 'Y' TO WS-PREFIX-SW.                                    10150000
           PERFORM P04262-TEST-ONE-MATCH-CHAR THRU P04262-EXIT          10160000
               VARYING WS-LOW-BOUND FROM 1 BY 1                         10170000
                   UNTIL WS-LOW-BOUND > WS-NAME-LEN                     10180000
                      OR PREFIX-NOT-FOUND.                              10190000
           IF PREFIX-FOUND                                              10200000
               MOVE CANONICAL-NAME(WS-USER-IDX) TO WS-TARGET-NAME       10210000
               MOVE 'Y' TO WS-FOUND-SW.                                 10220000
      *                                                                 10230000
       P04261-EXIT.                                                     10240000
           EXIT.                                                        10250000
      *                                                                 10260000
       P04262-TEST-ONE-MATCH-CHAR.                                      10270000
      *                                                                 10280000
           IF WS-CONTENT-CHAR(WS-SUB4 + WS-LOW-BOUND - 1)               10290000
                   NOT = WS-NAME-CHAR(WS-LOW-BOUND)                     10300000
               MOVE 'N' TO WS-PREFIX-SW.                                10310000
      *                                                                 10320000
       P04262-EXIT.                                                     10330000
           EXIT.                                                        10340000
           EJECT                                                        10350000
      ***************************************************************** 10360000
      *                                                                 10370000
      *    PARAGRAPH:  P04280-EXTRACT-TEXT                              10380000
      *                                                                 10390000
      *    FUNCTION :  PULL OUT THE SUBSTRING OF THE INFO MESSAGE      *10400000
      *                CONTENT JUST PAST THE MATCHED "<NAME> <KEYWORD>"*10410000
      *                PREFIX, STRIPPING A SINGLE TRAILING PERIOD.     *10420000
      *                                                                 10430000
      ***************************************************************** 10440000
      *                                                                 10450000
       P04280-EXTRACT-TEXT.                                             10460000
      *                                                                 10470000
           MOVE WS-INFO-SENDER-NAME(WS-SUB1) TO WS-NAME-HOLD.           10480000
           MOVE GKAR-KEYWORD(WS-MATCHED-GRP, WS-MATCHED-KW)             10490000
               TO WS-KEYWORD-HOLD.                                      10500000
           PERFORM P04900-FIND-TRIMMED-LEN THRU P04900-EXIT.            10510000
           MOVE WS-INFO-MSG-CONTENT(WS-SUB1) TO WS-CONTENT-HOLD.        10520000
      *                                                                 10530000
           MOVE SPACES TO WS-EXTRACT-TEXT.                              10540000
           COMPUTE WS-SUB4 = WS-PREFIX-LEN + 2.                         10550000
           MOVE 1 TO WS-WORD-PTR.                                       10560000
           PERFORM P04281-COPY-ONE-EXTRACT-CHAR THRU P04281-EXIT        10570000
               UNTIL WS-SUB4 > WS-INFO-CONTENT-LEN(WS-SUB1)             10580000
                  OR WS-WORD-PTR > 120.                                 10590000
      *                                                                 10600000
           PERFORM P04285-STRIP-TRAILING-PERIOD THRU P04285-EXIT.       10610000
      *                                                                 10620000
       P04280-EXIT.                                                     10630000
           EXIT.                                                        10640000
      *                                                                 10650000
       P04281-COPY-ONE-EXTRACT-CHAR.                                    10660000
      *                                                                 10670000
           MOVE WS-CONTENT-CHAR(WS-SUB4)                                10680000
               TO WS-EXTRACT-CHAR(WS-WORD-PTR).                         10690000
           ADD 1 TO WS-SUB4.                                            10700000
           ADD 1 TO WS-WORD-PTR.                                        10710000
      *                                                                 10720000
       P04281-EXIT.                                                     10730000
           EXIT.                                                        10740000
      *                                                                 10750000
       P04285-STRIP-TRAILING-PERIOD.                                    10760000
      *                                                                 10770000
           MOVE WS-WORD-PTR TO WS-SUB4.                                 10780000
           SUBTRACT 1 FROM WS-SUB4.                                     10790000
           PERFORM P04286-BACK-UP-EXTRACT THRU P04286-EXIT              10800000
               UNTIL WS-SUB4 = 0                                        10810000
                  OR WS-EXTRACT-CHAR(WS-SUB4) NOT = SPACE.              10820000
           IF WS-SUB4 > 0                                               10830000
               IF WS-EXTRACT-CHAR(WS-SUB4) = '.'                        10840000
                   MOVE SPACE TO WS-EXTRACT-CHAR(WS-SUB4).              10850000
      *                                                                 10860000
       P04285-EXIT.                                                     10870000
           EXIT.                                                        10880000
      *                                                                 10890000
       P04286-BACK-UP-EXTRACT.                                          10900000
      *                                                                 10910000
           SUBTRACT 1 FROM WS-SUB4.                                     10920000
      *                                                                 10930000
       P04286-EXIT.                                                     10940000
           EXIT.                                                        10950000
           EJECT                                                        10960000
      ***************************************************************** 10970000
      *                                                                 10980000
      *    PARAGRAPH:  P04290-APPEND-NICKNAME                          *10990000
      *                                                                 11000000
      *    FUNCTION :  APPEND THE EXTRACTED NICKNAME TEXT TO THE       *11010000
      *                TARGET USER'S RAW NICKNAME LIST (DE-DUPED AND   *11020000
      *                SORTED LATER, AT P06300).                        11030000
      *                                                                 11040000
      ***************************************************************** 11050000
      *                                                                 11060000
       P04290-APPEND-NICKNAME.                                          11070000
      *                                                                 11080000
           MOVE 'N' TO WS-FOUND-SW.                                     11090000
           PERFORM P04291-TEST-ONE-TARGET-USTAT THRU P04291-EXIT        11100000
               VARYING WS-USER-IDX FROM 1 BY 1                          11110000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT            11120000
                      OR USER-FOUND.                                    11130000
           IF USER-FOUND                                                11140000
               IF NICKNAME-COUNT(WS-USER-IDX) < 20                      11150000
                   ADD 1 TO NICKNAME-COUNT(WS-USER-IDX)                 11160000
                   MOVE WS-EXTRACT-TEXT                                 11170000
                       TO NICKNAME(WS-USER-IDX,                         11180000
                           NICKNAME-COUNT(WS-USER-IDX)).                11190000
      *                                                                 11200000
       P04290-EXIT.                                                     11210000
           EXIT.                                                        11220000
      *                                                                 11230000
       P04291-TEST-ONE-TARGET-USTAT.                                    11240000
      *                                                                 11250000
           IF USER-NAME(WS-USER-IDX) = WS-TARGET-NAME                   11260000
               MOVE 'Y' TO WS-FOUND-SW.                                 11270000
      *                                                                 11280000
       P04291-EXIT.                                                     11290000
           EXIT.                                                        11300000
           EJECT                                                        11310000
      ***************************************************************** 11320000
      *                                                                 11330000
      *    PARAGRAPH:  P04300-RECORD-GROUP-CHANGE                      *11340000
      *                                                                 11350000
      *    FUNCTION :  EXTRACT THE NEW GROUP NAME TEXT AND APPEND IT   *11360000
      *                TO THE GROUP'S RAW HISTORICAL-NAME LIST.        *11370000
      *                                                                 11380000
      ***************************************************************** 11390000
      *                                                                 11400000
       P04300-RECORD-GROUP-CHANGE.                                      11410000
      *                                                                 11420000
           PERFORM P04280-EXTRACT-TEXT THRU P04280-EXIT.                11430000
           IF GROUP-NAME-COUNT < 20                                     11440000
               ADD 1 TO GROUP-NAME-COUNT                                11450000
               MOVE WS-EXTRACT-TEXT TO GROUP-NAME(GROUP-NAME-COUNT).    11460000
      *                                                                 11470000
       P04300-EXIT.                                                     11480000
           EXIT.                                                        11490000
           EJECT                                                        11500000
      ***************************************************************** 11510000
      *                                                                 11520000
      *    PARAGRAPH:  P05000-COMPUTE-DATE-RANGE                       *11530000
      *                                                                 11540000
      *    FUNCTION :  SET THE CHAT CREATION/ANALYSIS TIMESTAMPS,      *11550000
      *                CALL GCAS03 FOR THE WHOLE-DAY PERIOD LENGTH,    *11560000
      *                AND BUILD THE ZERO-FILLED DAILY/MONTHLY/WORD-   *11570000
      *                USAGE DATE SKELETON THE STATISTICS PASS FILLS   *11580000
      *                IN AT P06000.                                   *11590000
      *                                                                 11600000
      *    NOTE    :  THE EXPORT IS NEWEST-MESSAGE-FIRST, SO ENTRY 1   *11610000
      *                IS THE LATEST MESSAGE AND ENTRY GCA-MSG-COUNT   *11620000
      *                IS THE EARLIEST.  THE DAY-STEPPING LOOP BELOW   *11630000
      *                COMPARES CALENDAR-DATE TEXT ONLY, NOT FULL      *11640000
      *                TIME-OF-DAY - A DELIBERATE SIMPLIFICATION OF    *11650000
      *                THE ORIGINAL'S DATE/TIME BOUNDARY THAT MAKES NO *11660000
      *                DIFFERENCE FOR A CHAT WHOSE LATEST MESSAGE TIME *11670000
      *                OF DAY IS AT OR AFTER ITS EARLIEST MESSAGE'S.   *11680000
      *                                                                 11690000
      ***************************************************************** 11700000
      *                                                                 11710000
       P05000-COMPUTE-DATE-RANGE.                                       11720000
      *                                                                 11730000
           MOVE MSG-DATETIME-TEXT(GCA-MSG-COUNT) TO CREATION-DATE.      11740000
           MOVE MSG-DATETIME-TEXT(1)             TO STAT-CREATION-DATE. 11750000
           PERFORM P05100-COMPUTE-PERIOD-DAYS THRU P05100-EXIT.         11760000
           PERFORM P05200-BUILD-DATE-SKELETON THRU P05200-EXIT.         11770000
      *                                                                 11780000
       P05000-EXIT.                                                     11790000
           EXIT.                                                        11800000
      *                                                                 11810000
       P05100-COMPUTE-PERIOD-DAYS.                                      11820000
      *                                                                 11830000
           UNSTRING MSG-DATE-TEXT(GCA-MSG-COUNT) DELIMITED BY '-'       11840000
               INTO GCAS03-FROM-YEAR GCAS03-FROM-MONTH GCAS03-FROM-DAY. 11850000
           UNSTRING MSG-DATE-TEXT(1) DELIMITED BY '-'                   11860000
               INTO GCAS03-TO-YEAR GCAS03-TO-MONTH GCAS03-TO-DAY.       11870000
           SET GCAS03-PERIOD-DIFF TO TRUE.                              11880000
           CALL 'GCAS03' USING GCAS03-PARMS.                            11890000
           MOVE GCAS03-PERIOD-DAYS TO PERIOD-DAYS.                      11900000
      *                                                                 11910000
       P05100-EXIT.                                                     11920000
           EXIT.                                                        11930000
      *                                                                 11940000
       P05200-BUILD-DATE-SKELETON.                                      11950000
      *                                                                 11960000
           MOVE ZEROES TO DAILY-ENTRY-COUNT.                            11970000
           MOVE MSG-DATE-TEXT(GCA-MSG-COUNT) TO WS-CURRENT-DATE-TEXT.   11980000
           MOVE MSG-DATE-TEXT(1)             TO WS-END-DATE-TEXT.       11990000
           PERFORM P05210-ADD-ONE-DAY-ENTRY THRU P05210-EXIT            12000000
               UNTIL WS-CURRENT-DATE-TEXT > WS-END-DATE-TEXT            12010000
                  OR DAILY-ENTRY-COUNT = 400.                           12020000
           PERFORM P05300-BUILD-MONTH-SKELETON THRU P05300-EXIT.        12030000
      *                                                                 12040000
       P05200-EXIT.                                                     12050000
           EXIT.                                                        12060000
      *                                                                 12070000
       P05210-ADD-ONE-DAY-ENTRY.                                        12080000
      *                                                                 12090000
           ADD 1 TO DAILY-ENTRY-COUNT.                                  12100000
           MOVE WS-CURRENT-DATE-TEXT TO DAY-DATE(DAILY-ENTRY-COUNT).    12110000
           MOVE ZERO                TO DAY-COUNT(DAILY-ENTRY-COUNT).    12120000
           MOVE WS-CURRENT-DATE-TEXT TO WORD-DATE(DAILY-ENTRY-COUNT).   12130000
           MOVE ZERO                TO WORD-COUNT(DAILY-ENTRY-COUNT).   12140000
      *                                                                 12150000
           UNSTRING WS-CURRENT-DATE-TEXT DELIMITED BY '-'               12160000
               INTO GCAS03-STEP-YEAR GCAS03-STEP-MONTH GCAS03-STEP-DAY. 12170000
           MOVE GCAS03-STEP-YEAR  TO GCAS03-FROM-YEAR.                  12180000
           MOVE GCAS03-STEP-MONTH TO GCAS03-FROM-MONTH.                 12190000
           MOVE GCAS03-STEP-DAY   TO GCAS03-FROM-DAY.                   12200000
           SET GCAS03-STEP-ONE-DAY TO TRUE.                             12210000
           CALL 'GCAS03' USING GCAS03-PARMS.                            12220000
           MOVE GCAS03-STEP-YEAR  TO WS-DB-YEAR.                        12230000
           MOVE GCAS03-STEP-MONTH TO WS-DB-MONTH.                       12240000
           MOVE GCAS03-STEP-DAY   TO WS-DB-DAY.                         12250000
           MOVE WS-DATE-BUILD      TO WS-CURRENT-DATE-TEXT.             12260000
      *                                                                 12270000
       P05210-EXIT.                                                     12280000
           EXIT.                                                        12290000
      *                                                                 12300000
      *    ONE MONTHLY-MSG-ENTRY PER DISTINCT "YYYY-MM" FOUND AMONG   * 12310000
      *    THE DAILY ENTRIES JUST BUILT.                                12320000
      *                                                                 12330000
       P05300-BUILD-MONTH-SKELETON.                                     12340000
      *                                                                 12350000
           MOVE ZEROES TO MONTHLY-ENTRY-COUNT.                          12360000
           PERFORM P05310-TEST-ONE-DAY-FOR-MONTH THRU P05310-EXIT       12370000
               VARYING WS-SUB1 FROM 1 BY 1                              12380000
                   UNTIL WS-SUB1 > DAILY-ENTRY-COUNT.                   12390000
      *                                                                 12400000
       P05300-EXIT.                                                     12410000
           EXIT.                                                        12420000
      *                                                                 12430000
       P05310-TEST-ONE-DAY-FOR-MONTH.                                   12440000
      *                                                                 12450000
           MOVE 'N' TO WS-DUP-SW.                                       12460000
           MOVE DAY-DATE(WS-SUB1) TO WS-DAY-DATE-SCRATCH.               12470000
           PERFORM P05320-TEST-ONE-MONTH-ENTRY THRU P05320-EXIT         12480000
               VARYING WS-SUB2 FROM 1 BY 1                              12490000
                   UNTIL WS-SUB2 > MONTHLY-ENTRY-COUNT                  12500000
                      OR WORD-ALREADY-SEEN.                             12510000
           IF WORD-NOT-YET-SEEN                                         12520000
              AND MONTHLY-ENTRY-COUNT < 60                              12530000
               ADD 1 TO MONTHLY-ENTRY-COUNT                             12540000
               MOVE WS-DAY-MONTH-PART TO MONTH-DATE(MONTHLY-ENTRY-COUNT)12550000
               MOVE ZERO TO MONTH-COUNT(MONTHLY-ENTRY-COUNT).           12560000
      *                                                                 12570000
       P05310-EXIT.                                                     12580000
           EXIT.                                                        12590000
      *                                                                 12600000
       P05320-TEST-ONE-MONTH-ENTRY.                                     12610000
      *                                                                 12620000
           IF MONTH-DATE(WS-SUB2) = WS-DAY-MONTH-PART                   12630000
               MOVE 'Y' TO WS-DUP-SW.                                   12640000
      *                                                                 12650000
       P05320-EXIT.                                                     12660000
           EXIT.                                                        12670000
           EJECT                                                        12680000
      ***************************************************************** 12690000
      *                                                                 12700000
      *    PARAGRAPH:  P06000-COMPUTE-STATISTICS                       *12710000
      *                                                                 12720000
      *    FUNCTION :  DRIVE EVERY PER-USER AND PER-GROUP STATISTIC    *12730000
      *                CALLED FOR BY THE ANALYSIS GROUP, IN THE ORDER  *12740000
      *                THE ORIGINAL ANALYSER PASS COMPUTES THEM.        12750000
      *                                                                 12760000
      ***************************************************************** 12770000
      *                                                                 12780000
       P06000-COMPUTE-STATISTICS.                                       12790000
      *                                                                 12800000
           PERFORM P06050-INIT-USTAT-TABLE THRU P06050-EXIT.            12810000
           PERFORM P06100-COMPUTE-MSG-TOTALS THRU P06100-EXIT.          12820000
           PERFORM P06200-COMPUTE-WORD-FREQUENCY THRU P06200-EXIT.      12830000
           PERFORM P06300-DEDUP-AND-SORT-NAMES THRU P06300-EXIT.        12840000
           PERFORM P06400-COMPUTE-AVERAGES THRU P06400-EXIT.            12850000
           PERFORM P06500-COMPUTE-SPAM-TOTALS THRU P06500-EXIT.         12860000
           PERFORM P06600-COMPUTE-REACTIONS THRU P06600-EXIT.           12870000
           PERFORM P06700-COMPUTE-TIME-DISTRIBUTION THRU P06700-EXIT.   12880000
           PERFORM P06800-COMPUTE-TRACKED-WORD-USAGE THRU P06800-EXIT.  12890000
      *                                                                 12900000
       P06000-EXIT.                                                     12910000
           EXIT.                                                        12920000
      *                                                                 12930000
      *    GCA-USTAT-TABLE IS BUILT 1-FOR-1, SAME ORDER, FROM          *12940000
      *    GCA-ALIAS-TABLE'S CANONICAL NAMES - ONE SHARED SUBSCRIPT    *12950000
      *    LOOKS UP EITHER TABLE, NO SEPARATE KEY NEEDED.               12960000
      *                                                                 12970000
       P06050-INIT-USTAT-TABLE.                                         12980000
      *                                                                 12990000
           MOVE GCA-ALIAS-ENTRY-COUNT TO GCA-USTAT-COUNT.               13000000
           PERFORM P06051-INIT-ONE-USTAT THRU P06051-EXIT               13010000
               VARYING WS-USER-IDX FROM 1 BY 1                          13020000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           13030000
      *                                                                 13040000
       P06050-EXIT.                                                     13050000
           EXIT.                                                        13060000
      *                                                                 13070000
       P06051-INIT-ONE-USTAT.                                           13080000
      *                                                                 13090000
           MOVE SPACES TO GCA-USTAT-ENTRY(WS-USER-IDX).                 13100000
           MOVE CANONICAL-NAME(WS-USER-IDX) TO USER-NAME(WS-USER-IDX).  13110000
           MOVE ZEROES TO MESSAGES-SENT(WS-USER-IDX)                    13120000
                           WORDS-SENT(WS-USER-IDX)                      13130000
                           CHARS-SENT(WS-USER-IDX)                      13140000
                           NAMES-CHANGED(WS-USER-IDX)                   13150000
                           GROUP-NAME-CHANGED(WS-USER-IDX)              13160000
                           PHOTO-CHANGED(WS-USER-IDX)                   13170000
                           THEME-CHANGED(WS-USER-IDX)                   13180000
                           SPAM-MESSAGES-SENT(WS-USER-IDX)              13190000
                           SPAM-WORDS-SENT(WS-USER-IDX)                 13200000
                           SPAM-CHARS-SENT(WS-USER-IDX)                 13210000
                           REACTIONS-SENT(WS-USER-IDX)                  13220000
                           REACTIONS-RECEIVED(WS-USER-IDX)              13230000
                           NICKNAME-COUNT(WS-USER-IDX).                 13240000
           MOVE ZERO TO AVERAGE-WORDS(WS-USER-IDX)                      13250000
                        AVERAGE-CHARS(WS-USER-IDX).                     13260000
      *                                                                 13270000
       P06051-EXIT.                                                     13280000
           EXIT.                                                        13290000
           EJECT                                                        13300000
      ***************************************************************** 13310000
      *                                                                 13320000
      *    PARAGRAPH:  P06100-COMPUTE-MSG-TOTALS                       *13330000
      *                                                                 13340000
      *    FUNCTION :  PER-USER MESSAGE, WORD AND CHARACTER COUNTS -   *13350000
      *                GCAS02 HAS ALREADY LEFT ONLY NON-SPAM, NON-     *13360000
      *                INFO, TRACKED-SENDER TRAFFIC IN GCA-MSG-TABLE.   13370000
      *                                                                 13380000
      ***************************************************************** 13390000
      *                                                                 13400000
       P06100-COMPUTE-MSG-TOTALS.                                       13410000
      *                                                                 13420000
           PERFORM P06110-TOTAL-ONE-MESSAGE THRU P06110-EXIT            13430000
               VARYING WS-SUB1 FROM 1 BY 1                              13440000
                   UNTIL WS-SUB1 > GCA-MSG-COUNT.                       13450000
      *                                                                 13460000
       P06100-EXIT.                                                     13470000
           EXIT.                                                        13480000
      *                                                                 13490000
       P06110-TOTAL-ONE-MESSAGE.                                        13500000
      *                                                                 13510000
           MOVE 'N' TO WS-FOUND-SW.                                     13520000
           PERFORM P06115-MATCH-ONE-USTAT THRU P06115-EXIT              13530000
               VARYING WS-USER-IDX FROM 1 BY 1                          13540000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT            13550000
                      OR USER-FOUND.                                    13560000
           IF USER-FOUND                                                13570000
               ADD 1 TO MESSAGES-SENT(WS-USER-IDX)                      13580000
               ADD MSG-CONTENT-LEN(WS-SUB1) TO CHARS-SENT(WS-USER-IDX)  13590000
               MOVE MSG-CONTENT(WS-SUB1) TO WS-CONTENT-HOLD             13600000
               MOVE MSG-CONTENT-LEN(WS-SUB1) TO WS-CONTENT-LEN          13610000
               PERFORM P06900-COUNT-WORDS-IN-CONTENT THRU P06900-EXIT   13620000
               ADD WS-WORD-COUNT-THIS TO WORDS-SENT(WS-USER-IDX).       13630000
      *                                                                 13640000
       P06110-EXIT.                                                     13650000
           EXIT.                                                        13660000
      *                                                                 13670000
       P06115-MATCH-ONE-USTAT.                                          13680000
      *                                                                 13690000
           IF USER-NAME(WS-USER-IDX) = SENDER-NAME(WS-SUB1)             13700000
               MOVE 'Y' TO WS-FOUND-SW.                                 13710000
      *                                                                 13720000
       P06115-EXIT.                                                     13730000
           EXIT.                                                        13740000
           EJECT                                                        13750000
      ***************************************************************** 13760000
      *                                                                 13770000
      *    PARAGRAPH:  P06900-COUNT-WORDS-IN-CONTENT                   *13780000
      *                                                                 13790000
      *    FUNCTION :  COUNT THE WHITESPACE-DELIMITED TOKENS IN        *13800000
      *                WS-CONTENT-HOLD (WS-CONTENT-LEN BYTES LONG).    *13810000
      *                SHARED BY THE MESSAGE-TOTALS AND SPAM-TOTALS    *13820000
      *                PASSES, WHICH ONLY NEED A COUNT, NOT THE WORDS   13830000
      *                THEMSELVES.                                     *13840000
      *                                                                 13850000
      ***************************************************************** 13860000
      *                                                                 13870000
       P06900-COUNT-WORDS-IN-CONTENT.                                   13880000
      *                                                                 13890000
           MOVE 0 TO WS-WORD-COUNT-THIS.                                13900000
           MOVE 1 TO WS-WORD-PTR.                                       13910000
           PERFORM P06950-EXTRACT-NEXT-WORD THRU P06950-EXIT.           13920000
           PERFORM P06901-COUNT-ONE-WORD THRU P06901-EXIT               13930000
               UNTIL NO-MORE-WORDS.                                     13940000
      *                                                                 13950000
       P06900-EXIT.                                                     13960000
           EXIT.                                                        13970000
      *                                                                 13980000
       P06901-COUNT-ONE-WORD.                                           13990000
      *                                                                 14000000
           ADD 1 TO WS-WORD-COUNT-THIS.                                 14010000
           PERFORM P06950-EXTRACT-NEXT-WORD THRU P06950-EXIT.           14020000
      *                                                                 14030000
       P06901-EXIT.                                                     14040000
           EXIT.                                                        14050000
      *                                                                 14060000
      *    PULL THE NEXT WHITESPACE-DELIMITED TOKEN OUT OF             *14070000
      *    WS-CONTENT-HOLD, STARTING AT WS-WORD-PTR, INTO WS-WORD-HOLD.*14080000
      *    SETS WS-WORD-FOUND-SW TO 'N' WHEN NO TOKEN REMAINS.         *14090000
      *                                                                 14100000
       P06950-EXTRACT-NEXT-WORD.                                        14110000
      *                                                                 14120000
           MOVE SPACES TO WS-WORD-HOLD.                                 14130000
           MOVE 0 TO WS-WORD-LEN.                                       14140000
           PERFORM P06951-SKIP-LEADING-SPACE THRU P06951-EXIT           14150000
               UNTIL WS-WORD-PTR > WS-CONTENT-LEN                       14160000
                  OR WS-CONTENT-CHAR(WS-WORD-PTR) NOT = SPACE.          14170000
           IF WS-WORD-PTR > WS-CONTENT-LEN                              14180000
               MOVE 'N' TO WS-WORD-FOUND-SW                             14190000
           ELSE                                                         14200000
               MOVE 'Y' TO WS-WORD-FOUND-SW                             14210000
               PERFORM P06952-COPY-ONE-WORD-CHAR THRU P06952-EXIT       14220000
                   UNTIL WS-WORD-PTR > WS-CONTENT-LEN                   14230000
                      OR WS-CONTENT-CHAR(WS-WORD-PTR) = SPACE           14240000
                      OR WS-WORD-LEN = 60                               14250000
           END-IF.                                                      14260000
      *                                                                 14270000
       P06950-EXIT.                                                     14280000
           EXIT.                                                        14290000
      *                                                                 14300000
       P06951-SKIP-LEADING-SPACE.                                       14310000
      *                                                                 14320000
           ADD 1 TO WS-WORD-PTR.                                        14330000
      *                                                                 14340000
       P06951-EXIT.                                                     14350000
           EXIT.                                                        14360000
      *                                                                 14370000
       P06952-COPY-ONE-WORD-CHAR.                                       14380000
      *                                                                 14390000
           ADD 1 TO WS-WORD-LEN.                                        14400000
           MOVE WS-CONTENT-CHAR(WS-WORD-PTR)                            14410000
               TO WS-WORD-CHAR(WS-WORD-LEN).                            14420000
           ADD 1 TO WS-WORD-PTR.                                        14430000
      *                                                                 14440000
       P06952-EXIT.                                                     14450000
           EXIT.                                                        14460000
           EJECT                                                        14470000
      ***************************************************************** 14480000
      *                                                                 14490000
      *    PARAGRAPH:  P06200-COMPUTE-WORD-FREQUENCY                   *14500000
      *                                                                 14510000
      *    FUNCTION :  FOR EACH TRACKED USER, TALLY A LOWER-CASED      *14520000
      *                WORD-FREQUENCY MAP OVER ALL OF THAT USER'S      *14530000
      *                MESSAGES, THEN BUILD THE TOP-5-PER-LENGTH        14540000
      *                COMMON-WORD TABLES FOR WORD LENGTHS 4-9.        *14550000
      *                                                                 14560000
      ***************************************************************** 14570000
      *                                                                 14580000
       P06200-COMPUTE-WORD-FREQUENCY.                                   14590000
      *                                                                 14600000
           PERFORM P06210-PROCESS-ONE-USER-WORDS THRU P06210-EXIT       14610000
               VARYING WS-USER-IDX FROM 1 BY 1                          14620000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           14630000
      *                                                                 14640000
       P06200-EXIT.                                                     14650000
           EXIT.                                                        14660000
      *                                                                 14670000
       P06210-PROCESS-ONE-USER-WORDS.                                   14680000
      *                                                                 14690000
           MOVE ZEROES TO WS-UWF-COUNT.                                 14700000
           PERFORM P06220-TALLY-ONE-MESSAGE THRU P06220-EXIT            14710000
               VARYING WS-SUB1 FROM 1 BY 1                              14720000
                   UNTIL WS-SUB1 > GCA-MSG-COUNT.                       14730000
           PERFORM P06280-BUILD-COMMON-WORD-TABLES THRU P06280-EXIT.    14740000
      *                                                                 14750000
       P06210-EXIT.                                                     14760000
           EXIT.                                                        14770000
      *                                                                 14780000
       P06220-TALLY-ONE-MESSAGE.                                        14790000
      *                                                                 14800000
           IF SENDER-NAME(WS-SUB1) = USER-NAME(WS-USER-IDX)             14810000
               MOVE MSG-CONTENT(WS-SUB1) TO WS-CONTENT-HOLD             14820000
               MOVE MSG-CONTENT-LEN(WS-SUB1) TO WS-CONTENT-LEN          14830000
               MOVE 1 TO WS-WORD-PTR                                    14840000
               PERFORM P06950-EXTRACT-NEXT-WORD THRU P06950-EXIT        14850000
               PERFORM P06230-TALLY-AND-ADVANCE THRU P06230-EXIT        14860000
                   UNTIL NO-MORE-WORDS.                                 14870000
      *                                                                 14880000
       P06220-EXIT.                                                     14890000
           EXIT.                                                        14900000
      *                                                                 14910000
       P06230-TALLY-AND-ADVANCE.                                        14920000
      *                                                                 14930000
           INSPECT WS-WORD-HOLD                                         14940000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  14950000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 14960000
           PERFORM P06240-FIND-OR-ADD-UWF THRU P06240-EXIT.             14970000
           PERFORM P06950-EXTRACT-NEXT-WORD THRU P06950-EXIT.           14980000
      *                                                                 14990000
       P06230-EXIT.                                                     15000000
           EXIT.                                                        15010000
      *                                                                 15020000
       P06240-FIND-OR-ADD-UWF.                                          15030000
      *                                                                 15040000
           MOVE 'N' TO WS-DUP-SW.                                       15050000
           PERFORM P06241-TEST-ONE-UWF THRU P06241-EXIT                 15060000
               VARYING WS-SUB2 FROM 1 BY 1                              15070000
                   UNTIL WS-SUB2 > WS-UWF-COUNT                         15080000
                      OR WORD-ALREADY-SEEN.                             15090000
           IF WORD-NOT-YET-SEEN                                         15100000
              AND WS-UWF-COUNT < 2000                                   15110000
               ADD 1 TO WS-UWF-COUNT                                    15120000
               MOVE WS-WORD-HOLD TO WS-UWF-WORD(WS-UWF-COUNT)           15130000
               MOVE 1 TO WS-UWF-FREQ(WS-UWF-COUNT).                     15140000
      *                                                                 15150000
       P06240-EXIT.                                                     15160000
           EXIT.                                                        15170000
      *                                                                 15180000
       P06241-TEST-ONE-UWF.                                             15190000
      *                                                                 15200000
           IF WS-UWF-WORD(WS-SUB2) = WS-WORD-HOLD                       15210000
               MOVE 'Y' TO WS-DUP-SW                                    15220000
               ADD 1 TO WS-UWF-FREQ(WS-SUB2).                           15230000
      *                                                                 15240000
       P06241-EXIT.                                                     15250000
           EXIT.                                                        15260000
           EJECT                                                        15270000
      ***************************************************************** 15280000
      *                                                                 15290000
      *    PARAGRAPH:  P06280-BUILD-COMMON-WORD-TABLES                 *15300000
      *                                                                 15310000
      *    FUNCTION :  FOR WORD LENGTHS 4 THROUGH 9, SELECT THE TOP    *15320000
      *                5 MOST-FREQUENT WORDS OF THAT LENGTH OUT OF     *15330000
      *                WS-USER-WORD-FREQ-TABLE INTO THE CURRENT        *15340000
      *                USER'S COMMON-WORD-GROUP.                        15350000
      *                                                                 15360000
      ***************************************************************** 15370000
      *                                                                 15380000
       P06280-BUILD-COMMON-WORD-TABLES.                                 15390000
      *                                                                 15400000
           PERFORM P06281-BUILD-ONE-LENGTH-GROUP THRU P06281-EXIT       15410000
               VARYING WS-COMMON-LEN-IDX FROM 1 BY 1                    15420000
                   UNTIL WS-COMMON-LEN-IDX > 6.                         15430000
      *                                                                 15440000
       P06280-EXIT.                                                     15450000
           EXIT.                                                        15460000
      *                                                                 15470000
       P06281-BUILD-ONE-LENGTH-GROUP.                                   15480000
      *                                                                 15490000
           COMPUTE WS-LOW-BOUND = WS-COMMON-LEN-IDX + 3.                15500000
           MOVE WS-LOW-BOUND                                            15510000
               TO COMMON-WORD-LENGTH(WS-USER-IDX, WS-COMMON-LEN-IDX).   15520000
           MOVE ZEROES TO WS-TOP5-IDX.                                  15530000
           PERFORM P06282-SELECT-ONE-TOP-WORD THRU P06282-EXIT          15540000
               VARYING WS-SUB3 FROM 1 BY 1                              15550000
                   UNTIL WS-SUB3 > 5.                                   15560000
      *                                                                 15570000
       P06281-EXIT.                                                     15580000
           EXIT.                                                        15590000
      *                                                                 15600000
       P06282-SELECT-ONE-TOP-WORD.                                      15610000
      *                                                                 15620000
           MOVE 0 TO WS-HIGH-FREQ.                                      15630000
           MOVE 0 TO WS-HIGH-FREQ-SUB.                                  15640000
           PERFORM P06283-TEST-ONE-UWF-CANDIDATE THRU P06283-EXIT       15650000
               VARYING WS-SUB2 FROM 1 BY 1                              15660000
                   UNTIL WS-SUB2 > WS-UWF-COUNT.                        15670000
           IF WS-HIGH-FREQ-SUB > 0                                      15680000
               MOVE WS-HIGH-FREQ-SUB TO WS-TOP5-ENTRY(WS-SUB3)          15690000
               MOVE WS-UWF-WORD(WS-HIGH-FREQ-SUB)                       15700000
                   TO COMMON-WORD-TEXT(WS-USER-IDX, WS-COMMON-LEN-IDX,  15710000
                       WS-SUB3)                                         15720000
               MOVE WS-UWF-FREQ(WS-HIGH-FREQ-SUB)                       15730000
                   TO COMMON-WORD-FREQ(WS-USER-IDX, WS-COMMON-LEN-IDX,  15740000
                       WS-SUB3)                                         15750000
           ELSE                                                         15760000
               MOVE SPACES                                              15770000
                   TO COMMON-WORD-TEXT(WS-USER-IDX, WS-COMMON-LEN-IDX,  15780000
                       WS-SUB3)                                         15790000
               MOVE ZERO                                                15800000
                   TO COMMON-WORD-FREQ(WS-USER-IDX, WS-COMMON-LEN-IDX,  15810000
                       WS-SUB3)                                         15820000
           END-IF.                                                      15830000
      *                                                                 15840000
       P06282-EXIT.                                                     15850000
           EXIT.                                                        15860000
      *                                                                 15870000
       P06283-TEST-ONE-UWF-CANDIDATE.                                   15880000
      *                                                                 15890000
           MOVE 'N' TO WS-DUP-SW.                                       15900000
           PERFORM P06284-TEST-ALREADY-SELECTED THRU P06284-EXIT        15910000
               VARYING WS-SUB4 FROM 1 BY 1                              15920000
                   UNTIL WS-SUB4 > 5                                    15930000
                      OR WORD-ALREADY-SEEN.                             15940000
           IF WORD-NOT-YET-SEEN                                         15950000
               MOVE WS-UWF-WORD(WS-SUB2) TO WS-WORD-HOLD                15960000
               PERFORM P06285-FIND-UWF-WORD-LEN THRU P06285-EXIT        15970000
               IF WS-WORD-LEN = WS-LOW-BOUND                            15980000
                  AND WS-UWF-FREQ(WS-SUB2) > WS-HIGH-FREQ               15990000
                   MOVE WS-UWF-FREQ(WS-SUB2) TO WS-HIGH-FREQ            16000000
                   MOVE WS-SUB2 TO WS-HIGH-FREQ-SUB.                    16010000
      *                                                                 16020000
       P06283-EXIT.                                                     16030000
           EXIT.                                                        16040000
      *                                                                 16050000
       P06284-TEST-ALREADY-SELECTED.                                    16060000
      *                                                                 16070000
           IF WS-TOP5-ENTRY(WS-SUB4) = WS-SUB2                          16080000
               MOVE 'Y' TO WS-DUP-SW.                                   16090000
      *                                                                 16100000
       P06284-EXIT.                                                     16110000
           EXIT.                                                        16120000
      *                                                                 16130000
       P06285-FIND-UWF-WORD-LEN.                                        16140000
      *                                                                 16150000
           MOVE 60 TO WS-WORD-LEN.                                      16160000
           PERFORM P06286-BACK-UP-UWF-WORD THRU P06286-EXIT             16170000
               UNTIL WS-WORD-LEN = 0                                    16180000
                  OR WS-WORD-CHAR(WS-WORD-LEN) NOT = SPACE.             16190000
      *                                                                 16200000
       P06285-EXIT.                                                     16210000
           EXIT.                                                        16220000
      *                                                                 16230000
       P06286-BACK-UP-UWF-WORD.                                         16240000
      *                                                                 16250000
           SUBTRACT 1 FROM WS-WORD-LEN.                                 16260000
      *                                                                 16270000
       P06286-EXIT.                                                     16280000
           EXIT.                                                        16290000
           EJECT                                                        16300000
      ******************************************************************16310000
      *    PARAGRAPH:  P06300-DEDUP-AND-SORT-NAMES                     *16320000
      *    NICKNAMES ARE DEDUPED PER USER (FIRST-SEEN KEPT) AND THE    *16330000
      *    GROUP-NAME LIST IS DEDUPED ONCE FOR THE WHOLE CHAT, THEN    *16340000
      *    BOTH ARE RESEQUENCED SHORTEST-TEXT-FIRST.                   *16350000
      ******************************************************************16360000
      *                                                                 16370000
       P06300-DEDUP-AND-SORT-NAMES.                                     16380000
      *                                                                 16390000
           PERFORM P06310-DEDUP-SORT-ONE-USER THRU P06310-EXIT          16400000
               VARYING WS-USER-IDX FROM 1 BY 1                          16410000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           16420000
           PERFORM P06350-DEDUP-GROUP-NAMES THRU P06350-EXIT.           16430000
           PERFORM P06360-SORT-GROUP-NAMES THRU P06360-EXIT.            16440000
      *                                                                 16450000
       P06300-EXIT.                                                     16460000
           EXIT.                                                        16470000
      *                                                                 16480000
       P06310-DEDUP-SORT-ONE-USER.                                      16490000
      *                                                                 16500000
           PERFORM P06320-DEDUP-ONE-USER-NICKNAMES THRU P06320-EXIT.    16510000
           PERFORM P06330-SORT-ONE-USER-NICKNAMES THRU P06330-EXIT.     16520000
      *                                                                 16530000
       P06310-EXIT.                                                     16540000
           EXIT.                                                        16550000
      *                                                                 16560000
       P06320-DEDUP-ONE-USER-NICKNAMES.                                 16570000
      *                                                                 16580000
           MOVE 0 TO WS-KEPT-COUNT.                                     16590000
           PERFORM P06321-DEDUP-TEST-ONE-NICKNAME THRU P06321-EXIT      16600000
               VARYING WS-SUB2 FROM 1 BY 1                              16610000
                   UNTIL WS-SUB2 > NICKNAME-COUNT(WS-USER-IDX).         16620000
           MOVE WS-KEPT-COUNT TO NICKNAME-COUNT(WS-USER-IDX).           16630000
      *                                                                 16640000
       P06320-EXIT.                                                     16650000
           EXIT.                                                        16660000
      *                                                                 16670000
       P06321-DEDUP-TEST-ONE-NICKNAME.                                  16680000
      *                                                                 16690000
           MOVE 'N' TO WS-DUP-SW.                                       16700000
           PERFORM P06322-TEST-ONE-KEPT-NICKNAME THRU P06322-EXIT       16710000
               VARYING WS-SUB3 FROM 1 BY 1                              16720000
                   UNTIL WS-SUB3 > WS-KEPT-COUNT                        16730000
                      OR WORD-ALREADY-SEEN.                             16740000
           IF WORD-NOT-YET-SEEN                                         16750000
               ADD 1 TO WS-KEPT-COUNT                                   16760000
               MOVE NICKNAME(WS-USER-IDX, WS-SUB2)                      16770000
                   TO NICKNAME(WS-USER-IDX, WS-KEPT-COUNT).             16780000
      *                                                                 16790000
       P06321-EXIT.                                                     16800000
           EXIT.                                                        16810000
      *                                                                 16820000
       P06322-TEST-ONE-KEPT-NICKNAME.                                   16830000
      *                                                                 16840000
           IF NICKNAME(WS-USER-IDX, WS-SUB3) =                          16850000
              NICKNAME(WS-USER-IDX, WS-SUB2)                            16860000
               MOVE 'Y' TO WS-DUP-SW.                                   16870000
      *                                                                 16880000
       P06322-EXIT.                                                     16890000
           EXIT.                                                        16900000
      *                                                                 16910000
       P06330-SORT-ONE-USER-NICKNAMES.                                  16920000
      *                                                                 16930000
           IF NICKNAME-COUNT(WS-USER-IDX) > 1                           16940000
               PERFORM P06331-OUTER-NICKNAME-PASS THRU P06331-EXIT      16950000
                   VARYING WS-SUB2 FROM 1 BY 1                          16960000
                       UNTIL WS-SUB2 >= NICKNAME-COUNT(WS-USER-IDX).    16970000
      *                                                                 16980000
       P06330-EXIT.                                                     16990000
           EXIT.                                                        17000000
      *                                                                 17010000
       P06331-OUTER-NICKNAME-PASS.                                      17020000
      *                                                                 17030000
           PERFORM P06332-COMPARE-ONE-NICKNAME-PAIR THRU P06332-EXIT    17040000
               VARYING WS-SUB3 FROM 1 BY 1                              17050000
                   UNTIL WS-SUB3 >                                      17060000
                       NICKNAME-COUNT(WS-USER-IDX) - WS-SUB2.           17070000
      *                                                                 17080000
       P06331-EXIT.                                                     17090000
           EXIT.                                                        17100000
      *                                                                 17110000
       P06332-COMPARE-ONE-NICKNAME-PAIR.                                17120000
      *                                                                 17130000
           MOVE NICKNAME(WS-USER-IDX, WS-SUB3) TO WS-NAME-HOLD.         17140000
           PERFORM P06960-FIND-NAME-HOLD-LEN THRU P06960-EXIT.          17150000
           MOVE WS-NAME-LEN TO WS-LEN-A.                                17160000
           MOVE NICKNAME(WS-USER-IDX, WS-SUB3 + 1) TO WS-NAME-HOLD.     17170000
           PERFORM P06960-FIND-NAME-HOLD-LEN THRU P06960-EXIT.          17180000
           MOVE WS-NAME-LEN TO WS-LEN-B.                                17190000
           IF WS-LEN-A > WS-LEN-B                                       17200000
               MOVE NICKNAME(WS-USER-IDX, WS-SUB3) TO WS-NAME-HOLD      17210000
               MOVE NICKNAME(WS-USER-IDX, WS-SUB3 + 1)                  17220000
                   TO NICKNAME(WS-USER-IDX, WS-SUB3)                    17230000
               MOVE WS-NAME-HOLD TO NICKNAME(WS-USER-IDX, WS-SUB3 + 1). 17240000
      *                                                                 17250000
       P06332-EXIT.                                                     17260000
           EXIT.                                                        17270000
      *                                                                 17280000
       P06350-DEDUP-GROUP-NAMES.                                        17290000
      *                                                                 17300000
           MOVE 0 TO WS-KEPT-COUNT.                                     17310000
           PERFORM P06351-DEDUP-TEST-ONE-GROUP-NAME THRU P06351-EXIT    17320000
               VARYING WS-SUB2 FROM 1 BY 1                              17330000
                   UNTIL WS-SUB2 > GROUP-NAME-COUNT.                    17340000
           MOVE WS-KEPT-COUNT TO GROUP-NAME-COUNT.                      17350000
      *                                                                 17360000
       P06350-EXIT.                                                     17370000
           EXIT.                                                        17380000
      *                                                                 17390000
       P06351-DEDUP-TEST-ONE-GROUP-NAME.                                17400000
      *                                                                 17410000
           MOVE 'N' TO WS-DUP-SW.                                       17420000
           PERFORM P06352-TEST-ONE-KEPT-GROUP-NAME THRU P06352-EXIT     17430000
               VARYING WS-SUB3 FROM 1 BY 1                              17440000
                   UNTIL WS-SUB3 > WS-KEPT-COUNT                        17450000
                      OR WORD-ALREADY-SEEN.                             17460000
           IF WORD-NOT-YET-SEEN                                         17470000
               ADD 1 TO WS-KEPT-COUNT                                   17480000
               MOVE GROUP-NAME(WS-SUB2) TO GROUP-NAME(WS-KEPT-COUNT).   17490000
      *                                                                 17500000
       P06351-EXIT.                                                     17510000
           EXIT.                                                        17520000
      *                                                                 17530000
       P06352-TEST-ONE-KEPT-GROUP-NAME.                                 17540000
      *                                                                 17550000
           IF GROUP-NAME(WS-SUB3) = GROUP-NAME(WS-SUB2)                 17560000
               MOVE 'Y' TO WS-DUP-SW.                                   17570000
      *                                                                 17580000
       P06352-EXIT.                                                     17590000
           EXIT.                                                        17600000
      *                                                                 17610000
       P06360-SORT-GROUP-NAMES.                                         17620000
      *                                                                 17630000
           IF GROUP-NAME-COUNT > 1                                      17640000
               PERFORM P06361-OUTER-GROUP-NAME-PASS THRU P06361-EXIT    17650000
                   VARYING WS-SUB2 FROM 1 BY 1                          17660000
                       UNTIL WS-SUB2 >= GROUP-NAME-COUNT.               17670000
      *                                                                 17680000
       P06360-EXIT.                                                     17690000
           EXIT.                                                        17700000
      *                                                                 17710000
       P06361-OUTER-GROUP-NAME-PASS.                                    17720000
      *                                                                 17730000
           PERFORM P06362-COMPARE-ONE-GROUP-NAME-PAIR THRU P06362-EXIT  17740000
               VARYING WS-SUB3 FROM 1 BY 1                              17750000
                   UNTIL WS-SUB3 > GROUP-NAME-COUNT - WS-SUB2.          17760000
      *                                                                 17770000
       P06361-EXIT.                                                     17780000
           EXIT.                                                        17790000
      *                                                                 17800000
       P06362-COMPARE-ONE-GROUP-NAME-PAIR.                              17810000
      *                                                                 17820000
           MOVE GROUP-NAME(WS-SUB3) TO WS-GNAME-HOLD.                   17830000
           PERFORM P06965-FIND-GNAME-HOLD-LEN THRU P06965-EXIT.         17840000
           MOVE WS-NAME-LEN TO WS-LEN-A.                                17850000
           MOVE GROUP-NAME(WS-SUB3 + 1) TO WS-GNAME-HOLD.               17860000
           PERFORM P06965-FIND-GNAME-HOLD-LEN THRU P06965-EXIT.         17870000
           MOVE WS-NAME-LEN TO WS-LEN-B.                                17880000
           IF WS-LEN-A > WS-LEN-B                                       17890000
               MOVE GROUP-NAME(WS-SUB3) TO WS-GNAME-HOLD                17900000
               MOVE GROUP-NAME(WS-SUB3 + 1) TO GROUP-NAME(WS-SUB3)      17910000
               MOVE WS-GNAME-HOLD TO GROUP-NAME(WS-SUB3 + 1).           17920000
      *                                                                 17930000
       P06362-EXIT.                                                     17940000
           EXIT.                                                        17950000
      *                                                                 17960000
       P06960-FIND-NAME-HOLD-LEN.                                       17970000
      *                                                                 17980000
           MOVE 60 TO WS-NAME-LEN.                                      17990000
           PERFORM P06961-BACK-UP-NAME-HOLD THRU P06961-EXIT            18000000
               UNTIL WS-NAME-LEN = 0                                    18010000
                  OR WS-NAME-CHAR(WS-NAME-LEN) NOT = SPACE.             18020000
      *                                                                 18030000
       P06960-EXIT.                                                     18040000
           EXIT.                                                        18050000
      *                                                                 18060000
       P06961-BACK-UP-NAME-HOLD.                                        18070000
      *                                                                 18080000
           SUBTRACT 1 FROM WS-NAME-LEN.                                 18090000
      *                                                                 18100000
       P06961-EXIT.                                                     18110000
           EXIT.                                                        18120000
      *                                                                 18130000
       P06965-FIND-GNAME-HOLD-LEN.                                      18140000
      *                                                                 18150000
           MOVE 100 TO WS-NAME-LEN.                                     18160000
           PERFORM P06966-BACK-UP-GNAME-HOLD THRU P06966-EXIT           18170000
               UNTIL WS-NAME-LEN = 0                                    18180000
                  OR WS-GNAME-CHAR(WS-NAME-LEN) NOT = SPACE.            18190000
      *                                                                 18200000
       P06965-EXIT.                                                     18210000
           EXIT.                                                        18220000
      *                                                                 18230000
       P06966-BACK-UP-GNAME-HOLD.                                       18240000
      *                                                                 18250000
           SUBTRACT 1 FROM WS-NAME-LEN.                                 18260000
      *                                                                 18270000
       P06966-EXIT.                                                     18280000
           EXIT.                                                        18290000
           EJECT                                                        18300000
      ******************************************************************18310000
      *    PARAGRAPH:  P06400-COMPUTE-AVERAGES                         *18320000
      *    AVERAGE-WORDS/AVERAGE-CHARS ARE CARRIED UNROUNDED HERE -    *18330000
      *    HALF_UP ROUNDING IS DEFERRED TO THE PAGE 3 REPORT EDIT, SO  *18340000
      *    NO ROUNDED PHRASE APPEARS ON EITHER COMPUTE BELOW.          *18350000
      ******************************************************************18360000
      *                                                                 18370000
       P06400-COMPUTE-AVERAGES.                                         18380000
      *                                                                 18390000
           PERFORM P06410-AVERAGE-ONE-USER THRU P06410-EXIT             18400000
               VARYING WS-USER-IDX FROM 1 BY 1                          18410000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           18420000
      *                                                                 18430000
       P06400-EXIT.                                                     18440000
           EXIT.                                                        18450000
      *                                                                 18460000
       P06410-AVERAGE-ONE-USER.                                         18470000
      *                                                                 18480000
           IF MESSAGES-SENT(WS-USER-IDX) > 0                            18490000
               COMPUTE AVERAGE-WORDS(WS-USER-IDX) =                     18500000
                   WORDS-SENT(WS-USER-IDX) / MESSAGES-SENT(WS-USER-IDX) 18510000
           ELSE                                                         18520000
               MOVE ZERO TO AVERAGE-WORDS(WS-USER-IDX).                 18530000
           IF WORDS-SENT(WS-USER-IDX) > 0                               18540000
               COMPUTE AVERAGE-CHARS(WS-USER-IDX) =                     18550000
                   CHARS-SENT(WS-USER-IDX) / WORDS-SENT(WS-USER-IDX)    18560000
           ELSE                                                         18570000
               MOVE ZERO TO AVERAGE-CHARS(WS-USER-IDX).                 18580000
      *                                                                 18590000
       P06410-EXIT.                                                     18600000
           EXIT.                                                        18610000
           EJECT                                                        18620000
      ******************************************************************18630000
      *    PARAGRAPH:  P06500-COMPUTE-SPAM-TOTALS                      *18640000
      *    ONLY SPAM MESSAGES FROM A TRACKED SENDER ARE COUNTED, PER   *18650000
      *    THE RULE THAT UNTRACKED SENDERS NEVER APPEAR IN GROUPSTATS. *18660000
      ******************************************************************18670000
      *                                                                 18680000
       P06500-COMPUTE-SPAM-TOTALS.                                      18690000
      *                                                                 18700000
           PERFORM P06510-TOTAL-ONE-SPAM-MSG THRU P06510-EXIT           18710000
               VARYING WS-SUB1 FROM 1 BY 1                              18720000
                   UNTIL WS-SUB1 > WS-SPAM-MSG-COUNT.                   18730000
      *                                                                 18740000
       P06500-EXIT.                                                     18750000
           EXIT.                                                        18760000
      *                                                                 18770000
       P06510-TOTAL-ONE-SPAM-MSG.                                       18780000
      *                                                                 18790000
           MOVE 'N' TO WS-FOUND-SW.                                     18800000
           PERFORM P06515-MATCH-ONE-SPAM-USTAT THRU P06515-EXIT         18810000
               VARYING WS-USER-IDX FROM 1 BY 1                          18820000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT            18830000
                      OR USER-FOUND.                                    18840000
           IF USER-FOUND                                                18850000
               ADD 1 TO SPAM-MESSAGES-SENT(WS-USER-IDX)                 18860000
               ADD WS-SPAM-WORD-COUNT(WS-SUB1)                          18870000
                   TO SPAM-WORDS-SENT(WS-USER-IDX)                      18880000
               ADD WS-SPAM-CONTENT-LEN(WS-SUB1)                         18890000
                   TO SPAM-CHARS-SENT(WS-USER-IDX).                     18900000
      *                                                                 18910000
       P06510-EXIT.                                                     18920000
           EXIT.                                                        18930000
      *                                                                 18940000
       P06515-MATCH-ONE-SPAM-USTAT.                                     18950000
      *                                                                 18960000
           IF USER-NAME(WS-USER-IDX) = WS-SPAM-SENDER-NAME(WS-SUB1)     18970000
               MOVE 'Y' TO WS-FOUND-SW.                                 18980000
      *                                                                 18990000
       P06515-EXIT.                                                     19000000
           EXIT.                                                        19010000
           EJECT                                                        19020000
      ******************************************************************19030000
      *    PARAGRAPH:  P06600-COMPUTE-REACTIONS                        *19040000
      *    ONE PASS OVER THE REACTIONS A MESSAGE RECEIVED CREDITS THE  *19050000
      *    SENDER WITH RECEIVED REACTIONS AND EACH REACTOR WITH A      *19060000
      *    REACTION SENT - UNTRACKED NAMES ON EITHER SIDE ARE SKIPPED. *19070000
      ******************************************************************19080000
      *                                                                 19090000
       P06600-COMPUTE-REACTIONS.                                        19100000
      *                                                                 19110000
           PERFORM P06610-REACT-ONE-MESSAGE THRU P06610-EXIT            19120000
               VARYING WS-SUB1 FROM 1 BY 1                              19130000
                   UNTIL WS-SUB1 > GCA-MSG-COUNT.                       19140000
      *                                                                 19150000
       P06600-EXIT.                                                     19160000
           EXIT.                                                        19170000
      *                                                                 19180000
       P06610-REACT-ONE-MESSAGE.                                        19190000
      *                                                                 19200000
           IF REACTION-COUNT(WS-SUB1) > 0                               19210000
               MOVE 'N' TO WS-FOUND-SW                                  19220000
               PERFORM P06615-MATCH-SENDER-USTAT THRU P06615-EXIT       19230000
                   VARYING WS-USER-IDX FROM 1 BY 1                      19240000
                       UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT        19250000
                          OR USER-FOUND                                 19260000
               IF USER-FOUND                                            19270000
                   ADD REACTION-COUNT(WS-SUB1)                          19280000
                       TO REACTIONS-RECEIVED(WS-USER-IDX)               19290000
               PERFORM P06620-REACT-ONE-ENTRY THRU P06620-EXIT          19300000
                   VARYING WS-SUB2 FROM 1 BY 1                          19310000
                       UNTIL WS-SUB2 > REACTION-COUNT(WS-SUB1).         19320000
      *                                                                 19330000
       P06610-EXIT.                                                     19340000
           EXIT.                                                        19350000
      *                                                                 19360000
       P06615-MATCH-SENDER-USTAT.                                       19370000
      *                                                                 19380000
           IF USER-NAME(WS-USER-IDX) = SENDER-NAME(WS-SUB1)             19390000
               MOVE 'Y' TO WS-FOUND-SW.                                 19400000
      *                                                                 19410000
       P06615-EXIT.                                                     19420000
           EXIT.                                                        19430000
      *                                                                 19440000
       P06620-REACT-ONE-ENTRY.                                          19450000
      *                                                                 19460000
           MOVE 'N' TO WS-FOUND-SW.                                     19470000
           PERFORM P06625-MATCH-REACTOR-USTAT THRU P06625-EXIT          19480000
               VARYING WS-USER-IDX FROM 1 BY 1                          19490000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT            19500000
                      OR USER-FOUND.                                    19510000
           IF USER-FOUND                                                19520000
               ADD 1 TO REACTIONS-SENT(WS-USER-IDX).                    19530000
      *                                                                 19540000
       P06620-EXIT.                                                     19550000
           EXIT.                                                        19560000
      *                                                                 19570000
       P06625-MATCH-REACTOR-USTAT.                                      19580000
      *                                                                 19590000
           IF USER-NAME(WS-USER-IDX) =                                  19600000
              REACTION-SENDER(WS-SUB1, WS-SUB2)                         19610000
               MOVE 'Y' TO WS-FOUND-SW.                                 19620000
      *                                                                 19630000
       P06625-EXIT.                                                     19640000
           EXIT.                                                        19650000
           EJECT                                                        19660000
      ******************************************************************19670000
      *    PARAGRAPH:  P06700-COMPUTE-TIME-DISTRIBUTION                *19680000
      *    HOURLY BUCKET IS TAKEN STRAIGHT FROM MSG-HOUR-TEXT, WHICH   *19690000
      *    IS ALWAYS TWO ZERO-FILLED DIGITS, SO A DIRECT NUMERIC MOVE  *19700000
      *    IS SAFE WITHOUT THE JUSTIFY/ZERO-FILL TRICK USED ON THE     *19710000
      *    TIMESTAMP TEXT BACK IN P02210.                               19720000
      ******************************************************************19730000
      *                                                                 19740000
       P06700-COMPUTE-TIME-DISTRIBUTION.                                19750000
      *                                                                 19760000
           PERFORM P06710-DISTRIBUTE-ONE-MESSAGE THRU P06710-EXIT       19770000
               VARYING WS-SUB1 FROM 1 BY 1                              19780000
                   UNTIL WS-SUB1 > GCA-MSG-COUNT.                       19790000
      *                                                                 19800000
       P06700-EXIT.                                                     19810000
           EXIT.                                                        19820000
      *                                                                 19830000
       P06710-DISTRIBUTE-ONE-MESSAGE.                                   19840000
      *                                                                 19850000
           MOVE MSG-HOUR-TEXT(WS-SUB1) TO WS-HOUR-BIN.                  19860000
           ADD 1 TO HOURLY-MSG-COUNT(WS-HOUR-BIN + 1).                  19870000
           MOVE 'N' TO WS-FOUND-SW.                                     19880000
           PERFORM P06720-MATCH-ONE-DAY-ENTRY THRU P06720-EXIT          19890000
               VARYING WS-SUB2 FROM 1 BY 1                              19900000
                   UNTIL WS-SUB2 > DAILY-ENTRY-COUNT                    19910000
                      OR USER-FOUND.                                    19920000
           MOVE 'N' TO WS-MONTH-SW.                                     19930000
           PERFORM P06730-MATCH-ONE-MONTH-ENTRY THRU P06730-EXIT        19940000
               VARYING WS-SUB3 FROM 1 BY 1                              19950000
                   UNTIL WS-SUB3 > MONTHLY-ENTRY-COUNT                  19960000
                      OR WS-MONTH-SW = 'Y'.                             19970000
      *                                                                 19980000
       P06710-EXIT.                                                     19990000
           EXIT.                                                        20000000
      *                                                                 20010000
       P06720-MATCH-ONE-DAY-ENTRY.                                      20020000
      *                                                                 20030000
           IF DAY-DATE(WS-SUB2) = MSG-DATE-TEXT(WS-SUB1)                20040000
               ADD 1 TO DAY-COUNT(WS-SUB2)                              20050000
               MOVE 'Y' TO WS-FOUND-SW.                                 20060000
      *                                                                 20070000
       P06720-EXIT.                                                     20080000
           EXIT.                                                        20090000
      *                                                                 20100000
       P06730-MATCH-ONE-MONTH-ENTRY.                                    20110000
      *                                                                 20120000
           IF MONTH-DATE(WS-SUB3) = MSG-MONTH-TEXT(WS-SUB1)             20130000
               ADD 1 TO MONTH-COUNT(WS-SUB3)                            20140000
               MOVE 'Y' TO WS-MONTH-SW.                                 20150000
      *                                                                 20160000
       P06730-EXIT.                                                     20170000
           EXIT.                                                        20180000
           EJECT                                                        20190000
      ******************************************************************20200000
      *    PARAGRAPH:  P06800-COMPUTE-TRACKED-WORD-USAGE               *20210000
      *    COUNTS USES OF THE WATCHED WORD "SENI" PER CALENDAR DAY.   * 20220000
      *    FIRST-OCCURRENCE-SENDER/DATE ARE OVERWRITTEN ON EVERY       *20230000
      *    MATCH WITH NO EARLY EXIT - SINCE GCA-MSG-TABLE HOLDS THE    *20240000
      *    NEWEST MESSAGE AT SUBSCRIPT 1, THE LAST OVERWRITE MADE BY   *20250000
      *    THIS FORWARD SCAN LANDS ON THE OLDEST MATCHING MESSAGE.     *20260000
      ******************************************************************20270000
      *                                                                 20280000
       P06800-COMPUTE-TRACKED-WORD-USAGE.                               20290000
      *                                                                 20300000
           PERFORM P06810-SCAN-ONE-MESSAGE THRU P06810-EXIT             20310000
               VARYING WS-SUB1 FROM 1 BY 1                              20320000
                   UNTIL WS-SUB1 > GCA-MSG-COUNT.                       20330000
      *                                                                 20340000
       P06800-EXIT.                                                     20350000
           EXIT.                                                        20360000
      *                                                                 20370000
       P06810-SCAN-ONE-MESSAGE.                                         20380000
      *                                                                 20390000
           MOVE MSG-CONTENT(WS-SUB1) TO WS-CONTENT-HOLD.                20400000
           MOVE MSG-CONTENT-LEN(WS-SUB1) TO WS-CONTENT-LEN.             20410000
           MOVE 1 TO WS-WORD-PTR.                                       20420000
           PERFORM P06950-EXTRACT-NEXT-WORD THRU P06950-EXIT.           20430000
           PERFORM P06820-TEST-ONE-WORD THRU P06820-EXIT                20440000
               UNTIL NO-MORE-WORDS.                                     20450000
      *                                                                 20460000
       P06810-EXIT.                                                     20470000
           EXIT.                                                        20480000
      *                                                                 20490000
       P06820-TEST-ONE-WORD.                                            20500000
      *                                                                 20510000
           PERFORM P06830-TEST-SENI-PATTERN THRU P06830-EXIT.           20520000
           IF WS-SENI-MATCH-SW = 'Y'                                    20530000
               MOVE MSG-DATE-TEXT(WS-SUB1) TO WS-DAY-DATE-SCRATCH       20540000
               PERFORM P06840-CREDIT-ONE-DAY THRU P06840-EXIT           20550000
                   VARYING WS-SUB2 FROM 1 BY 1                          20560000
                       UNTIL WS-SUB2 > DAILY-ENTRY-COUNT                20570000
                          OR WS-CREDIT-SW = 'Y'                         20580000
               MOVE SENDER-NAME(WS-SUB1) TO FIRST-OCCURRENCE-SENDER     20590000
               MOVE MSG-DATE-TEXT(WS-SUB1) TO FIRST-OCCURRENCE-DATE.    20600000
           PERFORM P06950-EXTRACT-NEXT-WORD THRU P06950-EXIT.           20610000
      *                                                                 20620000
       P06820-EXIT.                                                     20630000
           EXIT.                                                        20640000
      *                                                                 20650000
       P06830-TEST-SENI-PATTERN.                                        20660000
      *                                                                 20670000
           MOVE 'N' TO WS-SENI-MATCH-SW.                                20680000
           INSPECT WS-WORD-HOLD CONVERTING                              20690000
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          20700000
               'abcdefghijklmnopqrstuvwxyz'.                            20710000
           MOVE 1 TO WS-SP-SUB.                                         20720000
           MOVE 0 TO WS-SP-STATE.                                       20730000
           PERFORM P06850-TEST-ONE-SENI-CHAR THRU P06850-EXIT           20740000
               UNTIL WS-SP-SUB > 60                                     20750000
                  OR WS-SP-STATE = 9.                                   20760000
           IF WS-SP-STATE = 4                                           20770000
               MOVE 'Y' TO WS-SENI-MATCH-SW.                            20780000
      *                                                                 20790000
       P06830-EXIT.                                                     20800000
           EXIT.                                                        20810000
      *                                                                 20820000
       P06840-CREDIT-ONE-DAY.                                           20830000
      *                                                                 20840000
           MOVE 'N' TO WS-CREDIT-SW.                                    20850000
           IF WORD-DATE(WS-SUB2) = WS-DAY-DATE-SCRATCH                  20860000
               ADD 1 TO WORD-COUNT(WS-SUB2)                             20870000
               MOVE 'Y' TO WS-CREDIT-SW.                                20880000
      *                                                                 20890000
       P06840-EXIT.                                                     20900000
           EXIT.                                                        20910000
      *                                                                 20920000
       P06850-TEST-ONE-SENI-CHAR.                                       20930000
      *                                                                 20940000
           EVALUATE TRUE                                                20950000
               WHEN WS-SP-STATE = 4 AND WS-WORD-CHAR(WS-SP-SUB) = SPACE 20960000
                   CONTINUE                                             20970000
               WHEN WS-WORD-CHAR(WS-SP-SUB) = SPACE                     20980000
                   MOVE 9 TO WS-SP-STATE                                20990000
               WHEN WS-SP-STATE = 0 AND WS-WORD-CHAR(WS-SP-SUB) = 's'   21000000
                   MOVE 1 TO WS-SP-STATE                                21010000
               WHEN WS-SP-STATE = 1 AND WS-WORD-CHAR(WS-SP-SUB) = 's'   21020000
                   CONTINUE                                             21030000
               WHEN WS-SP-STATE = 1 AND WS-WORD-CHAR(WS-SP-SUB) = 'e'   21040000
                   MOVE 2 TO WS-SP-STATE                                21050000
               WHEN WS-SP-STATE = 2 AND WS-WORD-CHAR(WS-SP-SUB) = 'e'   21060000
                   CONTINUE                                             21070000
               WHEN WS-SP-STATE = 2 AND WS-WORD-CHAR(WS-SP-SUB) = 'n'   21080000
                   MOVE 3 TO WS-SP-STATE                                21090000
               WHEN WS-SP-STATE = 3 AND WS-WORD-CHAR(WS-SP-SUB) = 'n'   21100000
                   CONTINUE                                             21110000
               WHEN WS-SP-STATE = 3 AND WS-WORD-CHAR(WS-SP-SUB) = 'i'   21120000
                   MOVE 4 TO WS-SP-STATE                                21130000
               WHEN WS-SP-STATE = 4 AND WS-WORD-CHAR(WS-SP-SUB) = 'i'   21140000
                   CONTINUE                                             21150000
               WHEN OTHER                                               21160000
                   MOVE 9 TO WS-SP-STATE                                21170000
           END-EVALUATE.                                                21180000
           ADD 1 TO WS-SP-SUB.                                          21190000
      *                                                                 21200000
       P06850-EXIT.                                                     21210000
           EXIT.                                                        21220000
           EJECT                                                        21230000
      ******************************************************************21240000
      *                                                                 21250000
      *    PARAGRAPH:  P07000-WRITE-REPORT                             *21260000
      *                                                                 21270000
      *    FUNCTION :  WRITE THE SEVEN-SECTION ANALYSIS REPORT.  EACH   21280000
      *                SECTION PRINTS AS A PLAIN COLUMNAR LISTING UNDER 21290000
      *                ITS OWN HEADING AND PAGE BREAK - NO PLOTTING,    21300000
      *                JUST THE NUMBERS LINED UP IN FIXED COLUMNS.      21310000
      *                PAGE 7'S PER-USER COLUMNS PRINT AS STACKED LINES 21320000
      *                PER USER, ONE WORD-LENGTH TABLE AT A TIME.       21330000
      *                                                                 21340000
      ***************************************************************** 21350000
      *                                                                 21360000
       P07000-WRITE-REPORT.                                             21370000
      *                                                                 21380000
           OPEN OUTPUT GCA-RPT-OUT.                                     21390000
           PERFORM P07100-WRITE-PAGE-ONE  THRU P07100-EXIT.             21400000
           PERFORM P07200-WRITE-PAGE-TWO  THRU P07200-EXIT.             21410000
           PERFORM P07300-WRITE-PAGE-THREE THRU P07300-EXIT.            21420000
           PERFORM P07400-WRITE-PAGE-FOUR THRU P07400-EXIT.             21430000
           PERFORM P07500-WRITE-PAGE-FIVE THRU P07500-EXIT.             21440000
           PERFORM P07600-WRITE-PAGE-SIX  THRU P07600-EXIT.             21450000
           PERFORM P07700-WRITE-PAGE-SEVEN THRU P07700-EXIT.            21460000
           CLOSE GCA-RPT-OUT.                                           21470000
      *                                                                 21480000
       P07000-EXIT.                                                     21490000
           EXIT.                                                        21500000
      *                                                                 21510000
      *    PAGE 1 - TITLE, CREATION DATE, CURRENT DATE, PERIOD IN DAYS.*21520000
      *                                                                 21530000
       P07100-WRITE-PAGE-ONE.                                           21540000
      *                                                                 21550000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-TITLE.                     21560000
           MOVE CREATION-DATE TO WS-RT1-CREATE-DATE.                    21570000
           MOVE STAT-CREATION-DATE TO WS-RT1-CURRENT-DATE.              21580000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-P1-L2.                     21590000
           MOVE PERIOD-DAYS TO WS-RT1-PERIOD.                           21600000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-P1-L3.                     21610000
      *                                                                 21620000
       P07100-EXIT.                                                     21630000
           EXIT.                                                        21640000
           EJECT                                                        21650000
      ***************************************************************** 21660000
      *    PAGE 2 - PER-USER VOLUME BREAKDOWN, NON-SPAM AND SPAM,     * 21670000
      *    ONE LINE PER METRIC, EACH WITH COUNT AND PCT OF GROUP      * 21680000
      *    TOTAL FOR THAT METRIC (HALF_UP, 2 DECIMALS).               * 21690000
      ***************************************************************** 21700000
      *                                                                 21710000
       P07200-WRITE-PAGE-TWO.                                           21720000
      *                                                                 21730000
           MOVE '1' TO WS-SH-CC.                                        21740000
           MOVE 'PAGE 2 - VOLUME BREAKDOWN BY USER' TO WS-SH-TEXT.      21750000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.               21760000
           PERFORM P07210-SUM-PAGE-TWO-TOTALS THRU P07210-EXIT.         21770000
           PERFORM P07220-PRINT-ONE-USER-VOLUME THRU P07220-EXIT        21780000
               VARYING WS-USER-IDX FROM 1 BY 1                          21790000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           21800000
      *                                                                 21810000
       P07200-EXIT.                                                     21820000
           EXIT.                                                        21830000
      *                                                                 21840000
       P07210-SUM-PAGE-TWO-TOTALS.                                      21850000
      *                                                                 21860000
           MOVE ZERO TO WS-P2-TOTALS.                                   21870000
           PERFORM P07211-ADD-ONE-USER-VOLUME THRU P07211-EXIT          21880000
               VARYING WS-USER-IDX FROM 1 BY 1                          21890000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           21900000
      *                                                                 21910000
       P07210-EXIT.                                                     21920000
           EXIT.                                                        21930000
      *                                                                 21940000
       P07211-ADD-ONE-USER-VOLUME.                                      21950000
      *                                                                 21960000
           ADD MESSAGES-SENT(WS-USER-IDX)      TO WS-P2-TOT-MSG.        21970000
           ADD WORDS-SENT(WS-USER-IDX)         TO WS-P2-TOT-WRD.        21980000
           ADD CHARS-SENT(WS-USER-IDX)         TO WS-P2-TOT-CHR.        21990000
           ADD SPAM-MESSAGES-SENT(WS-USER-IDX) TO WS-P2-TOT-SMSG.       22000000
           ADD SPAM-WORDS-SENT(WS-USER-IDX)    TO WS-P2-TOT-SWRD.       22010000
           ADD SPAM-CHARS-SENT(WS-USER-IDX)    TO WS-P2-TOT-SCHR.       22020000
      *                                                                 22030000
       P07211-EXIT.                                                     22040000
           EXIT.                                                        22050000
      *                                                                 22060000
       P07220-PRINT-ONE-USER-VOLUME.                                    22070000
      *                                                                 22080000
           MOVE USER-NAME(WS-USER-IDX) TO WS-RD-COL1.                   22090000
           MOVE 'MESSAGES' TO WS-RD-COL2.                               22100000
           MOVE MESSAGES-SENT(WS-USER-IDX) TO WS-RPT-CNT-EDIT.          22110000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          22120000
           COMPUTE WS-RPT-PCT-FIELD ROUNDED =                           22130000
               MESSAGES-SENT(WS-USER-IDX) / WS-P2-TOT-MSG * 100         22140000
               ON SIZE ERROR MOVE ZERO TO WS-RPT-PCT-FIELD.             22150000
           MOVE WS-RPT-PCT-FIELD TO WS-RPT-PCT-EDIT.                    22160000
           MOVE WS-RPT-PCT-EDIT TO WS-RD-COL4.                          22170000
           MOVE SPACES TO WS-RD-COL5.                                   22180000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    22190000
      *                                                                 22200000
           MOVE 'WORDS' TO WS-RD-COL2.                                  22210000
           MOVE WORDS-SENT(WS-USER-IDX) TO WS-RPT-CNT-EDIT.             22220000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          22230000
           COMPUTE WS-RPT-PCT-FIELD ROUNDED =                           22240000
               WORDS-SENT(WS-USER-IDX) / WS-P2-TOT-WRD * 100            22250000
               ON SIZE ERROR MOVE ZERO TO WS-RPT-PCT-FIELD.             22260000
           MOVE WS-RPT-PCT-FIELD TO WS-RPT-PCT-EDIT.                    22270000
           MOVE WS-RPT-PCT-EDIT TO WS-RD-COL4.                          22280000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    22290000
      *                                                                 22300000
           MOVE 'CHARS' TO WS-RD-COL2.                                  22310000
           MOVE CHARS-SENT(WS-USER-IDX) TO WS-RPT-CNT-EDIT.             22320000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          22330000
           COMPUTE WS-RPT-PCT-FIELD ROUNDED =                           22340000
               CHARS-SENT(WS-USER-IDX) / WS-P2-TOT-CHR * 100            22350000
               ON SIZE ERROR MOVE ZERO TO WS-RPT-PCT-FIELD.             22360000
           MOVE WS-RPT-PCT-FIELD TO WS-RPT-PCT-EDIT.                    22370000
           MOVE WS-RPT-PCT-EDIT TO WS-RD-COL4.                          22380000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    22390000
      *                                                                 22400000
           MOVE 'SPAM-MSGS' TO WS-RD-COL2.                              22410000
           MOVE SPAM-MESSAGES-SENT(WS-USER-IDX) TO WS-RPT-CNT-EDIT.     22420000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          22430000
           COMPUTE WS-RPT-PCT-FIELD ROUNDED =                           22440000
               SPAM-MESSAGES-SENT(WS-USER-IDX) / WS-P2-TOT-SMSG * 100   22450000
               ON SIZE ERROR MOVE ZERO TO WS-RPT-PCT-FIELD.             22460000
           MOVE WS-RPT-PCT-FIELD TO WS-RPT-PCT-EDIT.                    22470000
           MOVE WS-RPT-PCT-EDIT TO WS-RD-COL4.                          22480000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    22490000
      *                                                                 22500000
           MOVE 'SPAM-WORDS' TO WS-RD-COL2.                             22510000
           MOVE SPAM-WORDS-SENT(WS-USER-IDX) TO WS-RPT-CNT-EDIT.        22520000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          22530000
           COMPUTE WS-RPT-PCT-FIELD ROUNDED =                           22540000
               SPAM-WORDS-SENT(WS-USER-IDX) / WS-P2-TOT-SWRD * 100      22550000
               ON SIZE ERROR MOVE ZERO TO WS-RPT-PCT-FIELD.             22560000
           MOVE WS-RPT-PCT-FIELD TO WS-RPT-PCT-EDIT.                    22570000
           MOVE WS-RPT-PCT-EDIT TO WS-RD-COL4.                          22580000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    22590000
      *                                                                 22600000
           MOVE 'SPAM-CHARS' TO WS-RD-COL2.                             22610000
           MOVE SPAM-CHARS-SENT(WS-USER-IDX) TO WS-RPT-CNT-EDIT.        22620000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          22630000
           COMPUTE WS-RPT-PCT-FIELD ROUNDED =                           22640000
               SPAM-CHARS-SENT(WS-USER-IDX) / WS-P2-TOT-SCHR * 100      22650000
               ON SIZE ERROR MOVE ZERO TO WS-RPT-PCT-FIELD.             22660000
           MOVE WS-RPT-PCT-FIELD TO WS-RPT-PCT-EDIT.                    22670000
           MOVE WS-RPT-PCT-EDIT TO WS-RD-COL4.                          22680000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    22690000
      *                                                                 22700000
       P07220-EXIT.                                                     22710000
           EXIT.                                                        22720000
           EJECT                                                        22730000
      ***************************************************************** 22740000
      *    PAGE 3 - PER-USER AVERAGE WORDS/CHARS PER MESSAGE (HALF_UP,* 22750000
      *    4 DECIMALS, COMPUTED HERE AT PRINT TIME SO THE UNDERLYING  * 22760000
      *    USTAT AVERAGES STAY UNROUNDED) AND REACTIONS GIVEN/        * 22770000
      *    RECEIVED, WITH A PER-USER SUBTOTAL AND A GRAND TOTAL.      * 22780000
      ***************************************************************** 22790000
      *                                                                 22800000
       P07300-WRITE-PAGE-THREE.                                         22810000
      *                                                                 22820000
           MOVE '1' TO WS-SH-CC.                                        22830000
           MOVE 'PAGE 3 - AVERAGES AND REACTIONS' TO WS-SH-TEXT.        22840000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.               22850000
           MOVE ZERO TO WS-RPT-GRAND-TOTAL.                             22860000
           PERFORM P07310-PRINT-ONE-USER-AVERAGES THRU P07310-EXIT      22870000
               VARYING WS-USER-IDX FROM 1 BY 1                          22880000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           22890000
           MOVE 'GRAND TOTAL' TO WS-RD-COL1.                            22900000
           MOVE SPACES TO WS-RD-COL2.                                   22910000
           MOVE WS-RPT-GRAND-TOTAL TO WS-RPT-CNT-EDIT.                  22920000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          22930000
           MOVE SPACES TO WS-RD-COL4.                                   22940000
           MOVE 'GRAND TOTAL REACTIONS' TO WS-RD-COL5.                  22950000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    22960000
      *                                                                 22970000
       P07300-EXIT.                                                     22980000
           EXIT.                                                        22990000
      *                                                                 23000000
       P07310-PRINT-ONE-USER-AVERAGES.                                  23010000
      *                                                                 23020000
           MOVE USER-NAME(WS-USER-IDX) TO WS-RD-COL1.                   23030000
           MOVE SPACES TO WS-RD-COL2.                                   23040000
           MOVE SPACES TO WS-RD-COL3.                                   23050000
           MOVE SPACES TO WS-RD-COL4.                                   23060000
           IF MESSAGES-SENT(WS-USER-IDX) > 0                            23070000
               COMPUTE WS-RPT-AVG4-FIELD ROUNDED =                      23080000
                   WORDS-SENT(WS-USER-IDX) / MESSAGES-SENT(WS-USER-IDX) 23090000
           ELSE                                                         23100000
               MOVE ZERO TO WS-RPT-AVG4-FIELD.                          23110000
           MOVE WS-RPT-AVG4-FIELD TO WS-RPT-AVG-EDIT.                   23120000
           MOVE WS-RPT-AVG-EDIT TO WS-RD-COL4.                          23130000
           MOVE 'AVG WORDS/MSG' TO WS-RD-COL5.                          23140000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    23150000
      *                                                                 23160000
           MOVE SPACES TO WS-RD-COL1.                                   23170000
           IF WORDS-SENT(WS-USER-IDX) > 0                               23180000
               COMPUTE WS-RPT-AVG4-FIELD ROUNDED =                      23190000
                   CHARS-SENT(WS-USER-IDX) / WORDS-SENT(WS-USER-IDX)    23200000
           ELSE                                                         23210000
               MOVE ZERO TO WS-RPT-AVG4-FIELD.                          23220000
           MOVE WS-RPT-AVG4-FIELD TO WS-RPT-AVG-EDIT.                   23230000
           MOVE WS-RPT-AVG-EDIT TO WS-RD-COL4.                          23240000
           MOVE 'AVG CHARS/MSG' TO WS-RD-COL5.                          23250000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    23260000
      *                                                                 23270000
           MOVE REACTIONS-SENT(WS-USER-IDX) TO WS-RPT-CNT-EDIT.         23280000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          23290000
           MOVE SPACES TO WS-RD-COL4.                                   23300000
           MOVE 'REACTIONS GIVEN' TO WS-RD-COL5.                        23310000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    23320000
      *                                                                 23330000
           MOVE REACTIONS-RECEIVED(WS-USER-IDX) TO WS-RPT-CNT-EDIT.     23340000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          23350000
           MOVE 'REACTIONS RECEIVED' TO WS-RD-COL5.                     23360000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    23370000
      *                                                                 23380000
           COMPUTE WS-RPT-SUBTOTAL = REACTIONS-SENT(WS-USER-IDX) +      23390000
               REACTIONS-RECEIVED(WS-USER-IDX).                         23400000
           ADD WS-RPT-SUBTOTAL TO WS-RPT-GRAND-TOTAL.                   23410000
           MOVE 'USER TOTAL' TO WS-RD-COL1.                             23420000
           MOVE WS-RPT-SUBTOTAL TO WS-RPT-CNT-EDIT.                     23430000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          23440000
           MOVE 'USER TOTAL REACTIONS' TO WS-RD-COL5.                   23450000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    23460000
      *                                                                 23470000
       P07310-EXIT.                                                     23480000
           EXIT.                                                        23490000
           EJECT                                                        23500000
      ***************************************************************** 23510000
      *    PAGE 4 - DAILY AND MONTHLY MESSAGE COUNTS, SORTED          * 23520000
      *    ASCENDING BY CONSTRUCTION, EACH SECTION WITH A             * 23530000
      *    CONTROL-BREAK TOTAL LINE.                                  * 23540000
      ***************************************************************** 23550000
      *                                                                 23560000
       P07400-WRITE-PAGE-FOUR.                                          23570000
      *                                                                 23580000
           MOVE '1' TO WS-SH-CC.                                        23590000
           MOVE 'PAGE 4 - DAILY MESSAGE COUNTS' TO WS-SH-TEXT.          23600000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.               23610000
           MOVE ZERO TO WS-RPT-GRAND-TOTAL.                             23620000
           PERFORM P07410-PRINT-ONE-DAY THRU P07410-EXIT                23630000
               VARYING WS-SUB1 FROM 1 BY 1                              23640000
                   UNTIL WS-SUB1 > DAILY-ENTRY-COUNT.                   23650000
           MOVE 'TOTAL' TO WS-RD-COL1.                                  23660000
           MOVE SPACES TO WS-RD-COL2.                                   23670000
           MOVE WS-RPT-GRAND-TOTAL TO WS-RPT-CNT-EDIT.                  23680000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          23690000
           MOVE SPACES TO WS-RD-COL4 WS-RD-COL5.                        23700000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    23710000
      *                                                                 23720000
           MOVE ' ' TO WS-SH-CC.                                        23730000
           MOVE 'PAGE 4 - MONTHLY MESSAGE COUNTS' TO WS-SH-TEXT.        23740000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.               23750000
           MOVE ZERO TO WS-RPT-GRAND-TOTAL.                             23760000
           PERFORM P07420-PRINT-ONE-MONTH THRU P07420-EXIT              23770000
               VARYING WS-SUB1 FROM 1 BY 1                              23780000
                   UNTIL WS-SUB1 > MONTHLY-ENTRY-COUNT.                 23790000
           MOVE 'TOTAL' TO WS-RD-COL1.                                  23800000
           MOVE WS-RPT-GRAND-TOTAL TO WS-RPT-CNT-EDIT.                  23810000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          23820000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    23830000
      *                                                                 23840000
       P07400-EXIT.                                                     23850000
           EXIT.                                                        23860000
      *                                                                 23870000
       P07410-PRINT-ONE-DAY.                                            23880000
      *                                                                 23890000
           MOVE DAY-DATE(WS-SUB1) TO WS-RD-COL1.                        23900000
           MOVE 'DAY' TO WS-RD-COL2.                                    23910000
           MOVE DAY-COUNT(WS-SUB1) TO WS-RPT-CNT-EDIT.                  23920000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          23930000
           MOVE SPACES TO WS-RD-COL4 WS-RD-COL5.                        23940000
           ADD DAY-COUNT(WS-SUB1) TO WS-RPT-GRAND-TOTAL.                23950000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    23960000
      *                                                                 23970000
       P07410-EXIT.                                                     23980000
           EXIT.                                                        23990000
      *                                                                 24000000
       P07420-PRINT-ONE-MONTH.                                          24010000
      *                                                                 24020000
           MOVE MONTH-DATE(WS-SUB1) TO WS-RD-COL1.                      24030000
           MOVE 'MONTH' TO WS-RD-COL2.                                  24040000
           MOVE MONTH-COUNT(WS-SUB1) TO WS-RPT-CNT-EDIT.                24050000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          24060000
           MOVE SPACES TO WS-RD-COL4 WS-RD-COL5.                        24070000
           ADD MONTH-COUNT(WS-SUB1) TO WS-RPT-GRAND-TOTAL.              24080000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    24090000
      *                                                                 24100000
       P07420-EXIT.                                                     24110000
           EXIT.                                                        24120000
           EJECT                                                        24130000
      ***************************************************************** 24140000
      *    PAGE 5 - 24-HOUR DISTRIBUTION (COUNT AND PCT OF TOTAL      * 24150000
      *    TRACKED TRAFFIC, HALF_UP 4 DECIMALS) THEN PER-USER NAME/   * 24160000
      *    GROUP/PHOTO/THEME CHANGE COUNTS WITH GRAND TOTALS.         * 24170000
      ***************************************************************** 24180000
      *                                                                 24190000
       P07500-WRITE-PAGE-FIVE.                                          24200000
      *                                                                 24210000
           MOVE '1' TO WS-SH-CC.                                        24220000
           MOVE 'PAGE 5 - HOURLY DISTRIBUTION' TO WS-SH-TEXT.           24230000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.               24240000
           MOVE ZERO TO WS-P5-HOUR-TOTAL.                               24250000
           PERFORM P07510-SUM-ONE-HOUR THRU P07510-EXIT                 24260000
               VARYING WS-SUB1 FROM 1 BY 1                              24270000
                   UNTIL WS-SUB1 > 24.                                  24280000
           PERFORM P07520-PRINT-ONE-HOUR THRU P07520-EXIT               24290000
               VARYING WS-SUB1 FROM 1 BY 1                              24300000
                   UNTIL WS-SUB1 > 24.                                  24310000
      *                                                                 24320000
           MOVE ' ' TO WS-SH-CC.                                        24330000
           MOVE 'PAGE 5 - ACTIONS MADE BY USER' TO WS-SH-TEXT.          24340000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.               24350000
           MOVE ZERO TO WS-RPT-TOT-NAMES WS-RPT-TOT-GROUP               24360000
                        WS-RPT-TOT-PHOTO WS-RPT-TOT-THEME.              24370000
           PERFORM P07530-PRINT-ONE-USER-ACTIONS THRU P07530-EXIT       24380000
               VARYING WS-USER-IDX FROM 1 BY 1                          24390000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           24400000
           MOVE 'GRAND TOTALS' TO WS-RD-COL1.                           24410000
           MOVE 'NAMES' TO WS-RD-COL2.                                  24420000
           MOVE WS-RPT-TOT-NAMES TO WS-RPT-CNT-EDIT.                    24430000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          24440000
           MOVE SPACES TO WS-RD-COL4 WS-RD-COL5.                        24450000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    24460000
           MOVE SPACES TO WS-RD-COL1.                                   24470000
           MOVE 'GROUP' TO WS-RD-COL2.                                  24480000
           MOVE WS-RPT-TOT-GROUP TO WS-RPT-CNT-EDIT.                    24490000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          24500000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    24510000
           MOVE 'PHOTO' TO WS-RD-COL2.                                  24520000
           MOVE WS-RPT-TOT-PHOTO TO WS-RPT-CNT-EDIT.                    24530000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          24540000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    24550000
           MOVE 'THEME' TO WS-RD-COL2.                                  24560000
           MOVE WS-RPT-TOT-THEME TO WS-RPT-CNT-EDIT.                    24570000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          24580000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    24590000
      *                                                                 24600000
       P07500-EXIT.                                                     24610000
           EXIT.                                                        24620000
      *                                                                 24630000
       P07510-SUM-ONE-HOUR.                                             24640000
      *                                                                 24650000
           ADD HOURLY-MSG-COUNT(WS-SUB1) TO WS-P5-HOUR-TOTAL.           24660000
      *                                                                 24670000
       P07510-EXIT.                                                     24680000
           EXIT.                                                        24690000
      *                                                                 24700000
       P07520-PRINT-ONE-HOUR.                                           24710000
      *                                                                 24720000
           COMPUTE WS-RPT-HOUR-EDIT = WS-SUB1 - 1.                      24730000
           MOVE 'HOUR' TO WS-RD-COL1.                                   24740000
           MOVE WS-RPT-HOUR-EDIT TO WS-RD-COL2.                         24750000
           MOVE HOURLY-MSG-COUNT(WS-SUB1) TO WS-RPT-CNT-EDIT.           24760000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          24770000
           IF WS-P5-HOUR-TOTAL > 0                                      24780000
               COMPUTE WS-RPT-PCT4-FIELD ROUNDED =                      24790000
                   HOURLY-MSG-COUNT(WS-SUB1) / WS-P5-HOUR-TOTAL * 100   24800000
           ELSE                                                         24810000
               MOVE ZERO TO WS-RPT-PCT4-FIELD.                          24820000
           MOVE WS-RPT-PCT4-FIELD TO WS-RPT-AVG-EDIT.                   24830000
           MOVE WS-RPT-AVG-EDIT TO WS-RD-COL4.                          24840000
           MOVE SPACES TO WS-RD-COL5.                                   24850000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    24860000
      *                                                                 24870000
       P07520-EXIT.                                                     24880000
           EXIT.                                                        24890000
      *                                                                 24900000
       P07530-PRINT-ONE-USER-ACTIONS.                                   24910000
      *                                                                 24920000
           MOVE USER-NAME(WS-USER-IDX) TO WS-RD-COL1.                   24930000
           MOVE 'NAMES' TO WS-RD-COL2.                                  24940000
           MOVE NAMES-CHANGED(WS-USER-IDX) TO WS-RPT-CNT-EDIT.          24950000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          24960000
           MOVE SPACES TO WS-RD-COL4 WS-RD-COL5.                        24970000
           ADD NAMES-CHANGED(WS-USER-IDX) TO WS-RPT-TOT-NAMES.          24980000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    24990000
      *                                                                 25000000
           MOVE SPACES TO WS-RD-COL1.                                   25010000
           MOVE 'GROUP' TO WS-RD-COL2.                                  25020000
           MOVE GROUP-NAME-CHANGED(WS-USER-IDX) TO WS-RPT-CNT-EDIT.     25030000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          25040000
           ADD GROUP-NAME-CHANGED(WS-USER-IDX) TO WS-RPT-TOT-GROUP.     25050000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    25060000
      *                                                                 25070000
           MOVE 'PHOTO' TO WS-RD-COL2.                                  25080000
           MOVE PHOTO-CHANGED(WS-USER-IDX) TO WS-RPT-CNT-EDIT.          25090000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          25100000
           ADD PHOTO-CHANGED(WS-USER-IDX) TO WS-RPT-TOT-PHOTO.          25110000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    25120000
      *                                                                 25130000
           MOVE 'THEME' TO WS-RD-COL2.                                  25140000
           MOVE THEME-CHANGED(WS-USER-IDX) TO WS-RPT-CNT-EDIT.          25150000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          25160000
           ADD THEME-CHANGED(WS-USER-IDX) TO WS-RPT-TOT-THEME.          25170000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    25180000
      *                                                                 25190000
       P07530-EXIT.                                                     25200000
           EXIT.                                                        25210000
           EJECT                                                        25220000
      ***************************************************************** 25230000
      *    PAGE 6 - TRACKED WORD ("SENI") USAGE PER CALENDAR DAY,     * 25240000
      *    PLUS THE LAST-PROCESSED MATCHING SENDER (SEE THE "LAST    *  25250000
      *    WINS" QUIRK DOCUMENTED BACK AT P06800), WITH A TOTAL-      * 25260000
      *    OCCURRENCES CONTROL BREAK.                                 * 25270000
      ***************************************************************** 25280000
      *                                                                 25290000
       P07600-WRITE-PAGE-SIX.                                           25300000
      *                                                                 25310000
           MOVE '1' TO WS-SH-CC.                                        25320000
           MOVE 'PAGE 6 - TRACKED WORD USAGE' TO WS-SH-TEXT.            25330000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.               25340000
           MOVE ZERO TO WS-RPT-GRAND-TOTAL.                             25350000
           PERFORM P07610-PRINT-ONE-WORD-DAY THRU P07610-EXIT           25360000
               VARYING WS-SUB1 FROM 1 BY 1                              25370000
                   UNTIL WS-SUB1 > DAILY-ENTRY-COUNT.                   25380000
           MOVE 'TOTAL' TO WS-RD-COL1.                                  25390000
           MOVE SPACES TO WS-RD-COL2.                                   25400000
           MOVE WS-RPT-GRAND-TOTAL TO WS-RPT-CNT-EDIT.                  25410000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          25420000
           MOVE SPACES TO WS-RD-COL4.                                   25430000
           MOVE FIRST-OCCURRENCE-SENDER TO WS-RD-COL5.                  25440000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    25450000
      *                                                                 25460000
       P07600-EXIT.                                                     25470000
           EXIT.                                                        25480000
      *                                                                 25490000
       P07610-PRINT-ONE-WORD-DAY.                                       25500000
      *                                                                 25510000
           MOVE WORD-DATE(WS-SUB1) TO WS-RD-COL1.                       25520000
           MOVE 'DAY' TO WS-RD-COL2.                                    25530000
           MOVE WORD-COUNT(WS-SUB1) TO WS-RPT-CNT-EDIT.                 25540000
           MOVE WS-RPT-CNT-EDIT TO WS-RD-COL3.                          25550000
           MOVE SPACES TO WS-RD-COL4 WS-RD-COL5.                        25560000
           ADD WORD-COUNT(WS-SUB1) TO WS-RPT-GRAND-TOTAL.               25570000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-DETAIL.                    25580000
      *                                                                 25590000
       P07610-EXIT.                                                     25600000
           EXIT.                                                        25610000
           EJECT                                                        25620000
      ***************************************************************** 25630000
      *    PAGE 7 - SIX TABLES (WORD LENGTHS 4-9), PER-USER TOP 5     * 25640000
      *    MOST-USED WORDS OF THAT LENGTH IN "WORD - COUNT" FORM.     * 25650000
      *    THE ORIGINAL'S ONE-COLUMN-PER-USER GRID IS REPRODUCED AS   * 25660000
      *    STACKED LINES, ONE USER AT A TIME, PER LENGTH TABLE.       * 25670000
      ***************************************************************** 25680000
      *                                                                 25690000
       P07700-WRITE-PAGE-SEVEN.                                         25700000
      *                                                                 25710000
           PERFORM P07710-WRITE-ONE-LENGTH-TABLE THRU P07710-EXIT       25720000
               VARYING WS-COMMON-LEN-IDX FROM 1 BY 1                    25730000
                   UNTIL WS-COMMON-LEN-IDX > 6.                         25740000
      *                                                                 25750000
       P07700-EXIT.                                                     25760000
           EXIT.                                                        25770000
      *                                                                 25780000
       P07710-WRITE-ONE-LENGTH-TABLE.                                   25790000
      *                                                                 25800000
           IF WS-COMMON-LEN-IDX = 1                                     25810000
               MOVE '1' TO WS-SH-CC                                     25820000
           ELSE                                                         25830000
               MOVE ' ' TO WS-SH-CC.                                    25840000
           COMPUTE WS-LOW-BOUND = WS-COMMON-LEN-IDX + 3.                25850000
           MOVE WS-LOW-BOUND TO WS-RPT-HOUR-EDIT.                       25860000
           MOVE SPACES TO WS-SH-TEXT.                                   25870000
           STRING 'PAGE 7 - MOST COMMON WORDS OF LENGTH '               25880000
               DELIMITED BY SIZE WS-RPT-HOUR-EDIT DELIMITED BY SIZE     25890000
               INTO WS-SH-TEXT.                                         25900000
           WRITE GCA-RPT-OUT-REC FROM WS-RPT-SECTION-HDR.               25910000
           PERFORM P07720-WRITE-ONE-USER-WORDS THRU P07720-EXIT         25920000
               VARYING WS-USER-IDX FROM 1 BY 1                          25930000
                   UNTIL WS-USER-IDX > GCA-ALIAS-ENTRY-COUNT.           25940000
      *                                                                 25950000
       P07710-EXIT.                                                     25960000
           EXIT.                                                        25970000
      *                                                                 25980000
       P07720-WRITE-ONE-USER-WORDS.                                     25990000
      *                                                                 26000000
           PERFORM P07730-WRITE-ONE-TOP-WORD THRU P07730-EXIT           26010000
               VARYING WS-SUB3 FROM 1 BY 1                              26020000
                   UNTIL WS-SUB3 > 5.                                   26030000
      *                                                                 26040000
       P07720-EXIT.                                                     26050000
           EXIT.                                                        26060000
      *                                                                 26070000
       P07730-WRITE-ONE-TOP-WORD.                                       26080000
      *                                                                 26090000
           IF COMMON-WORD-TEXT(WS-USER-IDX, WS-COMMON-LEN-IDX, WS-SUB3) 26100000
              NOT = SPACES                                              26110000
               MOVE USER-NAME(WS-USER-IDX) TO WS-P7-USER                26120000
               MOVE COMMON-WORD-TEXT(WS-USER-IDX, WS-COMMON-LEN-IDX,    26130000
                   WS-SUB3) TO WS-P7-WORD                               26140000
               MOVE COMMON-WORD-FREQ(WS-USER-IDX, WS-COMMON-LEN-IDX,    26150000
                   WS-SUB3) TO WS-P7-COUNT                              26160000
               WRITE GCA-RPT-OUT-REC FROM WS-RPT-P7-LINE.               26170000
      *                                                                 26180000
       P07730-EXIT.                                                     26190000
           EXIT.                                                        26200000
           EJECT                                                        26210000
                                                                        26220000
