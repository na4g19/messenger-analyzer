       ID DIVISION.                                                     00010001
       PROGRAM-ID.  GCAS04.                                             00020001
       AUTHOR.  R. OKONKWO.                                             00030001
       INSTALLATION.  MERIDIAN SYSTEMS GROUP - BATCH SYSTEMS.           00040001
       DATE-WRITTEN.  03/14/89.                                         00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.  NONE.                                                 00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *                 GROUP CHAT ANALYSIS SYSTEM (GCAS)              *00100001
      *                    MERIDIAN SYSTEMS GROUP                      *00110001
      *                                                                 00120001
      * PROGRAM :   GCAS04                                             *00130001
      * TRANS   :   N/A                                                *00140001
      * MAPSET  :   N/A                                                *00150001
      *                                                                 00160001
      * FUNCTION:   PROGRAM GCAS04 IS A CALLED SUBROUTINE THAT WILL    *00170001
      *             RESOLVE AN ALIAS NAME SEEN IN AN INFORMATIVE       *00180001
      *             SYSTEM MESSAGE TO ITS CANONICAL TRACKED-USER NAME. *00190001
      *             IT IS CALLED ONCE PER CANDIDATE NAME BY GCAS02'S   *00200001
      *             ALIAS-CORRECTION STEP.                             *00210001
      *                                                                 00220001
      * FILES   :   NONE - THE ALIAS TABLE IS BUILT IN THE CALLING     *00230001
      *             PROGRAM'S STORAGE AND PASSED IN ON EVERY CALL      *00240001
      *                                                                 00250001
      * TRANSACTIONS GENERATED: N/A                                    *00260001
      *                                                                 00270001
      * PFKEYS  :   N/A                                                *00280001
      *                                                                 00290001
      ***************************************************************** 00300001
      *             PROGRAM CHANGE LOG                                 *00310001
      *             -------------------                                *00320001
      *                                                                 00330001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION           *00340001
      *  --------   --------------------  --------------------------   *00350001
      *  03/14/89   R. OKONKWO             INITIAL VERSION - SINGLE     00360001
      *                                    ALIAS TABLE LOOKUP FOR THE   00370001
      *                                    NICKNAME-CHANGE REPORT       00380001
      *  09/02/91   R. OKONKWO             ADDED SEARCH OF CANONICAL    00390001
      *                                    NAME ITSELF SO AN ALREADY-   00400001
      *                                    CORRECT NAME IS NOT FLAGGED  00410001
      *                                    NOT-FOUND                    00420001
      *  11/30/94   T. BRADY    CR0412     WIDENED LS-NAME FROM X(30)   00430001
      *                                    TO X(60) TO MATCH THE NEW    00440001
      *                                    CHAT EXPORT FEED             00450001
      *  01/18/99   T. BRADY    Y2K-0007   REVIEWED FOR YEAR 2000 -     00460001
      *                                    PROGRAM HOLDS NO DATE DATA,  00470001
      *                                    NO CHANGE REQUIRED           00480001
      *  06/05/01   L. VANCE    CR0966     CONVERTED GCA-ALIAS-TABLE    00490001
      *                                    SCAN FROM GO TO-DRIVEN LOOP  00500001
      *                                    TO PERFORM ... UNTIL         00510001
      *  04/22/03   L. VANCE    CR1203     ALIAS TABLE ENTRY COUNT IS   00520001
      *                                    NOW PASSED FROM THE CALLER   00530001
      *                                    INSTEAD OF BEING FIXED       00540001
      *  08/11/05   D. SIMPKINS CR1588     CASE-INSENSITIVE COMPARE     00550001
      *                                    REMOVED - EXPORT NAMES ARE   00560001
      *                                    ALWAYS MIXED-CASE AS TYPED   00570001
      *  02/09/09   M. OYELARAN CR1804     ADDED NAME-LENGTH TRACE AND  00580001
      *                                    RESOLVED-NAME SANITY CHECK,  00590001
      *                                    RAISED BY HELP DESK TICKET   00600001
      *                                    WHERE AN EMPTY ALIAS TABLE   00610001
      *                                    WAS SILENTLY REPORTED AS A   00620001
      *                                    SUCCESSFUL RESOLUTION        00630001
      ***************************************************************** 00640001
       ENVIRONMENT DIVISION.                                            00650001
       CONFIGURATION SECTION.                                           00660001
       SPECIAL-NAMES.                                                   00670001
           C01 IS TOP-OF-FORM.                                          00680001
       INPUT-OUTPUT SECTION.                                            00690001
       DATA DIVISION.                                                   00700001
       WORKING-STORAGE SECTION.                                         00710001
       77  FILLER               PIC X(12)  VALUE 'GCAS04  WS:'.         00720001
       77  WS-SUB1               PIC S9(4) COMP VALUE +0.               00730001
       77  WS-SUB2               PIC S9(4) COMP VALUE +0.               00740001
       77  WS-SUB3               PIC S9(4) COMP VALUE +0.               00750001
       77  WS-NAME-LEN           PIC S9(4) COMP VALUE +0.               00760001
       01  WS-SWITCHES.                                                 00770001
           05  WS-FOUND-SW        PIC X     VALUE 'N'.                  00780001
               88  NAME-FOUND                VALUE 'Y'.                 00790001
               88  NAME-NOT-FOUND             VALUE 'N'.                00800001
           05  WS-LEN-SW           PIC X     VALUE 'N'.                 00810001
               88  LEN-FOUND                  VALUE 'Y'.                00820001
               88  LEN-NOT-FOUND               VALUE 'N'.               00830001
           EJECT                                                        00840001
      ***************************************************************** 00850001
      *    SEARCH TRACE COUNTER - CR1203 ADDED THE TABLE-ENTRY-COUNT  * 00860001
      *    PARAMETER, THIS COUNTS HOW MANY ENTRIES THIS CALL ACTUALLY * 00870001
      *    HAD TO WALK BEFORE RESOLVING (OR GIVING UP ON) THE NAME    * 00880001
      ***************************************************************** 00890001
       01  WS-SEARCH-TRACE.                                             00900001
           05  WS-ENTRIES-WALKED  PIC S9(04)  COMP VALUE +0.            00910001
           05  FILLER             PIC X(02)   VALUE SPACES.             00920001
       01  WS-SEARCH-TRACE-DISP REDEFINES WS-SEARCH-TRACE.              00930001
           05  WS-ENTRIES-WALKED-X PIC X(02).                           00940001
           05  FILLER             PIC X(02).                            00950001
           EJECT                                                        00960001
      ***************************************************************** 00970001
      *    L I N K A G E     S E C T I O N                             *00980001
      ***************************************************************** 00990001
      *                                                                 01000001
       LINKAGE SECTION.                                                 01010001
      *                                                                 01020001
       01  LS-CANDIDATE-NAME       PIC X(60).                           01030001
       01  WS-CAND-CHARS REDEFINES LS-CANDIDATE-NAME.                   01040001
           05  WS-CAND-CHAR         OCCURS 60 TIMES                     01050001
                                      PIC X(01).                        01060001
       01  LS-RESOLVED-NAME        PIC X(60).                           01070001
       01  WS-RESOLVED-CHARS REDEFINES LS-RESOLVED-NAME.                01080001
           05  WS-RESOLVED-CHAR      OCCURS 60 TIMES                    01090001
                                      PIC X(01).                        01100001
       01  LS-RESOLVED-SW          PIC X(01).                           01110001
           88  LS-NAME-WAS-RESOLVED        VALUE 'Y'.                   01120001
           88  LS-NAME-NOT-RESOLVED        VALUE 'N'.                   01130001
       01  LS-ALIAS-TABLE-ENTRIES   PIC 9(03).                          01140001
           COPY DALIAS.                                                 01150001
      *                                                                 01160001
      ***************************************************************** 01170001
      *    P R O C E D U R E    D I V I S I O N                        *01180001
      ***************************************************************** 01190001
      *                                                                 01200001
       PROCEDURE DIVISION USING LS-CANDIDATE-NAME                       01210001
                                 LS-RESOLVED-NAME                       01220001
                                 LS-RESOLVED-SW                         01230001
                                 LS-ALIAS-TABLE-ENTRIES                 01240001
                                 GCA-ALIAS-TABLE.                       01250001
      *                                                                 01260001
      *                                                                 01270001
       P00000-MAINLINE.                                                 01280001
      *                                                                 01290001
           MOVE SPACES             TO LS-RESOLVED-NAME.                 01300001
           MOVE 'N'                TO LS-RESOLVED-SW                    01310001
                                       WS-FOUND-SW.                     01320001
           MOVE ZERO                TO WS-ENTRIES-WALKED.               01330001
           MOVE +1                 TO WS-SUB1.                          01340001
      *                                                                 01350001
           PERFORM P01000-SEARCH-ONE-ENTRY THRU P01000-EXIT             01360001
               UNTIL WS-SUB1 > LS-ALIAS-TABLE-ENTRIES                   01370001
                   OR NAME-FOUND.                                       01380001
      *                                                                 01390001
           IF NAME-FOUND                                                01400001
               PERFORM P00950-VERIFY-RESOLVED-NAME THRU P00950-EXIT     01410001
           ELSE                                                         01420001
               MOVE 'N'              TO LS-RESOLVED-SW.                 01430001
      *                                                                 01440001
           PERFORM P00900-COMPUTE-NAME-LENGTH THRU P00900-EXIT.         01450001
      *                                                                 01460001
           IF WS-ENTRIES-WALKED-X = LOW-VALUES                          01470001
               DISPLAY 'GCAS04 - ALIAS TABLE WAS EMPTY, LEN '           01480001
                   WS-NAME-LEN.                                         01490001
      *                                                                 01500001
           GOBACK.                                                      01510001
      *                                                                 01520001
       P00000-EXIT.                                                     01530001
           EXIT.                                                        01540001
           EJECT                                                        01550001
      ***************************************************************** 01560001
      *                                                                 01570001
      *    PARAGRAPH:  P01000-SEARCH-ONE-ENTRY                         *01580001
      *                                                                 01590001
      *    FUNCTION :  TEST THE CANDIDATE NAME AGAINST ONE ALIAS       *01600001
      *      TABLE ENTRY'S CANONICAL NAME AND ITS ALIAS LIST           *01610001
      *                                                                 01620001
      *    CALLED BY:  P00000-MAINLINE                                 *01630001
      *                                                                 01640001
      ***************************************************************** 01650001
      *                                                                 01660001
       P01000-SEARCH-ONE-ENTRY.                                         01670001
      *                                                                 01680001
           ADD +1                    TO WS-ENTRIES-WALKED.              01690001
      *                                                                 01700001
           IF LS-CANDIDATE-NAME = CANONICAL-NAME(WS-SUB1)               01710001
               MOVE CANONICAL-NAME(WS-SUB1) TO LS-RESOLVED-NAME         01720001
               MOVE 'Y'              TO WS-FOUND-SW                     01730001
               GO TO P01000-EXIT.                                       01740001
      *                                                                 01750001
           IF ALIAS-COUNT(WS-SUB1) = ZERO                               01760001
               ADD +1                TO WS-SUB1                         01770001
               GO TO P01000-EXIT.                                       01780001
      *                                                                 01790001
           MOVE +1                  TO WS-SUB2.                         01800001
      *                                                                 01810001
           PERFORM P02000-SEARCH-ONE-ALIAS THRU P02000-EXIT             01820001
               UNTIL WS-SUB2 > ALIAS-COUNT(WS-SUB1)                     01830001
                   OR NAME-FOUND.                                       01840001
      *                                                                 01850001
           IF NOT NAME-FOUND                                            01860001
               ADD +1                TO WS-SUB1.                        01870001
      *                                                                 01880001
       P01000-EXIT.                                                     01890001
           EXIT.                                                        01900001
           EJECT                                                        01910001
      ***************************************************************** 01920001
      *                                                                 01930001
      *    PARAGRAPH:  P02000-SEARCH-ONE-ALIAS                         *01940001
      *                                                                 01950001
      *    FUNCTION :  COMPARE THE CANDIDATE NAME TO ONE ALIAS OF      *01960001
      *      THE CURRENT TABLE ENTRY                                   *01970001
      *                                                                 01980001
      *    CALLED BY:  P01000-SEARCH-ONE-ENTRY                         *01990001
      *                                                                 02000001
      ***************************************************************** 02010001
      *                                                                 02020001
       P02000-SEARCH-ONE-ALIAS.                                         02030001
      *                                                                 02040001
           IF LS-CANDIDATE-NAME = ALIAS-NAME(WS-SUB1, WS-SUB2)          02050001
               MOVE CANONICAL-NAME(WS-SUB1) TO LS-RESOLVED-NAME         02060001
               MOVE 'Y'              TO WS-FOUND-SW                     02070001
           ELSE                                                         02080001
               ADD +1                TO WS-SUB2.                        02090001
      *                                                                 02100001
       P02000-EXIT.                                                     02110001
           EXIT.                                                        02120001
           EJECT                                                        02130001
      ***************************************************************** 02140001
      *                                                                 02150001
      *    PARAGRAPH:  P00900-COMPUTE-NAME-LENGTH                     * 02160001
      *                                                                 02170001
      *    FUNCTION :  WALK THE CANDIDATE NAME BACKWARD, BYTE BY BYTE, *02180001
      *      TO FIND THE LENGTH UP TO THE LAST NON-SPACE CHARACTER.    *02190001
      *      ADDED UNDER CR1588 WHEN THE NOT-FOUND TRACE MESSAGE WAS   *02200001
      *      FOUND TO BE USELESS WITHOUT KNOWING HOW MUCH OF THE 60-   *02210001
      *      BYTE FIELD WAS ACTUAL NAME AND HOW MUCH WAS TRAILING PAD  *02220001
      *                                                                 02230001
      *    CALLED BY:  P00000-MAINLINE                                 *02240001
      *                                                                 02250001
      ***************************************************************** 02260001
      *                                                                 02270001
       P00900-COMPUTE-NAME-LENGTH.                                      02280001
      *                                                                 02290001
           MOVE +60                  TO WS-NAME-LEN.                    02300001
           MOVE +60                  TO WS-SUB3.                        02310001
           MOVE 'N'                  TO WS-LEN-SW.                      02320001
      *                                                                 02330001
           PERFORM P00910-TEST-ONE-TRAILING-CHAR THRU P00910-EXIT       02340001
               UNTIL WS-SUB3 < 1                                        02350001
                   OR LEN-FOUND.                                        02360001
      *                                                                 02370001
       P00900-EXIT.                                                     02380001
           EXIT.                                                        02390001
           EJECT                                                        02400001
      ***************************************************************** 02410001
      *                                                                 02420001
      *    PARAGRAPH:  P00910-TEST-ONE-TRAILING-CHAR                  * 02430001
      *                                                                 02440001
      *    FUNCTION :  TEST ONE BYTE OF THE CANDIDATE NAME CHAR ARRAY  *02450001
      *      FOR A TRAILING SPACE, SHRINKING WS-NAME-LEN UNTIL A       *02460001
      *      NON-SPACE BYTE IS FOUND                                   *02470001
      *                                                                 02480001
      *    CALLED BY:  P00900-COMPUTE-NAME-LENGTH                      *02490001
      *                                                                 02500001
      ***************************************************************** 02510001
      *                                                                 02520001
       P00910-TEST-ONE-TRAILING-CHAR.                                   02530001
      *                                                                 02540001
           IF WS-CAND-CHAR(WS-SUB3) = SPACE                             02550001
               COMPUTE WS-NAME-LEN = WS-SUB3 - 1                        02560001
               SUBTRACT 1             FROM WS-SUB3                      02570001
           ELSE                                                         02580001
               MOVE 'Y'               TO WS-LEN-SW.                     02590001
      *                                                                 02600001
       P00910-EXIT.                                                     02610001
           EXIT.                                                        02620001
           EJECT                                                        02630001
      ***************************************************************** 02640001
      *                                                                 02650001
      *    PARAGRAPH:  P00950-VERIFY-RESOLVED-NAME                    * 02660001
      *                                                                 02670001
      *    FUNCTION :  DEFENSIVE CHECK ADDED UNDER CR0966 WHEN THE     *02680001
      *      GO TO-DRIVEN SCAN WAS CONVERTED TO PERFORM ... UNTIL -    *02690001
      *      CONFIRMS THE RESOLVED NAME WAS ACTUALLY MOVED INTO        *02700001
      *      LS-RESOLVED-NAME (FIRST BYTE NOT A SPACE) BEFORE THE      *02710001
      *      CALLER IS TOLD THE LOOKUP SUCCEEDED                       *02720001
      *                                                                 02730001
      *    CALLED BY:  P00000-MAINLINE                                 *02740001
      *                                                                 02750001
      ***************************************************************** 02760001
      *                                                                 02770001
       P00950-VERIFY-RESOLVED-NAME.                                     02780001
      *                                                                 02790001
           IF WS-RESOLVED-CHAR(1) = SPACE                               02800001
               MOVE 'N'              TO LS-RESOLVED-SW                  02810001
           ELSE                                                         02820001
               MOVE 'Y'              TO LS-RESOLVED-SW.                 02830001
      *                                                                 02840001
       P00950-EXIT.                                                     02850001
           EXIT.                                                        02860001
           EJECT                                                        02870001
                                                                        02880001
