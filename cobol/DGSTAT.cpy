      ***************************************************************** 00000010
      * GROUP AGGREGATE STATISTICS -- GROUPSTATISTICS OUTPUT, ONE      *00000020
      * ENTRY FOR THE WHOLE CHAT, BUILT DURING THE ANALYSER PASS       *00000030
      ***************************************************************** 00000040
      *                                                                 00000050
       77  GCA-GSTAT-DAY-MAX          PIC S9(05)  VALUE +400 COMP-3.    00000060
       77  GCA-GSTAT-MONTH-MAX        PIC S9(04)  VALUE +60  COMP-3.    00000070
      *                                                                 00000080
       01  GCA-GROUP-STAT-RECORD.                                       00000090
           05  CREATION-DATE          PIC X(19).                        00000100
           05  STAT-CREATION-DATE     PIC X(19).                        00000110
           05  PERIOD-DAYS-GRP.                                         00000120
               10  PERIOD-DAYS        PIC S9(6)   COMP-3.               00000130
           05  GROUP-NAME-COUNT       PIC 9(03).                        00000140
           05  GROUP-NAME OCCURS 20 TIMES                               00000150
                                      PIC X(100).                       00000160
           05  HOURLY-MSG-COUNT OCCURS 24 TIMES                         00000170
                                      PIC 9(09).                        00000180
           05  DAILY-ENTRY-COUNT      PIC 9(04).                        00000190
           05  DAILY-MSG-ENTRY OCCURS 400 TIMES.                        00000200
               10  DAY-DATE           PIC X(10).                        00000210
               10  DAY-COUNT          PIC 9(09).                        00000220
           05  MONTHLY-ENTRY-COUNT    PIC 9(03).                        00000230
           05  MONTHLY-MSG-ENTRY OCCURS 60 TIMES.                       00000240
               10  MONTH-DATE         PIC X(07).                        00000250
               10  MONTH-COUNT        PIC 9(09).                        00000260
           05  WORD-STAT-ENTRY OCCURS 400 TIMES.                        00000270
               10  WORD-DATE          PIC X(10).                        00000280
               10  WORD-COUNT         PIC 9(09).                        00000290
           05  FIRST-OCCURRENCE-SENDER                                  00000300
                                      PIC X(60).                        00000310
           05  FIRST-OCCURRENCE-DATE  PIC X(10).                        00000320
           05  FILLER                 PIC X(10)   VALUE SPACES.         00000330
           EJECT                                                        00000340
                                                                        00000350
