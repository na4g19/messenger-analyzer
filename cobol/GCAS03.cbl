       ID DIVISION.                                                     00010000
       PROGRAM-ID.  GCAS03.                                             00020000
       AUTHOR.  D. SIMPKINS.                                            00030000
       INSTALLATION.  MERIDIAN SYSTEMS GROUP - BATCH SYSTEMS.           00040000
       DATE-WRITTEN.  06/21/87.                                         00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  NONE.                                                 00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 GROUP CHAT ANALYSIS SYSTEM (GCAS)              *00100000
      *                    MERIDIAN SYSTEMS GROUP                      *00110000
      *                                                                 00120000
      * PROGRAM :   GCAS03                                             *00130000
      *                                                                 00140000
      * FUNCTION:   PROGRAM GCAS03 IS A CALLED SUBROUTINE THAT WILL    *00150000
      *             PERFORM THE TWO DATE CALCULATIONS NEEDED BY THE    *00160000
      *             DAILY / MONTHLY MESSAGE-COUNT REPORTS --           *00170000
      *                                                                 00180000
      *             FUNCTION 1 - STEP-ONE-DAY.  GIVEN A DATE, RETURN   *00190000
      *                          THE NEXT CALENDAR DATE, ROLLING THE    00200000
      *                          MONTH AND YEAR FORWARD AS NEEDED.      00210000
      *                                                                 00220000
      *             FUNCTION 2 - PERIOD-DIFF.  GIVEN A FROM-DATE AND A  00230000
      *                          TO-DATE, RETURN THE WHOLE NUMBER OF    00240000
      *                          DAYS BETWEEN THEM (INCLUSIVE OF THE    00250000
      *                          FROM-DATE) FOR THE REPORT HEADING.     00260000
      *                                                                 00270000
      * FILES   :   NONE                                               *00280000
      *                                                                 00290000
      * TRANSACTIONS GENERATED:  NONE                                  *00300000
      *                                                                 00310000
      * PFKEYS  :   NONE                                               *00320000
      *                                                                 00330000
      ***************************************************************** 00340000
      *             PROGRAM CHANGE LOG                                 *00350000
      *             -------------------                                *00360000
      *                                                                 00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION           *00380000
      *  --------   --------------------  --------------------------   *00390000
      *  06/21/87   D. SIMPKINS            INITIAL VERSION - JULIAN    *00400000
      *                                    DATE PERIOD-DIFF ONLY,       00410000
      *                                    ADAPTED FROM THE ORDER       00420000
      *                                    AGING SUBROUTINE             00430000
      *  02/09/90   D. SIMPKINS            ADDED STEP-ONE-DAY FUNCTION  00440000
      *                                    AND MONTH-LENGTH TABLES FOR  00450000
      *                                    THE NEW DAILY-COUNT REPORT   00460000
      *  07/14/93   R. OKONKWO   CR0188    CORRECTED LEAP YEAR TEST -   00470000
      *                                    CENTURY YEARS NOT DIVISIBLE  00480000
      *                                    BY 400 WERE BEING TREATED    00490000
      *                                    AS LEAP YEARS                00500000
      *  01/21/99   R. OKONKWO   Y2K-0011  REVIEWED FOR YEAR 2000 - THE 00510000
      *                                    CENTURY/YEAR SPLIT ALREADY   00520000
      *                                    HANDLES THE ROLLOVER, NO     00530000
      *                                    CHANGE REQUIRED              00540000
      *  10/03/02   L. VANCE     CR1140    REMOVED CALL TO CEEGMT - THE 00550000
      *                                    CURRENT DATE IS NO LONGER    00560000
      *                                    NEEDED BY EITHER FUNCTION    00570000
      *  05/17/06   T. BRADY     CR1699    PERIOD-DIFF NOW RETURNS ZERO 00580000
      *                                    RATHER THAN ABENDING WHEN    00590000
      *                                    THE TO-DATE PRECEDES THE     00600000
      *                                    FROM-DATE                    00610000
      ***************************************************************** 00620000
       ENVIRONMENT DIVISION.                                            00630000
       CONFIGURATION SECTION.                                           00640000
       SPECIAL-NAMES.                                                   00650000
           C01 IS TOP-OF-FORM.                                          00660000
       INPUT-OUTPUT SECTION.                                            00670000
       DATA DIVISION.                                                   00680000
           EJECT                                                        00690000
       WORKING-STORAGE SECTION.                                         00700000
      *                                                                 00710000
      ***************************************************************** 00720000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)        *00730000
      ***************************************************************** 00740000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00750000
      *                                                                 00760000
      ***************************************************************** 00770000
      *    SWITCHES                                                   * 00780000
      ***************************************************************** 00790000
       01  WS-SWITCHES.                                                 00800000
           05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.             00810000
               88  ERROR-FOUND                   VALUE 'Y'.             00820000
               88  NO-ERROR-FOUND                 VALUE 'N'.            00830000
           05  WS-LEAP-YEAR-SW          PIC X     VALUE 'N'.            00840000
               88  WS-IS-LEAP-YEAR                VALUE 'Y'.            00850000
               88  WS-NOT-LEAP-YEAR                VALUE 'N'.           00860000
           EJECT                                                        00870000
      ***************************************************************** 00880000
      *    MISCELLANEOUS WORK FIELDS                                  * 00890000
      ***************************************************************** 00900000
       01  WS-MISCELLANEOUS-FIELDS.                                     00910000
           05  WS-YEARS                PIC 9(4)  VALUE ZEROES.          00920000
           05  WS-REMAIN                PIC 9(4)  VALUE ZEROES.         00930000
           05  WS-TO-JULIAN-DATE        PIC 9(7)  VALUE ZEROES.         00940000
           05  FILLER                  REDEFINES WS-TO-JULIAN-DATE.     00950000
               07  WS-TJ-YEAR          PIC 9(4).                        00960000
               07  FILLER              REDEFINES WS-TJ-YEAR.            00970000
                   09  FILLER          PIC XX.                          00980000
                   09  WS-TJ-YR        PIC XX.                          00990000
               07  WS-TJ-DAY           PIC 9(3).                        01000000
           05  WS-FROM-JULIAN-DATE      PIC 9(7)  VALUE ZEROES.         01010000
           05  FILLER                  REDEFINES WS-FROM-JULIAN-DATE.   01020000
               07  WS-FJ-YEAR          PIC 9(4).                        01030000
               07  FILLER              REDEFINES WS-FJ-YEAR.            01040000
                   09  FILLER          PIC XX.                          01050000
                   09  WS-FJ-YR        PIC XX.                          01060000
               07  WS-FJ-DAY           PIC 9(3).                        01070000
           05  WS-YEAR-TABLE.                                           01080000
               07  FILLER              PIC 9(3)  VALUE 0.               01090000
               07  FILLER              PIC 9(3)  VALUE 31.              01100000
               07  FILLER              PIC 9(3)  VALUE 59.              01110000
               07  FILLER              PIC 9(3)  VALUE 90.              01120000
               07  FILLER              PIC 9(3)  VALUE 120.             01130000
               07  FILLER              PIC 9(3)  VALUE 151.             01140000
               07  FILLER              PIC 9(3)  VALUE 181.             01150000
               07  FILLER              PIC 9(3)  VALUE 212.             01160000
               07  FILLER              PIC 9(3)  VALUE 243.             01170000
               07  FILLER              PIC 9(3)  VALUE 273.             01180000
               07  FILLER              PIC 9(3)  VALUE 304.             01190000
               07  FILLER              PIC 9(3)  VALUE 334.             01200000
           05  FILLER                  REDEFINES WS-YEAR-TABLE.         01210000
               07  WS-DAYS             OCCURS 12 TIMES                  01220000
                                       PIC 9(3).                        01230000
           05  WS-LEAP-YEAR-TABLE.                                      01240000
               07  FILLER              PIC 9(3)  VALUE 0.               01250000
               07  FILLER              PIC 9(3)  VALUE 31.              01260000
               07  FILLER              PIC 9(3)  VALUE 60.              01270000
               07  FILLER              PIC 9(3)  VALUE 91.              01280000
               07  FILLER              PIC 9(3)  VALUE 121.             01290000
               07  FILLER              PIC 9(3)  VALUE 152.             01300000
               07  FILLER              PIC 9(3)  VALUE 182.             01310000
               07  FILLER              PIC 9(3)  VALUE 213.             01320000
               07  FILLER              PIC 9(3)  VALUE 244.             01330000
               07  FILLER              PIC 9(3)  VALUE 274.             01340000
               07  FILLER              PIC 9(3)  VALUE 305.             01350000
               07  FILLER              PIC 9(3)  VALUE 335.             01360000
           05  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.    01370000
               07  WS-LEAP-DAYS        OCCURS 12 TIMES                  01380000
                                       PIC 9(3).                        01390000
           05  WS-MONTH-LENGTH-TABLE.                                   01400000
               07  FILLER              PIC 9(2)  VALUE 31.              01410000
               07  FILLER              PIC 9(2)  VALUE 28.              01420000
               07  FILLER              PIC 9(2)  VALUE 31.              01430000
               07  FILLER              PIC 9(2)  VALUE 30.              01440000
               07  FILLER              PIC 9(2)  VALUE 31.              01450000
               07  FILLER              PIC 9(2)  VALUE 30.              01460000
               07  FILLER              PIC 9(2)  VALUE 31.              01470000
               07  FILLER              PIC 9(2)  VALUE 31.              01480000
               07  FILLER              PIC 9(2)  VALUE 30.              01490000
               07  FILLER              PIC 9(2)  VALUE 31.              01500000
               07  FILLER              PIC 9(2)  VALUE 30.              01510000
               07  FILLER              PIC 9(2)  VALUE 31.              01520000
           05  FILLER                  REDEFINES WS-MONTH-LENGTH-TABLE. 01530000
               07  WS-MONTH-LEN        OCCURS 12 TIMES                  01540000
                                       PIC 9(2).                        01550000
           05  WS-LEAP-MONTH-LENGTH-TABLE.                              01560000
               07  FILLER              PIC 9(2)  VALUE 31.              01570000
               07  FILLER              PIC 9(2)  VALUE 29.              01580000
               07  FILLER              PIC 9(2)  VALUE 31.              01590000
               07  FILLER              PIC 9(2)  VALUE 30.              01600000
               07  FILLER              PIC 9(2)  VALUE 31.              01610000
               07  FILLER              PIC 9(2)  VALUE 30.              01620000
               07  FILLER              PIC 9(2)  VALUE 31.              01630000
               07  FILLER              PIC 9(2)  VALUE 31.              01640000
               07  FILLER              PIC 9(2)  VALUE 30.              01650000
               07  FILLER              PIC 9(2)  VALUE 31.              01660000
               07  FILLER              PIC 9(2)  VALUE 30.              01670000
               07  FILLER              PIC 9(2)  VALUE 31.              01680000
           05  FILLER                  REDEFINES WS-LEAP-MONTH-LENGTH-TA01690000
               07  WS-LEAP-MONTH-LEN   OCCURS 12 TIMES                  01700000
                                       PIC 9(2).                        01710000
           EJECT                                                        01720000
      ***************************************************************** 01730000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 01740000
      ***************************************************************** 01750000
           COPY GCAS03CY.                                               01760000
           EJECT                                                        01770000
      ***************************************************************** 01780000
      *    L I N K A G E     S E C T I O N                             *01790000
      ***************************************************************** 01800000
      *                                                                 01810000
       LINKAGE SECTION.                                                 01820000
      *                                                                 01830000
       01  LS-GCAS03-PARMS             PIC X(33).                       01840000
      *                                                                 01850000
      ***************************************************************** 01860000
      *    P R O C E D U R E    D I V I S I O N                        *01870000
      ***************************************************************** 01880000
      *                                                                 01890000
       PROCEDURE DIVISION USING LS-GCAS03-PARMS.                        01900000
      *                                                                 01910000
      *                                                                 01920000
       P00000-MAINLINE.                                                 01930000
      *                                                                 01940000
           MOVE LS-GCAS03-PARMS        TO GCAS03-PARMS.                 01950000
      *                                                                 01960000
           IF GCAS03-STEP-ONE-DAY                                       01970000
               PERFORM P01000-STEP-ONE-DAY THRU P01000-EXIT.            01980000
      *                                                                 01990000
           IF GCAS03-PERIOD-DIFF                                        02000000
               PERFORM P02000-COMPUTE-PERIOD-DIFF THRU P02000-EXIT.     02010000
      *                                                                 02020000
           MOVE GCAS03-PARMS            TO LS-GCAS03-PARMS.             02030000
      *                                                                 02040000
           GOBACK.                                                      02050000
      *                                                                 02060000
       P00000-EXIT.                                                     02070000
           EXIT.                                                        02080000
           EJECT                                                        02090000
      ***************************************************************** 02100000
      *                                                                 02110000
      *    PARAGRAPH:  P01000-STEP-ONE-DAY                             *02120000
      *                                                                 02130000
      *    FUNCTION :  ADD ONE CALENDAR DAY TO GCAS03-FROM-DATE,       *02140000
      *      ROLLING THE MONTH AND YEAR FORWARD WHEN THE MONTH END     *02150000
      *      IS CROSSED, AND RETURN THE RESULT IN                      *02160000
      *      GCAS03-STEPPED-DATE                                        02170000
      *                                                                 02180000
      *    CALLED BY:  P00000-MAINLINE                                 *02190000
      *                                                                 02200000
      ***************************************************************** 02210000
      *                                                                 02220000
       P01000-STEP-ONE-DAY.                                             02230000
      *                                                                 02240000
           MOVE GCAS03-FROM-YEAR        TO GCAS03-STEP-YEAR.            02250000
           MOVE GCAS03-FROM-MONTH       TO GCAS03-STEP-MONTH.           02260000
           MOVE GCAS03-FROM-DAY         TO GCAS03-STEP-DAY.             02270000
      *                                                                 02280000
           PERFORM P01100-TEST-LEAP-YEAR THRU P01100-EXIT.              02290000
      *                                                                 02300000
           IF WS-IS-LEAP-YEAR                                           02310000
               MOVE WS-LEAP-MONTH-LEN(GCAS03-FROM-MONTH) TO WS-SUB1     02320000
           ELSE                                                         02330000
               MOVE WS-MONTH-LEN(GCAS03-FROM-MONTH)       TO WS-SUB1.   02340000
      *                                                                 02350000
           IF GCAS03-FROM-DAY < WS-SUB1                                 02360000
               ADD 1                   TO GCAS03-STEP-DAY               02370000
               GO TO P01000-EXIT.                                       02380000
      *                                                                 02390000
           MOVE 1                      TO GCAS03-STEP-DAY.              02400000
           ADD 1                       TO GCAS03-STEP-MONTH.            02410000
      *                                                                 02420000
           IF GCAS03-STEP-MONTH > 12                                    02430000
               MOVE 1                  TO GCAS03-STEP-MONTH             02440000
               ADD 1                   TO GCAS03-STEP-YEAR.             02450000
      *                                                                 02460000
       P01000-EXIT.                                                     02470000
           EXIT.                                                        02480000
           EJECT                                                        02490000
      ***************************************************************** 02500000
      *                                                                 02510000
      *    PARAGRAPH:  P01100-TEST-LEAP-YEAR                           *02520000
      *                                                                 02530000
      *    FUNCTION :  SET WS-LEAP-YEAR-SW ON FOR A LEAP YEAR          *02540000
      *      COVERING BOTH THE 4-YEAR AND THE 400-YEAR CENTURY RULE    *02550000
      *                                                                 02560000
      *    CALLED BY:  P01000-STEP-ONE-DAY                              02570000
      *                                                                 02580000
      ***************************************************************** 02590000
      *                                                                 02600000
       P01100-TEST-LEAP-YEAR.                                           02610000
      *                                                                 02620000
           MOVE 'N'                     TO WS-LEAP-YEAR-SW.             02630000
      *                                                                 02640000
           IF GCAS03-FROM-YR = '00'                                     02650000
               DIVIDE GCAS03-FROM-YEAR BY 400 GIVING WS-YEARS           02660000
                                        REMAINDER WS-REMAIN             02670000
           ELSE                                                         02680000
               DIVIDE GCAS03-FROM-YEAR BY 4 GIVING WS-YEARS             02690000
                                      REMAINDER WS-REMAIN               02700000
           END-IF.                                                      02710000
      *                                                                 02720000
           IF WS-REMAIN = 0                                             02730000
               MOVE 'Y'                 TO WS-LEAP-YEAR-SW.             02740000
      *                                                                 02750000
       P01100-EXIT.                                                     02760000
           EXIT.                                                        02770000
           EJECT                                                        02780000
      ***************************************************************** 02790000
      *                                                                 02800000
      *    PARAGRAPH:  P02000-COMPUTE-PERIOD-DIFF                      *02810000
      *                                                                 02820000
      *    FUNCTION :  CONVERT GCAS03-FROM-DATE AND GCAS03-TO-DATE TO  *02830000
      *      JULIAN DAY NUMBERS AND RETURN THE WHOLE NUMBER OF DAYS    *02840000
      *      BETWEEN THEM IN GCAS03-PERIOD-DAYS                        *02850000
      *                                                                 02860000
      *    CALLED BY:  P00000-MAINLINE                                 *02870000
      *                                                                 02880000
      ***************************************************************** 02890000
      *                                                                 02900000
       P02000-COMPUTE-PERIOD-DIFF.                                      02910000
      *                                                                 02920000
           MOVE GCAS03-FROM-YEAR        TO WS-FJ-YEAR.                  02930000
      *                                                                 02940000
           IF WS-FJ-YR = '00'                                           02950000
               DIVIDE WS-FJ-YEAR BY 400 GIVING WS-YEARS                 02960000
                                  REMAINDER WS-REMAIN                   02970000
           ELSE                                                         02980000
               DIVIDE WS-FJ-YEAR BY 4 GIVING WS-YEARS                   02990000
                                  REMAINDER WS-REMAIN                   03000000
           END-IF.                                                      03010000
      *                                                                 03020000
           IF WS-REMAIN = 0                                             03030000
               MOVE WS-LEAP-DAYS(GCAS03-FROM-MONTH) TO WS-FJ-DAY        03040000
           ELSE                                                         03050000
               MOVE WS-DAYS(GCAS03-FROM-MONTH)       TO WS-FJ-DAY.      03060000
      *                                                                 03070000
           ADD GCAS03-FROM-DAY          TO WS-FJ-DAY.                   03080000
      *                                                                 03090000
           MOVE GCAS03-TO-YEAR           TO WS-TJ-YEAR.                 03100000
      *                                                                 03110000
           IF WS-TJ-YR = '00'                                           03120000
               DIVIDE WS-TJ-YEAR BY 400 GIVING WS-YEARS                 03130000
                                  REMAINDER WS-REMAIN                   03140000
           ELSE                                                         03150000
               DIVIDE WS-TJ-YEAR BY 4 GIVING WS-YEARS                   03160000
                                  REMAINDER WS-REMAIN                   03170000
           END-IF.                                                      03180000
      *                                                                 03190000
           IF WS-REMAIN = 0                                             03200000
               MOVE WS-LEAP-DAYS(GCAS03-TO-MONTH) TO WS-TJ-DAY          03210000
           ELSE                                                         03220000
               MOVE WS-DAYS(GCAS03-TO-MONTH)       TO WS-TJ-DAY.        03230000
      *                                                                 03240000
           ADD GCAS03-TO-DAY             TO WS-TJ-DAY.                  03250000
      *                                                                 03260000
           IF WS-TO-JULIAN-DATE NOT > WS-FROM-JULIAN-DATE               03270000
               MOVE ZEROES               TO GCAS03-PERIOD-DAYS          03280000
               GO TO P02000-EXIT.                                       03290000
      *                                                                 03300000
           IF WS-TJ-YEAR = WS-FJ-YEAR                                   03310000
               COMPUTE GCAS03-PERIOD-DAYS = WS-TO-JULIAN-DATE -         03320000
                                             WS-FROM-JULIAN-DATE + 1    03330000
           ELSE                                                         03340000
               SUBTRACT 1 FROM WS-TJ-YEAR                               03350000
               ADD 365                   TO WS-TJ-DAY                   03360000
               COMPUTE GCAS03-PERIOD-DAYS = WS-TO-JULIAN-DATE -         03370000
                                             WS-FROM-JULIAN-DATE + 1.   03380000
      *                                                                 03390000
       P02000-EXIT.                                                     03400000
           EXIT.                                                        03410000
           EJECT                                                        03420000
                                                                        03430000
