      ***************************************************************** 00000010
      * WORKING MESSAGE TABLE -- ONE ENTRY PER CHAT MESSAGE, BUILT    * 00000020
      * FROM THE REPAIRED INPUT FILES AND HELD FOR THE WHOLE RUN      * 00000030
      ***************************************************************** 00000040
      *                                                                 00000050
       77  GCA-MSG-MAX                PIC S9(05)  VALUE +3000 COMP-3.   00000060
       77  GCA-REACT-MAX               PIC S9(04)  VALUE +20   COMP-3.  00000070
      *                                                                 00000080
       01  GCA-MSG-TABLE.                                               00000090
           05  GCA-MSG-COUNT          PIC 9(05)   VALUE ZEROES.         00000100
           05  FILLER                 PIC X(05)   VALUE SPACES.         00000110
           05  GCA-MSG-ENTRY OCCURS 3000 TIMES.                         00000120
               10  SENDER-NAME        PIC X(60).                        00000130
               10  MSG-TIMESTAMP-MS-GRP.                                00000140
                   15  MSG-TIMESTAMP-MS                                 00000150
                                      PIC S9(15)  COMP-3.               00000160
               10  MSG-DATETIME-TEXT  PIC X(19).                        00000170
               10  FILLER             REDEFINES MSG-DATETIME-TEXT.      00000180
                   15  MSG-DATE-TEXT  PIC X(10).                        00000190
                   15  FILLER         PIC X(01).                        00000200
                   15  MSG-TIME-TEXT  PIC X(08).                        00000210
                   15  FILLER         REDEFINES MSG-TIME-TEXT.          00000220
                       20  MSG-HOUR-TEXT                                00000230
                                      PIC X(02).                        00000240
                       20  FILLER     PIC X(06).                        00000250
               10  FILLER             REDEFINES MSG-DATETIME-TEXT.      00000260
                   15  MSG-MONTH-TEXT PIC X(07).                        00000270
                   15  FILLER         PIC X(12).                        00000280
               10  MSG-CONTENT        PIC X(2000).                      00000290
               10  MSG-CONTENT-LEN    PIC 9(04)   COMP.                 00000300
               10  MSG-TYPE           PIC X(20).                        00000310
               10  REACTION-COUNT     PIC 9(03).                        00000320
               10  GCA-REACTION-ENTRY OCCURS 20 TIMES.                  00000330
                   15  REACTION-SENDER                                  00000340
                                      PIC X(60).                        00000350
                   15  REACTION-EMOJI PIC X(20).                        00000360
               10  GCA-MSG-SPAM-SW    PIC X       VALUE 'N'.            00000370
                   88  GCA-MSG-IS-SPAM            VALUE 'Y'.            00000380
               10  GCA-MSG-INFO-SW    PIC X       VALUE 'N'.            00000390
                   88  GCA-MSG-IS-INFO            VALUE 'Y'.            00000400
               10  FILLER             PIC X(06)   VALUE SPACES.         00000410
           EJECT                                                        00000420
                                                                        00000430
